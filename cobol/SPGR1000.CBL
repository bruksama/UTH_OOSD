000100******************************************************************
000200* FECHA       : 16/05/1995                                       *
000300* PROGRAMADOR : CARLOS ENRIQUE DIAZ ROSALES                      *
000400* APLICACION  : PROGRESO Y GRADUACION (SPGR)                     *
000500* PROGRAMA    : SPGR1000                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE OFERTAS DE CURSO (PS) EN       *
000800*             : SECUENCIA Y GENERA UN EXTRACTO DE DISPONIBILIDAD *
000900*             : DE CUPO, CON SEPARADOR "|", PARA TRANSFERIR A    *
001000*             : LA PC DE REGISTRO ACADEMICO VIA FTP.             *
001100* ARCHIVOS    : SPGR.OFERTAS.MAESTRO   (PS)                      *
001200*             : SPGR.CUPO.DISPONIBLE   (PS FTP)                  *
001300* PROGRAMA(S) : NINGUNO                                          *
001400******************************************************************
001500*------------------------------------------------------------------
001600* BITACORA DE CAMBIOS
001700*------------------------------------------------------------------
001800* 16/05/1995 CER  VERSION ORIGINAL, CORRE COMO PASO UNICO DEL     *
001900*                 JOB NOCTURNO DE MATRICULA.                     *
002000* 09/01/1996 CER  SE CORRIGE EL CALCULO DE CUPO DISPONIBLE        *
002100*                 CUANDO OFF-MAX-ENROLLMENT ES CERO (SIN LIMITE)  *
002200*                 (REQ. EDU-0151).                                *
002300* 22/08/1997 EDR  SE AGREGA EL INDICADOR WKS-SIN-LIMITE-CUPO AL   *
002400*                 EXTRACTO PARA QUE LA PC NO TENGA QUE INFERIRLO. *
002500* 19/06/1998 MGR  REVISION Y2K: OFF-ACADEMIC-YEAR YA ES DE 4      *
002600*                 POSICIONES EN EL MAESTRO, SIN CAMBIOS AQUI.     *
002700* 14/03/2001 LCH  SE AGREGA EL TOTAL DE OFERTAS LEIDAS Y CON      *
002800*                 CUPO AGOTADO AL REPORTE DE CONSOLA (REQ.        *
002900*                 EDU-0289).                                      *
003000* 05/11/2003 LCH  SE CAMBIA EL NOMBRE DEL DD DE SALIDA DE         *
003100*                 SPGR.CUPO.FTP A SPGR.CUPO.DISPONIBLE PARA       *
003200*                 ALINEAR CON EL ESTANDAR DE NOMBRES DEL AREA     *
003300*                 DE REGISTRO (REQ. EDU-0301).                    *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. SPGR1000.
003700 AUTHOR. CARLOS ENRIQUE DIAZ ROSALES.
003800 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
003900 DATE-WRITTEN. 16/05/1995.
004000 DATE-COMPILED.
004100 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900      SELECT OFFMAE  ASSIGN TO AS-OFFMAE
005000             ORGANIZATION   IS SEQUENTIAL
005100             ACCESS MODE    IS SEQUENTIAL
005200             FILE STATUS    IS FS-OFFMAE
005300                               FSE-OFFMAE.
005400      SELECT CUPREP  ASSIGN TO CUPREP
005500             FILE STATUS    IS FS-CUPREP.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  OFFMAE
005900     RECORDING MODE IS F.
006000     COPY OFFMAS.
006100 FD  CUPREP
006200     RECORDING MODE IS F.
006300 01 PRINT-LINE                    PIC X(132).
006400 WORKING-STORAGE SECTION.
006500*------->          VARIABLES DE FILE STATUS NORMAL
006600 01 FS-OFFMAE                       PIC 9(02)  VALUE ZEROS.
006700 01 FS-CUPREP                       PIC 9(02)  VALUE ZEROS.
006800*------->         VARIABLES DE FILE STATUS EXTENDED
006900 01 FSE-OFFMAE.
007000    02 FSE-RETURN                   PIC S9(04) COMP-5
007100                                               VALUE ZEROS.
007200    02 FSE-FUNCTION                 PIC S9(04) COMP-5
007300                                               VALUE ZEROS.
007400    02 FSE-FEEDBACK                 PIC S9(04) COMP-5
007500                                               VALUE ZEROS.
007600*--->  VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
007700 01 PROGRAMA                        PIC X(08)  VALUE SPACES.
007800 01 ARCHIVO                         PIC X(08)  VALUE SPACES.
007900 01 ACCION                          PIC X(10)  VALUE SPACES.
008000 01 LLAVE                           PIC X(32)  VALUE SPACES.
008100*------->             CONTROLADOR DE LECTURAS
008200 01 WKS-FIN-ARCHIVOS                PIC X(01)  VALUE 'N'.
008300    88 WKS-FIN-OFFMAE                          VALUE 'S'.
008400*------->           VISTA ALTERNA DEL CONTADOR DE CUPO
008500*        (PERMITE INSPECCIONAR EL DISPONIBLE EN 2 SUB-CAMPOS
008600*         DE 2 POSICIONES PARA EL REPORTE DE CONSOLA)
008700 01 WKS-DISPONIBLE-NUM              PIC S9(4) COMP-3 VALUE ZERO.
008800 01 WKS-DISPONIBLE-VISTA REDEFINES WKS-DISPONIBLE-NUM.
008900    05 WKS-DISPONIBLE-MILES         PIC S9(2).
009000    05 WKS-DISPONIBLE-UNID          PIC S9(2).
009100 01 WKS-HAY-CUPO-SW                 PIC X(01)   VALUE 'N'.
009200    88 WKS-SW-SIN-LIMITE-CUPO                   VALUE 'S'.
009300*------->            LINEA DE ENCABEZADO DEL EXTRACTO
009400 01 HEADER1.
009500    05                              PIC X(11)   VALUE
009600                                                   'CURSO-CODE'.
009700    05 FILLER                       PIC X(01)   VALUE '|'.
009800    05                              PIC X(08)   VALUE 'SEMESTRE'.
009900    05 FILLER                       PIC X(01)   VALUE '|'.
010000    05                              PIC X(04)   VALUE 'ANIO'.
010100    05 FILLER                       PIC X(01)   VALUE '|'.
010200    05                              PIC X(10)   VALUE 'MAX CUPO'.
010300    05 FILLER                       PIC X(01)   VALUE '|'.
010400    05                              PIC X(10)   VALUE 'CUPO ACT.'.
010500    05 FILLER                       PIC X(01)   VALUE '|'.
010600    05                              PIC X(14)   VALUE
010700                                                 'CUPO DISPONIBLE'.
010800    05 FILLER                       PIC X(01)   VALUE '|'.
010900    05                              PIC X(11)   VALUE
011000                                                 'SIN LIMITE'.
011100    05 FILLER                       PIC X(01)   VALUE '|'.
011200*------->        LINEA DE DETALLE DEL EXTRACTO DE CUPO
011300 01 WKS-REG-CUPO.
011400    05 WKS-OFF-COURSE-CODE          PIC X(20)   VALUE SPACES.
011500    05 FILLER                       PIC X(01)   VALUE '|'.
011600    05 WKS-OFF-SEMESTER             PIC X(06)   VALUE SPACES.
011700    05 FILLER                       PIC X(01)   VALUE '|'.
011800    05 WKS-OFF-ACADEMIC-YEAR        PIC 9(04)   VALUE ZEROS.
011900    05 WKS-ANIO-VISTA REDEFINES WKS-OFF-ACADEMIC-YEAR.
012000       10 WKS-ANIO-SIGLO            PIC 9(02).
012100       10 WKS-ANIO-CORTO            PIC 9(02).
012200    05 FILLER                       PIC X(01)   VALUE '|'.
012300    05 WKS-OFF-MAX-ENROLLMENT       PIC 9(04)   VALUE ZEROS.
012400    05 FILLER                       PIC X(01)   VALUE '|'.
012500    05 WKS-OFF-CURRENT-ENROLLMENT   PIC 9(04)   VALUE ZEROS.
012600    05 FILLER                       PIC X(01)   VALUE '|'.
012700    05 WKS-CUPO-DISPONIBLE          PIC -(4)9   VALUE ZEROS.
012800    05 FILLER                       PIC X(01)   VALUE '|'.
012900    05 WKS-HAY-CUPO                 PIC X(01)   VALUE 'N'.
013000       88 WKS-SIN-LIMITE-CUPO                   VALUE 'S'.
013100    05 FILLER                       PIC X(01)   VALUE '|'.
013200*------->         VISTA PLANA DEL RENGLON DE DETALLE, USADA
013300*        POR 500-ERRORES-ESCRITURA-PS PARA EL DUMP DE CONSOLA
013400*        DEL ULTIMO RENGLON RECHAZADO.
013500 01 WKS-REG-CUPO-VISTA REDEFINES WKS-REG-CUPO.
013600    05 WKS-REG-CUPO-PLANO           PIC X(52).
013700*------->              ACUMULADORES DE CONTROL
013800 01 WKS-ESTADISTICAS.
013900    05 WKS-OFERTAS-LEIDAS           PIC 9(05)   COMP-3 VALUE ZERO.
014000    05 WKS-OFERTAS-SIN-CUPO         PIC 9(05)   COMP-3 VALUE ZERO.
014100    05 WKS-OFERTAS-CON-CUPO         PIC 9(05)   COMP-3 VALUE ZERO.
014150    05 FILLER                       PIC X(02).
014200 PROCEDURE DIVISION.
014300 100-PRINCIPAL SECTION.
014400     PERFORM 200-APERTURA-ARCHIVOS
014500     PERFORM 210-VERIFICAR-FS-INTEGRIDAD
014600     PERFORM 300-LECTURA-Y-ESCRITURA
014700        UNTIL WKS-FIN-OFFMAE
014800     PERFORM 600-ESTADISTICAS
014900     PERFORM 700-CIERRA-ARCHIVOS
015000     STOP RUN.
015100 100-PRINCIPAL-E. EXIT.
015200
015300*-----> SERIES 200 ENCARGADAS DE VALIDAR LA APERTURA DE DATASETS
015400 200-APERTURA-ARCHIVOS SECTION.
015500     OPEN INPUT  OFFMAE
015600     OPEN OUTPUT CUPREP
015700     MOVE HEADER1 TO PRINT-LINE
015800     WRITE PRINT-LINE.
015900 200-APERTURA-ARCHIVOS-E. EXIT.
016000
016100 210-VERIFICAR-FS-INTEGRIDAD SECTION.
016200     IF FS-OFFMAE NOT EQUAL 0
016300        MOVE 'SPGR1000' TO PROGRAMA
016400        MOVE 'OPEN'     TO ACCION
016500        MOVE SPACES     TO LLAVE
016600        MOVE 'OFFMAE'   TO ARCHIVO
016700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
016800                              LLAVE, FS-OFFMAE, FSE-OFFMAE
016900        MOVE 91 TO RETURN-CODE
017000        PERFORM 700-CIERRA-ARCHIVOS
017100        STOP RUN
017200     END-IF
017300     READ OFFMAE
017400        AT END SET WKS-FIN-OFFMAE TO TRUE
017500     END-READ.
017600 210-VERIFICAR-FS-INTEGRIDAD-E. EXIT.
017700
017800*---------> SERIES 300 CALCULA Y ESCRIBE LA DISPONIBILIDAD
017900 300-LECTURA-Y-ESCRITURA SECTION.
018000     ADD 1 TO WKS-OFERTAS-LEIDAS
018100     PERFORM 200-CALCULA-DISPONIBILIDAD
018200     PERFORM 310-ESCRIBE-DETALLE
018300     READ OFFMAE
018400        AT END SET WKS-FIN-OFFMAE TO TRUE
018500     END-READ.
018600 300-LECTURA-Y-ESCRITURA-E. EXIT.
018700
018800*----------> REGLA DE DISPONIBILIDAD DE CUPO (SPGR1000)
018900*  SI OFF-MAX-ENROLLMENT ES CERO, LA OFERTA NO TIENE LIMITE Y
019000*  SIEMPRE HAY CUPO.  DE LO CONTRARIO HAY CUPO SI EL CUPO ACTUAL
019100*  ES MENOR QUE EL MAXIMO, Y EL DISPONIBLE ES LA DIFERENCIA.
019200 200-CALCULA-DISPONIBILIDAD SECTION.
019300     MOVE 'N' TO WKS-HAY-CUPO-SW
019400     IF OFF-SIN-LIMITE-CUPO
019500        MOVE 'S' TO WKS-HAY-CUPO-SW
019600        MOVE ZEROS TO WKS-DISPONIBLE-NUM
019700        ADD 1 TO WKS-OFERTAS-CON-CUPO
019800     ELSE
019900        COMPUTE WKS-DISPONIBLE-NUM =
020000                OFF-MAX-ENROLLMENT - OFF-CURRENT-ENROLLMENT
020100        IF OFF-CURRENT-ENROLLMENT < OFF-MAX-ENROLLMENT
020200           MOVE 'S' TO WKS-HAY-CUPO-SW
020300           ADD 1 TO WKS-OFERTAS-CON-CUPO
020400        ELSE
020500           ADD 1 TO WKS-OFERTAS-SIN-CUPO
020600        END-IF
020700     END-IF.
020800 200-CALCULA-DISPONIBILIDAD-E. EXIT.
020900
021000 310-ESCRIBE-DETALLE SECTION.
021100     INITIALIZE WKS-REG-CUPO
021200     MOVE OFF-COURSE-CODE         TO WKS-OFF-COURSE-CODE
021300     MOVE OFF-SEMESTER            TO WKS-OFF-SEMESTER
021400     MOVE OFF-ACADEMIC-YEAR       TO WKS-OFF-ACADEMIC-YEAR
021500     MOVE OFF-MAX-ENROLLMENT      TO WKS-OFF-MAX-ENROLLMENT
021600     MOVE OFF-CURRENT-ENROLLMENT  TO WKS-OFF-CURRENT-ENROLLMENT
021700     MOVE WKS-DISPONIBLE-NUM      TO WKS-CUPO-DISPONIBLE
021800     MOVE WKS-HAY-CUPO-SW         TO WKS-HAY-CUPO
021900     MOVE WKS-REG-CUPO            TO PRINT-LINE
022000     WRITE PRINT-LINE
022100     PERFORM 500-ERRORES-ESCRITURA-PS.
022200 310-ESCRIBE-DETALLE-E. EXIT.
022300
022400*--------> SERIES 500 VALIDA INTEGRIDAD DE ESCRITURA DE UN PS
022500 500-ERRORES-ESCRITURA-PS SECTION.
022600     IF FS-CUPREP NOT = 0
022700          DISPLAY
022800             '================================================'
022900             UPON CONSOLE
023000          DISPLAY
023100             '      HUBO UN ERROR AL ESCRIBIR UN REGISTRO      '
023200             UPON CONSOLE
023300          DISPLAY
023400             ' FILE STATUS DEL ARCHIVO ES  : (' FS-CUPREP ')'
023500             UPON CONSOLE
023600          DISPLAY
023700             ' RENGLON RECHAZADO : ' WKS-REG-CUPO-PLANO
023800             UPON CONSOLE
023900          DISPLAY
024000             '================================================'
024100             UPON CONSOLE
024200          PERFORM 700-CIERRA-ARCHIVOS
024300          MOVE 91 TO RETURN-CODE
024400          STOP RUN
024500     END-IF.
024600 500-ERRORES-ESCRITURA-PS-E. EXIT.
024700
024800 600-ESTADISTICAS SECTION.
024900     DISPLAY '================================================='
025000     DISPLAY '*          SPGR1000 - CUPO DE OFERTAS            *'
025100     DISPLAY '================================================='
025200     DISPLAY '==> OFERTAS LEIDAS          : ' WKS-OFERTAS-LEIDAS
025300     DISPLAY '==> OFERTAS CON CUPO        : ' WKS-OFERTAS-CON-CUPO
025400     DISPLAY '==> OFERTAS SIN CUPO        : ' WKS-OFERTAS-SIN-CUPO
025500     DISPLAY '================================================='.
025600 600-ESTADISTICAS-E. EXIT.
025700
025800 700-CIERRA-ARCHIVOS SECTION.
025900     CLOSE OFFMAE
026000     CLOSE CUPREP.
026100 700-CIERRA-ARCHIVOS-E. EXIT.
