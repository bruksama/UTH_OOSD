000100******************************************************************
000200*                                                                *
000300*   COPYBOOK     : ENRMAS                                       *
000400*   DESCRIPCION  : LAYOUT DEL MAESTRO DE MATRICULAS (SPGR).      *
000500*                  LLAVE ENR-STU-ID + ENR-COURSE-CODE +          *
000600*                  ENR-SEMESTER + ENR-ACADEMIC-YEAR.  ARCHIVO    *
000700*                  ORDENADO POR ESTUDIANTE Y LUEGO POR OFERTA.   *
000800*                  LOS INDICADORES ENR-SCORE-IND Y ENR-GPA-IND   *
000900*                  SUSTITUYEN EL "VALOR NULO" QUE NO EXISTE EN   *
001000*                  UN ARCHIVO SECUENCIAL PLANO.                  *
001100*   USADO POR    : SPGR1020 SPGR1030 SPGR1040 SPGR1090           *
001200******************************************************************
001300*------------------------------------------------------------------
001400* BITACORA DE CAMBIOS AL LAYOUT
001500*------------------------------------------------------------------
001600* 11/08/1992 EDR  DISEÑO ORIGINAL DE LA MATRICULA.
001700* 03/02/1996 EDR  SE AGREGA ENR-CREDITS (COPIA DEL CURSO) PARA EL
001800*                 ROLL-UP DE CREDITOS DEL ESTUDIANTE (EDU-0188).
001900* 14/10/1997 EDR  SE AGREGAN LOS INDICADORES ENR-SCORE-IND Y
002000*                 ENR-GPA-IND, LA NOTA FINAL YA NO SE ASUME
002100*                 PRESENTE SOLO PORQUE ES DISTINTA DE CERO
002200*                 (REQ. EDU-0230).
002300* 19/06/1998 MGR  REVISION Y2K: SIN HALLAZGOS EN ESTE LAYOUT.
002400******************************************************************
002500 01  REG-ENRMAS.
002600     05 ENR-STU-ID                PIC X(20).
002700     05 ENR-COURSE-CODE           PIC X(20).
002800     05 ENR-SEMESTER              PIC X(06).
002900     05 ENR-ACADEMIC-YEAR         PIC S9(4) COMP-3.
003000     05 ENR-FINAL-SCORE           PIC S9(2)V9(2) COMP-3.
003100     05 ENR-SCORE-IND             PIC X(01).
003200         88 ENR-TIENE-SCORE                 VALUE 'Y'.
003300         88 ENR-SIN-SCORE                   VALUE 'N'.
003400     05 ENR-LETTER-GRADE          PIC X(02).
003500     05 ENR-GPA-VALUE             PIC S9(1)V9(2) COMP-3.
003600     05 ENR-GPA-IND               PIC X(01).
003700         88 ENR-TIENE-GPA                   VALUE 'Y'.
003800         88 ENR-SIN-GPA                      VALUE 'N'.
003900     05 ENR-STATUS                PIC X(11).
004000         88 ENR-EN-CURSO                    VALUE 'IN_PROGRESS'.
004100         88 ENR-COMPLETADA                  VALUE 'COMPLETED'.
004200         88 ENR-RETIRADA                    VALUE 'WITHDRAWN'.
004300     05 ENR-CREDITS               PIC S9(2) COMP-3.
004400     05 FILLER                    PIC X(12).
