000100******************************************************************
000200*                                                                *
000300*   COPYBOOK     : STUMAS                                       *
000400*   DESCRIPCION  : LAYOUT DEL MAESTRO DE ESTUDIANTES (SPGR).     *
000500*                  UN REGISTRO POR ESTUDIANTE, LLAVE STU-ID.     *
000600*                  EL ARCHIVO SE MANTIENE ORDENADO POR STU-ID Y  *
000700*                  ES REESCRITO COMPLETO EN CADA CORRIDA DE      *
000800*                  ROLL-UP (VER SPGR1040).                       *
000900*   USADO POR    : SPGR1000 SPGR1030 SPGR1040 SPGR1050 SPGR1060  *
001000*                  SPGR1080 SPGR1090                             *
001100******************************************************************
001200*------------------------------------------------------------------
001300* BITACORA DE CAMBIOS AL LAYOUT
001400*------------------------------------------------------------------
001500* 14/03/1991 EDR  DISEÑO ORIGINAL DEL MAESTRO DE ESTUDIANTES.
001600* 02/11/1993 EDR  SE AGREGA STU-TOTAL-CREDITS PARA EL CALCULO DE
001700*                 CREDITOS APROBADOS (REQ. EDU-0147).
001800* 19/06/1998 MGR  REVISION Y2K: SE CONFIRMA QUE NO EXISTEN CAMPOS
001900*                 DE FECHA DE 2 DIGITOS EN ESTE LAYOUT.
002000* 08/01/2004 LCH  SE AMPLIA STU-STATUS DE X(08) A X(10) PARA EL
002100*                 NUEVO ESTADO "GRADUATED" (REQ. EDU-0312).
002200******************************************************************
002300 01  REG-STUMAS.
002400     05 STU-ID                    PIC X(20).
002500     05 STU-FIRST-NAME            PIC X(50).
002600     05 STU-LAST-NAME             PIC X(50).
002700     05 STU-GPA                   PIC S9(1)V9(2) COMP-3.
002800     05 STU-TOTAL-CREDITS         PIC S9(4) COMP-3.
002900     05 STU-STATUS                PIC X(10).
003000         88 STU-NORMAL                      VALUE 'NORMAL'.
003100         88 STU-AT-RIESGO                   VALUE 'AT_RISK'.
003200         88 STU-PROBATORIO                  VALUE 'PROBATION'.
003300         88 STU-GRADUADO                    VALUE 'GRADUATED'.
003400     05 STU-GPA-PRESENTE          PIC X(01).
003500         88 STU-TIENE-GPA                   VALUE 'Y'.
003600         88 STU-SIN-GPA                     VALUE 'N'.
003700     05 FILLER                    PIC X(15).
