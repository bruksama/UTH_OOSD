000100******************************************************************
000200*                                                                *
000300*   COPYBOOK     : ALTLOG                                       *
000400*   DESCRIPCION  : LAYOUT DEL ARCHIVO BITACORA DE ALERTAS        *
000500*                  ACADEMICAS (SPGR).  ARCHIVO DE SOLO ADICION,  *
000600*                  SIN LLAVE, ESCRITO POR SPGR1060.              *
000700*   USADO POR    : SPGR1060 SPGR1070                             *
000800******************************************************************
000900*------------------------------------------------------------------
001000* BITACORA DE CAMBIOS AL LAYOUT
001100*------------------------------------------------------------------
001200* 09/03/2001 LCH  DISEÑO ORIGINAL DE LA BITACORA DE ALERTAS.
001300* 02/07/2003 LCH  SE AMPLIA ALT-TYPE DE X(08) A X(13) PARA
001400*                 SOPORTAR "STATUS_CHANGE" E "IMPROVEMENT"
001500*                 (REQ. EDU-0355).
001600******************************************************************
001700 01  REG-ALTLOG.
001800     05 ALT-STU-ID                PIC X(20).
001900     05 ALT-LEVEL                 PIC X(08).
002000         88 ALT-INFORMATIVA                 VALUE 'INFO'.
002100         88 ALT-ADVERTENCIA                 VALUE 'WARNING'.
002200         88 ALT-ALTA                        VALUE 'HIGH'.
002300         88 ALT-CRITICA                     VALUE 'CRITICAL'.
002400     05 ALT-TYPE                  PIC X(13).
002500         88 ALT-GPA-BAJO                    VALUE 'LOW_GPA'.
002600         88 ALT-CAIDA-GPA                   VALUE 'GPA_DROP'.
002700         88 ALT-CAMBIO-ESTADO               VALUE 'STATUS_CHANGE'.
002800         88 ALT-PROBATORIA                  VALUE 'PROBATION'.
002900         88 ALT-MEJORA                      VALUE 'IMPROVEMENT'.
003000     05 ALT-IS-READ                PIC X(01).
003100         88 ALT-LEIDA                       VALUE 'Y'.
003200         88 ALT-NO-LEIDA                    VALUE 'N'.
003300     05 ALT-IS-RESOLVED            PIC X(01).
003400         88 ALT-RESUELTA                    VALUE 'Y'.
003500         88 ALT-NO-RESUELTA                 VALUE 'N'.
003600     05 FILLER                    PIC X(15).
