000100******************************************************************
000200*                                                                *
000300*   COPYBOOK     : OFFMAS                                       *
000400*   DESCRIPCION  : LAYOUT DEL MAESTRO DE OFERTAS DE CURSO        *
000500*                  (SPGR).  LLAVE OFF-COURSE-CODE + OFF-SEMESTER *
000600*                  + OFF-ACADEMIC-YEAR.  ARCHIVO ORDENADO POR    *
000700*                  ESA LLAVE COMPUESTA.                          *
000800*   USADO POR    : SPGR1000 SPGR1030                             *
000900******************************************************************
001000*------------------------------------------------------------------
001100* BITACORA DE CAMBIOS AL LAYOUT
001200*------------------------------------------------------------------
001300* 11/08/1992 EDR  DISEÑO ORIGINAL, UNA OFERTA POR CURSO/PERIODO.
001400* 03/02/1996 EDR  SE AGREGAN OFF-MAX-ENROLLMENT Y
001500*                 OFF-CURRENT-ENROLLMENT PARA CONTROL DE CUPO
001600*                 (REQ. EDU-0188).
001700* 19/06/1998 MGR  REVISION Y2K: OFF-ACADEMIC-YEAR YA ERA DE 4
001800*                 POSICIONES, SIN CAMBIOS.
001900******************************************************************
002000 01  REG-OFFMAS.
002100     05 OFF-COURSE-CODE           PIC X(20).
002200     05 OFF-SEMESTER              PIC X(06).
002300         88 OFF-PRIMAVERA                   VALUE 'SPRING'.
002400         88 OFF-VERANO                      VALUE 'SUMMER'.
002500         88 OFF-OTONO                       VALUE 'FALL'.
002600         88 OFF-INVIERNO                    VALUE 'WINTER'.
002700     05 OFF-ACADEMIC-YEAR         PIC S9(4) COMP-3.
002800     05 OFF-CREDITS               PIC S9(2) COMP-3.
002900     05 OFF-GRADING-SCALE         PIC X(10).
003000         88 OFF-ESCALA-10                   VALUE 'SCALE_10'.
003100         88 OFF-ESCALA-4                    VALUE 'SCALE_4'.
003200         88 OFF-APRUEBA-REPRUEBA            VALUE 'PASS_FAIL'.
003300         88 OFF-SIN-ESCALA                  VALUE SPACES.
003400     05 OFF-MAX-ENROLLMENT        PIC S9(4) COMP-3.
003500         88 OFF-SIN-LIMITE-CUPO             VALUE ZERO.
003600     05 OFF-CURRENT-ENROLLMENT    PIC S9(4) COMP-3.
003700     05 FILLER                    PIC X(15).
