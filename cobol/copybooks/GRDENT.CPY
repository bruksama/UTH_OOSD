000100******************************************************************
000200*                                                                *
000300*   COPYBOOK     : GRDENT                                       *
000400*   DESCRIPCION  : LAYOUT DEL ARCHIVO DE COMPONENTES DE NOTA     *
000500*                  (SPGR).  ARBOL DE COMPONENTES APLANADO, UN    *
000600*                  REGISTRO POR NODO (RAIZ O HIJO), LLAVE        *
000700*                  GE-ENTRY-ID DENTRO DE LA MATRICULA.  EL       *
000800*                  ARCHIVO VIENE ORDENADO POR GE-ENR-STU-ID,     *
000900*                  GE-ENR-COURSE-CODE, GE-ENTRY-ID.              *
001000*   USADO POR    : SPGR1020                                      *
001100******************************************************************
001200*------------------------------------------------------------------
001300* BITACORA DE CAMBIOS AL LAYOUT
001400*------------------------------------------------------------------
001500* 05/04/1996 EDR  DISEÑO ORIGINAL, SOPORTA EL DESGLOSE DE NOTA
001600*                 POR COMPONENTES (PARCIAL/LABORATORIO/FINAL).
001700* 14/10/1997 EDR  SE AGREGA GE-PARENT-ID PARA PERMITIR SUB-
001800*                 COMPONENTES ANIDADOS (REQ. EDU-0230).
001900* 09/03/2001 LCH  SE AGREGA GE-SCORE-IND, UN COMPONENTE
002000*                 COMPUESTO NO TIENE NOTA PROPIA.
002100******************************************************************
002200 01  REG-GRDENT.
002300     05 GE-ENTRY-ID               PIC S9(6) COMP-3.
002400     05 GE-PARENT-ID              PIC S9(6) COMP-3.
002500         88 GE-ES-RAIZ                      VALUE ZERO.
002600     05 GE-ENR-STU-ID             PIC X(20).
002700     05 GE-ENR-COURSE-CODE        PIC X(20).
002800     05 GE-NAME                   PIC X(30).
002900     05 GE-WEIGHT                 PIC S9(1)V9(2) COMP-3.
003000     05 GE-SCORE                  PIC S9(2)V9(2) COMP-3.
003100     05 GE-SCORE-IND              PIC X(01).
003200         88 GE-TIENE-SCORE                  VALUE 'Y'.
003300         88 GE-SIN-SCORE                    VALUE 'N'.
003400     05 GE-ENTRY-TYPE             PIC X(09).
003500         88 GE-COMPONENTE                   VALUE 'COMPONENT'.
003600         88 GE-FINAL                        VALUE 'FINAL'.
003700     05 FILLER                    PIC X(10).
