000100******************************************************************
000200*                                                                *
000300*   COPYBOOK     : CRSMAS                                       *
000400*   DESCRIPCION  : LAYOUT DEL MAESTRO DE CURSOS (SPGR).          *
000500*                  UN REGISTRO POR CURSO, LLAVE CRS-COURSE-CODE. *
000600*                  ARCHIVO ORDENADO POR CODIGO DE CURSO, DE      *
000700*                  MANTENIMIENTO POCO FRECUENTE (CATALOGO).      *
000800*   USADO POR    : SPGR1090                                      *
000900******************************************************************
001000*------------------------------------------------------------------
001100* BITACORA DE CAMBIOS AL LAYOUT
001200*------------------------------------------------------------------
001300* 14/03/1991 EDR  DISEÑO ORIGINAL DEL CATALOGO DE CURSOS.
001400* 07/09/1995 EDR  SE AGREGA CRS-GRADING-TYPE PARA SOPORTAR LA
001500*                 ESCALA PASS/FAIL (REQ. EDU-0201).
001600* 22/05/1999 MGR  REVISION Y2K, SIN HALLAZGOS EN ESTE LAYOUT.
001700******************************************************************
001800 01  REG-CRSMAS.
001900     05 CRS-COURSE-CODE           PIC X(20).
002000     05 CRS-COURSE-NAME           PIC X(50).
002100     05 CRS-CREDITS               PIC S9(2) COMP-3.
002200     05 CRS-DEPARTMENT            PIC X(30).
002300         88 CRS-SIN-DEPARTAMENTO            VALUE SPACES.
002400     05 CRS-GRADING-TYPE          PIC X(10).
002500         88 CRS-ESCALA-10                   VALUE 'SCALE_10'.
002600         88 CRS-ESCALA-4                    VALUE 'SCALE_4'.
002700         88 CRS-APRUEBA-REPRUEBA            VALUE 'PASS_FAIL'.
002800     05 FILLER                    PIC X(15).
