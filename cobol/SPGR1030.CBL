000100******************************************************************
000200* FECHA       : 10/09/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : PROGRESO Y GRADUACION (SPGR)                     *
000500* PROGRAMA    : SPGR1030                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA EN MEMORIA LA TABLA DE OFERTAS (OFFMAS)     *
000800*             : PARA CONOCER LA ESCALA DE CALIFICACION DE CADA    *
000900*             : CURSO, Y HACE UN BARRIDO CASADO DE LA MATRICULA   *
001000*             : (ENRMAS) CONTRA LA NOTA COMPUESTA YA RESUELTA POR *
001100*             : SPGR1020 (COMPWK) PARA POSTEAR LA NOTA FINAL,     *
001200*             : LETRA Y GPA DE CADA MATRICULA PENDIENTE.          *
001300*             : SI LA MATRICULA TRAE COMPONENTES (HUBO CASE EN    *
001400*             : COMPWK) SE POSTEA POR LA RUTA DE ESTRATEGIA       *
001500*             : EXPLICITA (SPGR1010, SEGUN OFF-GRADING-SCALE).    *
001600*             : SI NO TRAE COMPONENTES, LA NOTA YA FUE CAPTURADA  *
001700*             : DIRECTAMENTE SOBRE LA MATRICULA Y SE POSTEA POR   *
001800*             : LA RUTA PLANA (TABLA SCALE10, SIEMPRE).           *
001900* ARCHIVOS    : OFFMAS, ENRMAS (MAESTRO VIEJO), ENRMAN (MAESTRO   *
002000*             : NUEVO), COMPWK (TRABAJO DE SPGR1020)              *
002100* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED             *
002200* PROGRAMA(S) : SPGR1010, FABRICA DE ESTRATEGIAS DE CALIFICACION  *
002300******************************************************************
002400*------------------------------------------------------------------
002500* BITACORA DE CAMBIOS
002600*------------------------------------------------------------------
002700* 10/09/1987 EDR  VERSION ORIGINAL, SOLO RUTA PLANA (TABLA         *
002800*                 SCALE10 SIEMPRE, SIN CONSULTAR LA OFERTA).       *
002900* 22/11/1997 EDR  SE AGREGA LA CARGA DE OFFMAS EN MEMORIA Y LA     *
003000*                 RUTA POR ESTRATEGIA EXPLICITA, CON CALL A        *
003100*                 SPGR1010 (REQ. EDU-0234).                        *
003200* 19/06/1998 MGR  REVISION Y2K: OFF-ACADEMIC-YEAR Y                *
003300*                 ENR-ACADEMIC-YEAR YA ERAN DE 4 POSICIONES.       *
003400* 04/02/2000 LCH  SE RECHAZA EL POSTEO SI LA MATRICULA YA ESTA     *
003500*                 COMPLETED O WITHDRAWN, EN VEZ DE SOBRESCRIBIR    *
003600*                 (REQ. EDU-0251).                                 *
003700* 17/08/2002 LCH  SE AGREGA EL VOLCADO DE TRAZA DEL RESULTADO DE   *
003800*                 SPGR1010 AL SPOOL CUANDO EL RETURN-CODE ES       *
003900*                 DISTINTO DE CERO (REQ. EDU-0287).                *
004000* 11/03/2004 LCH  SE AMPLIA LA TABLA DE OFERTAS DE 500 A 2000      *
004100*                 ENTRADAS, EL CATALOGO DE CURSOS CRECIO CON LA    *
004200*                 SEDE REGIONAL (REQ. EDU-0315).                   *
004210* 06/05/2009 PCV  SE AGREGA INITIALIZE DE REG-ENRMAN EN 700 PARA   *
004220*                 QUE LA MATRICULA SIN NOTA NO ARRASTRE LA NOTA    *
004230*                 DEL REGISTRO ANTERIOR ESCRITO EN EL BUFFER, Y SE *
004240*                 REPONE WKS-HUBO-CASE A 'N' CUANDO SPGR1010       *
004250*                 RECHAZA EL POSTEO, PARA NO GRABAR COMPLETED      *
004260*                 SOBRE UNA MATRICULA QUE QUEDO SIN POSTEAR        *
004270*                 (REQ. EDU-0358).                                 *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. SPGR1030.
004600 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004700 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
004800 DATE-WRITTEN. 10/09/1987.
004900 DATE-COMPILED.
005000 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800      SELECT OFFMAS  ASSIGN TO AS-OFFMAS
005900             ORGANIZATION   IS SEQUENTIAL
006000             ACCESS MODE    IS SEQUENTIAL
006100             FILE STATUS    IS FS-OFFMAS
006200                               FSE-OFFMAS.
006300      SELECT ENRMAS  ASSIGN TO AS-ENRMAS
006400             ORGANIZATION   IS SEQUENTIAL
006500             ACCESS MODE    IS SEQUENTIAL
006600             FILE STATUS    IS FS-ENRMAS
006700                               FSE-ENRMAS.
006800      SELECT ENRMAN  ASSIGN TO AS-ENRMAN
006900             ORGANIZATION   IS SEQUENTIAL
007000             ACCESS MODE    IS SEQUENTIAL
007100             FILE STATUS    IS FS-ENRMAN.
007200      SELECT COMPWK  ASSIGN TO AS-COMPWK
007300             ORGANIZATION   IS SEQUENTIAL
007400             ACCESS MODE    IS SEQUENTIAL
007500             FILE STATUS    IS FS-COMPWK.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  OFFMAS
007900     RECORDING MODE IS F.
008000     COPY OFFMAS.
008100 FD  ENRMAS
008200     RECORDING MODE IS F.
008300     COPY ENRMAS.
008400 FD  ENRMAN
008500     RECORDING MODE IS F.
008600 01 REG-ENRMAN.
008700     05 ENN-STU-ID                  PIC X(20).
008800     05 ENN-COURSE-CODE             PIC X(20).
008900     05 ENN-SEMESTER                PIC X(06).
009000     05 ENN-ACADEMIC-YEAR           PIC S9(4) COMP-3.
009100     05 ENN-FINAL-SCORE             PIC S9(2)V9(2) COMP-3.
009200     05 ENN-SCORE-IND               PIC X(01).
009300     05 ENN-LETTER-GRADE            PIC X(02).
009400     05 ENN-GPA-VALUE               PIC S9(1)V9(2) COMP-3.
009500     05 ENN-GPA-IND                 PIC X(01).
009600     05 ENN-STATUS                  PIC X(11).
009700     05 ENN-CREDITS                 PIC S9(2) COMP-3.
009800     05 FILLER                      PIC X(12).
009900 FD  COMPWK
010000     RECORDING MODE IS F.
010100 01 REG-COMPWK.
010200     05 CW-STU-ID                   PIC X(20).
010300     05 CW-COURSE-CODE              PIC X(20).
010400     05 CW-SCORE                    PIC S9(2)V9(2) COMP-3.
010500     05 CW-SCORE-IND                PIC X(01).
010600        88 CW-TIENE-SCORE                       VALUE 'Y'.
010700        88 CW-SIN-SCORE                         VALUE 'N'.
010800     05 FILLER                      PIC X(15).
010900 WORKING-STORAGE SECTION.
011000*------->          VARIABLES DE FILE STATUS NORMAL
011100 01 FS-OFFMAS                       PIC 9(02)  VALUE ZEROS.
011200 01 FS-ENRMAS                       PIC 9(02)  VALUE ZEROS.
011300 01 FS-ENRMAN                       PIC 9(02)  VALUE ZEROS.
011400 01 FS-COMPWK                       PIC 9(02)  VALUE ZEROS.
011500*------->         VARIABLES DE FILE STATUS EXTENDED
011600 01 FSE-OFFMAS.
011700    02 FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZERO.
011800    02 FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZERO.
011900    02 FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZERO.
012000 01 FSE-ENRMAS.
012100    02 FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZERO.
012200    02 FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZERO.
012300    02 FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZERO.
012400*--->  VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
012500 01 PROGRAMA                        PIC X(08)  VALUE SPACES.
012600 01 ARCHIVO                         PIC X(08)  VALUE SPACES.
012700 01 ACCION                          PIC X(10)  VALUE SPACES.
012800 01 LLAVE                           PIC X(32)  VALUE SPACES.
012900*------->             CONTROLADORES DE LECTURA
013000 01 WKS-DISPARADORES                PIC X(01)  VALUE 'N'.
013100    88 WKS-FIN-ENRMAS                           VALUE 'S'.
013200 01 WKS-FIN-COMPWK-SW               PIC X(01)  VALUE 'N'.
013300    88 WKS-FIN-COMPWK                           VALUE 'S'.
013400 01 WKS-HUBO-CASE                   PIC X(01)  VALUE 'N'.
013500    88 WKS-SI-HUBO-CASE                         VALUE 'S'.
013600*------->      TABLA DE OFERTAS EN MEMORIA (CARGADA DE OFFMAS)
013700 01 WKS-TOTAL-OFERTAS                PIC 9(04) COMP-3 VALUE ZERO.
013800 01 WKS-TABLA-OFERTAS.
013900    05 WKS-OFERTA OCCURS 1 TO 2000 TIMES
014000                  DEPENDING ON WKS-TOTAL-OFERTAS
014100                  ASCENDING KEY IS WKS-OF-LLAVE
014200                  INDEXED BY IDX-OFERTA.
014300       10 WKS-OF-LLAVE.
014400          15 WKS-OF-COURSE-CODE     PIC X(20).
014500          15 WKS-OF-SEMESTER        PIC X(06).
014600          15 WKS-OF-ACADEMIC-YEAR   PIC S9(4) COMP-3.
014700       10 WKS-OF-GRADING-SCALE      PIC X(10).
014800*------->       VISTA DE DEPURACION DE LA LLAVE DE LA OFERTA
014900*                ACTUALMENTE LOCALIZADA, VOLCADA AL SPOOL
015000*                CUANDO NO SE ENCUENTRA EN LA TABLA.
015100 01 WKS-OF-LLAVE-BUSCADA.
015200    05 WKS-OFB-COURSE-CODE          PIC X(20).
015300    05 WKS-OFB-SEMESTER             PIC X(06).
015400    05 WKS-OFB-ACADEMIC-YEAR        PIC S9(4) COMP-3.
015450    05 FILLER                       PIC X(01).
015500 01 WKS-OF-LLAVE-BUSCADA-VISTA REDEFINES WKS-OF-LLAVE-BUSCADA.
015600    05 WKS-OFB-LLAVE-PLANA          PIC X(30).
015700*------->        ESCALA USADA PARA LA MATRICULA ACTUAL
015800 01 WKS-ESCALA-A-USAR                PIC X(10)  VALUE SPACES.
015900*------->       AREA DE LLAMADA A SPGR1010
016000 01 WKS-AREA-SPGR1010.
016100    05 WKS-CALL-GRADING-SCALE       PIC X(10).
016200    05 WKS-CALL-CANTIDAD            PIC 9(02) COMP-3.
016300    05 WKS-CALL-NOTAS.
016400       10 WKS-CALL-NOTA             PIC S9(2)V9(2) COMP-3
016500                                                OCCURS 20 TIMES.
016600    05 WKS-CALL-PESOS.
016700       10 WKS-CALL-PESO             PIC S9(1)V9(2) COMP-3
016800                                                OCCURS 20 TIMES.
016900    05 WKS-CALL-RESULTADO.
017000       10 WKS-CALL-NOTA-FINAL       PIC S9(2)V9(2) COMP-3.
017100       10 WKS-CALL-LETRA-FINAL      PIC X(02).
017200       10 WKS-CALL-GPA-FINAL        PIC S9(1)V9(2) COMP-3.
017300       10 WKS-CALL-ES-APROBADO      PIC X(01).
017400       10 WKS-CALL-RETURN-CODE      PIC 9(02) COMP-3.
017500          88 WKS-CALL-RC-OK                     VALUE ZERO.
017550    05 FILLER                       PIC X(02).
017600*------->   VISTA PLANA DEL RESULTADO DE SPGR1010, USADA AL
017700*            VOLCAR LA TRAZA EN EL SPOOL CUANDO HAY ERROR DE
017800*            VALIDACION DE LA ESTRATEGIA.
017900 01 WKS-CALL-RESULTADO-VISTA REDEFINES WKS-CALL-RESULTADO
018000                                PIC X(10).
018100*------->      TABLA FIJA DE CONVERSION SCALE10 (RUTA PLANA)
018200*               NOTA SOBRE 10, DESCENDENTE, LA MISMA TABLA DE
018300*               SPGR1010 PERO EN SU PROPIA COPIA DE TRABAJO
018400*               PORQUE LA RUTA PLANA NO LLAMA LA SUBRUTINA.
018500 01 WKS-TABLA-PLANA-DATOS.
018600     05 FILLER  PIC X(12) VALUE '900A 400    '.
018700     05 FILLER  PIC X(12) VALUE '850A-370    '.
018800     05 FILLER  PIC X(12) VALUE '800B+350    '.
018900     05 FILLER  PIC X(12) VALUE '700B 300    '.
019000     05 FILLER  PIC X(12) VALUE '650C+250    '.
019100     05 FILLER  PIC X(12) VALUE '550C 200    '.
019200     05 FILLER  PIC X(12) VALUE '500D+150    '.
019300     05 FILLER  PIC X(12) VALUE '400D 100    '.
019400     05 FILLER  PIC X(12) VALUE '000F 000    '.
019500 01 WKS-TABLA-PLANA REDEFINES WKS-TABLA-PLANA-DATOS.
019600     05 WKS-FILA-PLANA OCCURS 9 TIMES INDEXED BY IDX-PLANA.
019700        10 WKS-TBP-UMBRAL           PIC 9(01)V9(02).
019800        10 WKS-TBP-LETRA            PIC X(02).
019900        10 WKS-TBP-GPA              PIC 9(01)V9(02).
020000        10 FILLER                   PIC X(04).
020100*------->             ACUMULADORES DE CONTROL
020200 01 WKS-ESTADISTICAS.
020300    05 WKS-MATRICULAS-LEIDAS        PIC 9(05) COMP-3 VALUE ZERO.
020400    05 WKS-POSTEADAS-PLANAS         PIC 9(05) COMP-3 VALUE ZERO.
020500    05 WKS-POSTEADAS-ESTRATEGIA     PIC 9(05) COMP-3 VALUE ZERO.
020600    05 WKS-RECHAZADAS               PIC 9(05) COMP-3 VALUE ZERO.
020700    05 WKS-SIN-OFERTA                PIC 9(05) COMP-3 VALUE ZERO.
020750    05 FILLER                       PIC X(02).
020800 PROCEDURE DIVISION.
020900 100-PRINCIPAL SECTION.
021000     PERFORM 200-APERTURA-ARCHIVOS
021100     PERFORM 210-VERIFICAR-FS-INTEGRIDAD
021200     PERFORM 220-CARGA-OFERTAS-MEMORIA
021300     PERFORM 230-LECTURA-INICIAL
021400     PERFORM 300-PROCESA-MATRICULAS
021500        UNTIL WKS-FIN-ENRMAS
021600     PERFORM 900-ESTADISTICAS
021700     PERFORM 950-CIERRA-ARCHIVOS
021800     STOP RUN.
021900 100-PRINCIPAL-E. EXIT.
022000
022100 200-APERTURA-ARCHIVOS SECTION.
022200     OPEN INPUT  OFFMAS
022300     OPEN INPUT  ENRMAS
022400     OPEN INPUT  COMPWK
022500     OPEN OUTPUT ENRMAN.
022600 200-APERTURA-ARCHIVOS-E. EXIT.
022700
022800 210-VERIFICAR-FS-INTEGRIDAD SECTION.
022900     IF FS-OFFMAS NOT EQUAL 0
023000        MOVE 'SPGR1030' TO PROGRAMA
023100        MOVE 'OPEN'     TO ACCION
023200        MOVE SPACES     TO LLAVE
023300        MOVE 'OFFMAS'   TO ARCHIVO
023400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
023500                              LLAVE, FS-OFFMAS, FSE-OFFMAS
023600        MOVE 91 TO RETURN-CODE
023700        PERFORM 950-CIERRA-ARCHIVOS
023800        STOP RUN
023900     END-IF
024000     IF FS-ENRMAS NOT EQUAL 0
024100        MOVE 'SPGR1030' TO PROGRAMA
024200        MOVE 'OPEN'     TO ACCION
024300        MOVE SPACES     TO LLAVE
024400        MOVE 'ENRMAS'   TO ARCHIVO
024500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
024600                              LLAVE, FS-ENRMAS, FSE-ENRMAS
024700        MOVE 91 TO RETURN-CODE
024800        PERFORM 950-CIERRA-ARCHIVOS
024900        STOP RUN
025000     END-IF.
025100 210-VERIFICAR-FS-INTEGRIDAD-E. EXIT.
025200
025300*---------> SERIE 220 CARGA LA TABLA DE OFERTAS EN MEMORIA, EN
025400*           EL MISMO ORDEN ASCENDENTE EN QUE VIENE EL ARCHIVO
025500*           (COURSE-CODE+SEMESTER+ACADEMIC-YEAR), PARA PODER
025600*           LOCALIZAR LA ESCALA DE CALIFICACION CON SEARCH ALL.
025700 220-CARGA-OFERTAS-MEMORIA SECTION.
025800     READ OFFMAS
025900        AT END MOVE 10 TO FS-OFFMAS
026000     END-READ
026100     PERFORM 225-CARGA-UNA-OFERTA
026200        UNTIL FS-OFFMAS = 10.
026300 220-CARGA-OFERTAS-MEMORIA-E. EXIT.
026400
026500 225-CARGA-UNA-OFERTA SECTION.
026600     ADD 1 TO WKS-TOTAL-OFERTAS
026700     SET IDX-OFERTA TO WKS-TOTAL-OFERTAS
026800     MOVE OFF-COURSE-CODE   TO WKS-OF-COURSE-CODE (IDX-OFERTA)
026900     MOVE OFF-SEMESTER      TO WKS-OF-SEMESTER (IDX-OFERTA)
027000     MOVE OFF-ACADEMIC-YEAR TO WKS-OF-ACADEMIC-YEAR (IDX-OFERTA)
027100     MOVE OFF-GRADING-SCALE TO WKS-OF-GRADING-SCALE (IDX-OFERTA)
027200     READ OFFMAS
027300        AT END MOVE 10 TO FS-OFFMAS
027400     END-READ.
027500 225-CARGA-UNA-OFERTA-E. EXIT.
027600
027700 230-LECTURA-INICIAL SECTION.
027800     READ ENRMAS
027900        AT END SET WKS-FIN-ENRMAS TO TRUE
028000     END-READ
028100     READ COMPWK
028200        AT END SET WKS-FIN-COMPWK TO TRUE
028300     END-READ.
028400 230-LECTURA-INICIAL-E. EXIT.
028500
028600*---------> SERIE 300 CASA ENRMAS CONTRA COMPWK POR LLAVE
028700*           ESTUDIANTE+CURSO Y DECIDE LA RUTA DE POSTEO
028800 300-PROCESA-MATRICULAS SECTION.
028900     ADD 1 TO WKS-MATRICULAS-LEIDAS
029000     MOVE 'N' TO WKS-HUBO-CASE
029100     PERFORM 310-BUSCA-CASE-EN-COMPWK
029200     IF ENR-COMPLETADA OR ENR-RETIRADA
029300        ADD 1 TO WKS-RECHAZADAS
029400        PERFORM 390-COPIA-SIN-CAMBIOS
029500     ELSE
029600        PERFORM 320-LOCALIZA-ESCALA-OFERTA
029700        IF WKS-SI-HUBO-CASE
029800           PERFORM 400-POSTEO-POR-ESTRATEGIA
029900        ELSE
030000           PERFORM 330-POSTEO-PLANO
030100        END-IF
030200        PERFORM 700-ESCRIBE-ENRMAN
030300     END-IF
030400     PERFORM 310-LEE-ENRMAS-SIGUIENTE.
030500 300-PROCESA-MATRICULAS-E. EXIT.
030600
030700 310-BUSCA-CASE-EN-COMPWK SECTION.
030800     PERFORM 311-LEE-COMPWK-SIGUIENTE
030900        UNTIL WKS-FIN-COMPWK
031000           OR CW-STU-ID NOT LESS THAN ENR-STU-ID
031100     IF NOT WKS-FIN-COMPWK
031200        AND CW-STU-ID = ENR-STU-ID
031300        AND CW-COURSE-CODE = ENR-COURSE-CODE
031400        AND CW-TIENE-SCORE
031500        SET WKS-SI-HUBO-CASE TO TRUE
031600     END-IF.
031700 310-BUSCA-CASE-EN-COMPWK-E. EXIT.
031800
031900 311-LEE-COMPWK-SIGUIENTE SECTION.
032000     READ COMPWK
032100        AT END SET WKS-FIN-COMPWK TO TRUE
032200     END-READ.
032300 311-LEE-COMPWK-SIGUIENTE-E. EXIT.
032400
032500 310-LEE-ENRMAS-SIGUIENTE SECTION.
032600     READ ENRMAS
032700        AT END SET WKS-FIN-ENRMAS TO TRUE
032800     END-READ.
032900 310-LEE-ENRMAS-SIGUIENTE-E. EXIT.
033000
033100*---------> SERIE 320 LOCALIZA LA ESCALA DE LA OFERTA EN LA
033200*           TABLA CARGADA POR 220; SI NO SE ENCUENTRA SE ASUME
033300*           SCALE_10 (ESCALA POR DEFECTO SEGUN REQUISITO DE POSTEO).
033400 320-LOCALIZA-ESCALA-OFERTA SECTION.
033500     MOVE SPACES TO WKS-ESCALA-A-USAR
033600     MOVE ENR-COURSE-CODE TO WKS-OFB-COURSE-CODE
033700     MOVE ENR-SEMESTER    TO WKS-OFB-SEMESTER
033800     MOVE ENR-ACADEMIC-YEAR TO WKS-OFB-ACADEMIC-YEAR
033900     SEARCH ALL WKS-OFERTA
034000        AT END
034100           ADD 1 TO WKS-SIN-OFERTA
034200           MOVE 'SCALE_10' TO WKS-ESCALA-A-USAR
034300        WHEN WKS-OF-COURSE-CODE (IDX-OFERTA)   =
034400                WKS-OFB-COURSE-CODE
034500           AND WKS-OF-SEMESTER (IDX-OFERTA)    =
034600                WKS-OFB-SEMESTER
034700           AND WKS-OF-ACADEMIC-YEAR (IDX-OFERTA) =
034800                WKS-OFB-ACADEMIC-YEAR
034900           MOVE WKS-OF-GRADING-SCALE (IDX-OFERTA)
035000                                   TO WKS-ESCALA-A-USAR
035100     END-SEARCH
035200     IF WKS-ESCALA-A-USAR = SPACES
035300        MOVE 'SCALE_10' TO WKS-ESCALA-A-USAR
035400     END-IF.
035500 320-LOCALIZA-ESCALA-OFERTA-E. EXIT.
035600
035700*---------> SERIE 330 RUTA PLANA: LA NOTA YA ESTA CAPTURADA
035800*           DIRECTAMENTE SOBRE LA MATRICULA (ENR-FINAL-SCORE);
035900*           SE CONVIERTE SIEMPRE CON LA TABLA SCALE10, SIN
036000*           IMPORTAR LA ESCALA CONFIGURADA EN LA OFERTA.
036100 330-POSTEO-PLANO SECTION.
036200     IF ENR-TIENE-SCORE
036300        SET IDX-PLANA TO 1
036400        SEARCH WKS-FILA-PLANA
036500           AT END
036600              MOVE 'F' TO ENN-LETTER-GRADE
036700              MOVE ZERO TO ENN-GPA-VALUE
036800           WHEN ENR-FINAL-SCORE >= WKS-TBP-UMBRAL (IDX-PLANA)
036900              MOVE WKS-TBP-LETRA (IDX-PLANA) TO ENN-LETTER-GRADE
037000              MOVE WKS-TBP-GPA (IDX-PLANA)   TO ENN-GPA-VALUE
037100        END-SEARCH
037200        MOVE 'Y' TO ENN-GPA-IND
037300        ADD 1 TO WKS-POSTEADAS-PLANAS
037400     END-IF.
037500 330-POSTEO-PLANO-E. EXIT.
037600
037700*---------> SERIE 400 RUTA POR ESTRATEGIA EXPLICITA: LA NOTA
037800*           COMPUESTA YA FUE RESUELTA POR SPGR1020 (COMPWK); SE
037900*           ENVIA COMO UN SOLO COMPONENTE DE PESO 1.00 A
038000*           SPGR1010, QUE APLICA LAS TABLAS PROPIAS DE LA
038100*           ESCALA CONFIGURADA EN LA OFERTA.
038200 400-POSTEO-POR-ESTRATEGIA SECTION.
038300     MOVE WKS-ESCALA-A-USAR TO WKS-CALL-GRADING-SCALE
038400     MOVE 1                 TO WKS-CALL-CANTIDAD
038500     MOVE CW-SCORE           TO WKS-CALL-NOTA (1)
038600     MOVE 1.00               TO WKS-CALL-PESO (1)
038700     CALL 'SPGR1010' USING WKS-CALL-GRADING-SCALE
038800                           WKS-CALL-CANTIDAD
038900                           WKS-CALL-NOTAS
039000                           WKS-CALL-PESOS
039100                           WKS-CALL-RESULTADO
039200     IF WKS-CALL-RC-OK
039300        MOVE CW-SCORE             TO ENN-FINAL-SCORE
039400        MOVE 'Y'                  TO ENN-SCORE-IND
039500        MOVE WKS-CALL-LETRA-FINAL TO ENN-LETTER-GRADE
039600        MOVE WKS-CALL-GPA-FINAL   TO ENN-GPA-VALUE
039700        MOVE 'Y'                  TO ENN-GPA-IND
039800        ADD 1 TO WKS-POSTEADAS-ESTRATEGIA
039900     ELSE
040000        DISPLAY '==> SPGR1010 RECHAZO LA MATRICULA '
040100                 ENR-STU-ID ' / ' ENR-COURSE-CODE
040200        DISPLAY '    RESULTADO: ' WKS-CALL-RESULTADO-VISTA
040250        MOVE 'N' TO WKS-HUBO-CASE
040300        ADD 1 TO WKS-RECHAZADAS
040400     END-IF.
040500 400-POSTEO-POR-ESTRATEGIA-E. EXIT.
040600
040700 390-COPIA-SIN-CAMBIOS SECTION.
040800     PERFORM 395-TRASLADA-CAMPOS-FIJOS
040900     MOVE ENR-FINAL-SCORE   TO ENN-FINAL-SCORE
041000     MOVE ENR-SCORE-IND     TO ENN-SCORE-IND
041100     MOVE ENR-LETTER-GRADE  TO ENN-LETTER-GRADE
041200     MOVE ENR-GPA-VALUE     TO ENN-GPA-VALUE
041300     MOVE ENR-GPA-IND       TO ENN-GPA-IND
041400     MOVE ENR-STATUS        TO ENN-STATUS
041500     WRITE REG-ENRMAN.
041600 390-COPIA-SIN-CAMBIOS-E. EXIT.
041700
041800 395-TRASLADA-CAMPOS-FIJOS SECTION.
041900     MOVE ENR-STU-ID        TO ENN-STU-ID
042000     MOVE ENR-COURSE-CODE   TO ENN-COURSE-CODE
042100     MOVE ENR-SEMESTER      TO ENN-SEMESTER
042200     MOVE ENR-ACADEMIC-YEAR TO ENN-ACADEMIC-YEAR
042300     MOVE ENR-CREDITS       TO ENN-CREDITS.
042400 395-TRASLADA-CAMPOS-FIJOS-E. EXIT.
042500
042600 700-ESCRIBE-ENRMAN SECTION.
042610*        SE INICIALIZA EL REGISTRO ANTES DE ARMARLO: LA RUTA POR
042620*        ESTRATEGIA RECHAZADA (400) Y LA MATRICULA TODAVIA SIN
042630*        NOTA (330 CON ENR-SIN-SCORE) NO TOCAN TODOS LOS CAMPOS
042640*        DE NOTA, Y SIN ESTO QUEDABA LA BASURA DEL REGISTRO
042650*        ANTERIOR ESCRITA EN ENRMAN (REQ. EDU-0358).
042660     INITIALIZE REG-ENRMAN
042700     PERFORM 395-TRASLADA-CAMPOS-FIJOS
042800     IF WKS-SI-HUBO-CASE
042900        MOVE 'COMPLETED' TO ENN-STATUS
043000     ELSE
043100        IF ENR-TIENE-SCORE
043200           MOVE ENR-FINAL-SCORE TO ENN-FINAL-SCORE
043300           MOVE ENR-SCORE-IND   TO ENN-SCORE-IND
043400           MOVE 'COMPLETED'     TO ENN-STATUS
043500        ELSE
043600           MOVE ENR-STATUS      TO ENN-STATUS
043700        END-IF
043800     END-IF
043900     WRITE REG-ENRMAN.
044000 700-ESCRIBE-ENRMAN-E. EXIT.
044100
044200 900-ESTADISTICAS SECTION.
044300     DISPLAY '================================================='
044400     DISPLAY '*     SPGR1030 - POSTEO DE NOTAS DE MATRICULA    *'
044500     DISPLAY '================================================='
044600     DISPLAY '==> MATRICULAS LEIDAS       : ' WKS-MATRICULAS-LEIDAS
044700     DISPLAY '==> POSTEADAS RUTA PLANA    : ' WKS-POSTEADAS-PLANAS
044800     DISPLAY '==> POSTEADAS POR ESTRATEGIA: '
044900                                    WKS-POSTEADAS-ESTRATEGIA
045000     DISPLAY '==> RECHAZADAS              : ' WKS-RECHAZADAS
045100     DISPLAY '==> SIN OFERTA EN CATALOGO  : ' WKS-SIN-OFERTA
045200     DISPLAY '================================================='.
045300 900-ESTADISTICAS-E. EXIT.
045400
045500 950-CIERRA-ARCHIVOS SECTION.
045600     CLOSE OFFMAS
045700     CLOSE ENRMAS
045800     CLOSE ENRMAN
045900     CLOSE COMPWK.
046000 950-CIERRA-ARCHIVOS-E. EXIT.
