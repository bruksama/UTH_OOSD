000100******************************************************************
000200* FECHA       : 03/09/1985                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : PROGRESO Y GRADUACION (SPGR)                     *
000500* PROGRAMA    : SPGR1010                                         *
000600* TIPO        : SUBRUTINA BATCH (CALLED)                         *
000700* DESCRIPCION : RUTINA COMUN DE CALIFICACION.  RECIBE UN JUEGO   *
000800*             : DE NOTAS Y PESOS DE UNA MATRICULA Y LA ESCALA    *
000900*             : CONFIGURADA DE LA OFERTA (SCALE_10/SCALE_4/      *
001000*             : PASS_FAIL), VALIDA, PONDERA Y REGRESA NOTA       *
001100*             : FINAL, LETRA, GPA Y BANDERA DE APROBADO SEGUN LA *
001200*             : ESTRATEGIA SELECCIONADA (GRADING STRATEGY        *
001300*             : FACTORY).  ES INVOCADA POR SPGR1030 EN LA RUTA   *
001400*             : DE POSTEO EXPLICITA POR ESTRATEGIA.              *
001500* ARCHIVOS    : NINGUNO (SUBRUTINA PURA)                         *
001600* PROGRAMA(S) : NINGUNO                                          *
001700******************************************************************
001800*------------------------------------------------------------------
001900* BITACORA DE CAMBIOS
002000*------------------------------------------------------------------
002100* 03/09/1985 EDR  VERSION ORIGINAL, SOLO SOPORTA SCALE_10.        *
002200* 14/02/1997 EDR  SE AGREGA EL SOPORTE PARA SCALE_4, CONVIRTIENDO *
002300*                 LA MISMA TABLA DE QUIEBRES A GPA DE 4 PUNTOS    *
002400*                 (REQ. EDU-0201).                                *
002500* 11/11/1997 EDR  SE AGREGA PASS_FAIL: APRUEBA CON PONDERADO      *
002600*                 >= 5.0, REGRESA EXACTO 1.0 O 0.0 (REQ. EDU-0230)*
002700* 19/06/1998 MGR  REVISION Y2K: SIN CAMPOS DE FECHA EN ESTA       *
002800*                 RUTINA, SIN HALLAZGOS.                          *
002900* 07/05/2000 LCH  SE AGREGA LA VALIDACION DE TOLERANCIA 0.001     *
003000*                 EN LA SUMA DE PESOS, ANTES SE EXIGIA SUMA       *
003100*                 EXACTA A 1.00 Y RECHAZABA CASOS VALIDOS         *
003200*                 (REQ. EDU-0266).                                *
003300* 18/09/2002 LCH  SE CORRIGE SCALE_4: EL CRITERIO DE APROBADO     *
003400*                 DEBE EVALUAR EL PONDERADO CRUDO DE 10 PUNTOS,   *
003500*                 NO EL GPA YA CONVERTIDO (REQ. EDU-0298).        *
003600* 12/01/2005 LCH  SE AGREGA LK-RETURN-CODE PARA QUE SPGR1030      *
003700*                 DISTINGA RECHAZO POR VALIDACION DE UN CALCULO   *
003800*                 EXITOSO (REQ. EDU-0330).                        *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. SPGR1010.
004200 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
004400 DATE-WRITTEN. 03/09/1985.
004500 DATE-COMPILED.
004600 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*------->          CONTADORES Y ACUMULADORES DE TRABAJO
005500 01 WKS-INDICE                      PIC 9(02) COMP-3 VALUE ZERO.
005600 01 WKS-SUMA-PESOS                  PIC S9(3)V9(3) COMP-3
005700                                                   VALUE ZERO.
005800 01 WKS-SUMA-PONDERADA              PIC S9(3)V9(3) COMP-3
005900                                                   VALUE ZERO.
006000 01 WKS-DIFERENCIA-PESOS            PIC S9(3)V9(3) COMP-3
006100                                                   VALUE ZERO.
006200 01 WKS-TOLERANCIA                  PIC S9(3)V9(3) COMP-3
006300                                              VALUE 0.001.
006400*------->        VISTA DE DEPURACION DE LA SUMA DE PESOS,
006500*                 USADA EN EL DISPLAY DE TRAZA DE 200-SERIES
006600 01 WKS-SUMA-PESOS-ALT REDEFINES WKS-SUMA-PESOS
006700                                     PIC S9(6) COMP-3.
006800 01 WKS-ENTRADA-VALIDA              PIC X(01) VALUE 'S'.
006900    88 WKS-ES-VALIDA                          VALUE 'S'.
007000    88 WKS-NO-ES-VALIDA                       VALUE 'N'.
007100*------->     VISTA DE 2 DECIMALES DEL PONDERADO, USADA PARA
007200*              ARMAR EL REDONDEO "HALF-UP" POR CENTAVO
007300 01 WKS-PONDERADO-X100              PIC S9(5) COMP-3 VALUE ZERO.
007400 01 WKS-PONDERADO-REDOND            PIC S9(3)V9(2) COMP-3
007500                                                   VALUE ZERO.
007600*========= TABLA DE NOTAS Y GPA (ESCALA DE 10 PUNTOS) ===========
007700*        MISMA TABLA USADA POR SCALE10STRATEGY Y SCALE4STRATEGY;
007800*        SCALE_4 NO REESCALA EL EJE DE GPA, SOLO REINTERPRETA EL
007900*        MAXIMO COMO 4.0 Y EL CRITERIO DE APROBADO.
008000 01 WKS-TABLA-NOTAS-DATOS.
008100     05 FILLER                      PIC X(12)   VALUE
008200                                     '900A 400    '.
008300     05 FILLER                      PIC X(12)   VALUE
008400                                     '850A-370    '.
008500     05 FILLER                      PIC X(12)   VALUE
008600                                     '800B+350    '.
008700     05 FILLER                      PIC X(12)   VALUE
008800                                     '700B 300    '.
008900     05 FILLER                      PIC X(12)   VALUE
009000                                     '650C+250    '.
009100     05 FILLER                      PIC X(12)   VALUE
009200                                     '550C 200    '.
009300     05 FILLER                      PIC X(12)   VALUE
009400                                     '500D+150    '.
009500     05 FILLER                      PIC X(12)   VALUE
009600                                     '400D 100    '.
009700     05 FILLER                      PIC X(12)   VALUE
009800                                     '000F 000    '.
009900 01 WKS-TABLA-NOTAS REDEFINES WKS-TABLA-NOTAS-DATOS.
010000     05 WKS-FILA-NOTA OCCURS 9 TIMES INDEXED BY IDX-NOTA.
010100        10 WKS-TBL-UMBRAL           PIC 9(01)V9(02).
010200        10 WKS-TBL-LETRA            PIC X(02).
010300        10 WKS-TBL-GPA              PIC 9(01)V9(02).
010400        10 FILLER                   PIC X(04).
010500 LINKAGE SECTION.
010600*------->         PARAMETROS DE ENTRADA (VER SPGR1030)
010700 01 LK-GRADING-SCALE                PIC X(10).
010800     88 LK-ES-SCALE-10                         VALUE 'SCALE_10'.
010900     88 LK-ES-SCALE-4                          VALUE 'SCALE_4'.
011000     88 LK-ES-PASS-FAIL                        VALUE 'PASS_FAIL'.
011100 01 LK-CANTIDAD                     PIC 9(02) COMP-3.
011200 01 LK-NOTAS.
011300     05 LK-NOTA                     PIC S9(2)V9(2) COMP-3
011400                                              OCCURS 20 TIMES.
011500 01 LK-PESOS.
011600     05 LK-PESO                     PIC S9(1)V9(2) COMP-3
011700                                              OCCURS 20 TIMES.
011800*------->         PARAMETROS DE SALIDA
011900 01 LK-RESULTADO.
012000     05 LK-NOTA-FINAL               PIC S9(2)V9(2) COMP-3.
012100     05 LK-LETRA-FINAL              PIC X(02).
012200     05 LK-GPA-FINAL                PIC S9(1)V9(2) COMP-3.
012300     05 LK-ES-APROBADO              PIC X(01).
012400        88 LK-APROBADO                         VALUE 'Y'.
012500        88 LK-REPROBADO                        VALUE 'N'.
012600     05 LK-RETURN-CODE              PIC 9(02) COMP-3.
012700        88 LK-RC-OK                            VALUE ZERO.
012800        88 LK-RC-CANTIDAD-INVALIDA              VALUE 10.
012900        88 LK-RC-PESOS-NO-SUMAN-1                VALUE 20.
013000        88 LK-RC-NOTA-FUERA-DE-RANGO              VALUE 30.
013100*------->        VISTA PLANA DEL RESULTADO, USADA POR SPGR1030
013200*                 PARA EL DISPLAY DE TRAZA CUANDO RETURN-CODE
013300*                 ES DISTINTO DE CERO.
013400 01 LK-RESULTADO-PLANO REDEFINES LK-RESULTADO PIC X(10).
013500 PROCEDURE DIVISION USING LK-GRADING-SCALE LK-CANTIDAD
013600                          LK-NOTAS LK-PESOS LK-RESULTADO.
013700 100-PRINCIPAL SECTION.
013800     PERFORM 200-VALIDAR-ENTRADA
013900     IF WKS-ES-VALIDA
014000        PERFORM 300-SUMAR-PONDERADO
014100        EVALUATE TRUE
014200           WHEN LK-ES-SCALE-4
014300                PERFORM 410-CALCULO-SCALE-4
014400           WHEN LK-ES-PASS-FAIL
014500                PERFORM 420-CALCULO-PASS-FAIL
014600           WHEN OTHER
014700                PERFORM 400-CALCULO-SCALE-10
014800        END-EVALUATE
014900     END-IF
015000     GOBACK.
015100 100-PRINCIPAL-E. EXIT.
015200
015300*----------> SERIE 200 VALIDA CANTIDAD, RANGO Y SUMA DE PESOS
015400 200-VALIDAR-ENTRADA SECTION.
015500     SET WKS-ES-VALIDA TO TRUE
015600     MOVE ZERO TO WKS-SUMA-PESOS
015700     INITIALIZE LK-RESULTADO
015800     SET LK-RC-OK TO TRUE
015900     IF LK-CANTIDAD = ZERO OR LK-CANTIDAD > 20
016000        SET WKS-NO-ES-VALIDA TO TRUE
016100        SET LK-RC-CANTIDAD-INVALIDA TO TRUE
016200     ELSE
016300        PERFORM 210-ACUMULAR-PESOS
016400           VARYING WKS-INDICE FROM 1 BY 1
016500           UNTIL WKS-INDICE > LK-CANTIDAD
016600        COMPUTE WKS-DIFERENCIA-PESOS =
016700                WKS-SUMA-PESOS - 1.000
016800        IF WKS-DIFERENCIA-PESOS < 0
016900           COMPUTE WKS-DIFERENCIA-PESOS =
017000                   WKS-DIFERENCIA-PESOS * -1
017100        END-IF
017200        IF WKS-DIFERENCIA-PESOS > WKS-TOLERANCIA
017300           SET WKS-NO-ES-VALIDA TO TRUE
017400           SET LK-RC-PESOS-NO-SUMAN-1 TO TRUE
017500        END-IF
017600     END-IF.
017700 200-VALIDAR-ENTRADA-E. EXIT.
017800
017900 210-ACUMULAR-PESOS SECTION.
018000     ADD LK-PESO (WKS-INDICE) TO WKS-SUMA-PESOS
018100     IF (LK-NOTA (WKS-INDICE) < 0) OR
018200        (LK-NOTA (WKS-INDICE) > 10)
018300        SET WKS-NO-ES-VALIDA TO TRUE
018400        SET LK-RC-NOTA-FUERA-DE-RANGO TO TRUE
018500     END-IF.
018600 210-ACUMULAR-PESOS-E. EXIT.
018700
018800*----------> SERIE 300 SUMA PONDERADA COMUN A LAS 3 ESTRATEGIAS
018900 300-SUMAR-PONDERADO SECTION.
019000     MOVE ZERO TO WKS-SUMA-PONDERADA
019100     PERFORM 310-SUMAR-UNA-NOTA
019200        VARYING WKS-INDICE FROM 1 BY 1
019300        UNTIL WKS-INDICE > LK-CANTIDAD.
019400 300-SUMAR-PONDERADO-E. EXIT.
019500
019600 310-SUMAR-UNA-NOTA SECTION.
019700     COMPUTE WKS-SUMA-PONDERADA =
019800             WKS-SUMA-PONDERADA +
019900             (LK-NOTA (WKS-INDICE) * LK-PESO (WKS-INDICE)).
020000 310-SUMAR-UNA-NOTA-E. EXIT.
020100
020200*----------> SERIE 400 ESTRATEGIA SCALE_10 (TAMBIEN LA RUTA
020300*            "PLANA" DE SPGR1030 USA ESTA MISMA TABLA)
020400 400-CALCULO-SCALE-10 SECTION.
020500     PERFORM 405-REDONDEAR-PONDERADO
020600     MOVE WKS-PONDERADO-REDOND TO LK-NOTA-FINAL
020700     PERFORM 430-BUSCAR-LETRA-Y-GPA
020800     IF WKS-PONDERADO-REDOND >= 4.00
020900        SET LK-APROBADO TO TRUE
021000     ELSE
021100        SET LK-REPROBADO TO TRUE
021200     END-IF.
021300 400-CALCULO-SCALE-10-E. EXIT.
021400
021500*----------> SERIE 410 ESTRATEGIA SCALE_4
021600 410-CALCULO-SCALE-4 SECTION.
021700     PERFORM 405-REDONDEAR-PONDERADO
021800     PERFORM 430-BUSCAR-LETRA-Y-GPA
021900     MOVE WKS-TBL-GPA (IDX-NOTA) TO LK-NOTA-FINAL
022000     IF WKS-PONDERADO-REDOND >= 4.00
022100        SET LK-APROBADO TO TRUE
022200     ELSE
022300        SET LK-REPROBADO TO TRUE
022400     END-IF.
022500 410-CALCULO-SCALE-4-E. EXIT.
022600
022700*----------> SERIE 420 ESTRATEGIA PASS_FAIL
022800 420-CALCULO-PASS-FAIL SECTION.
022900     IF WKS-SUMA-PONDERADA >= 5.00
023000        MOVE 1.00 TO LK-NOTA-FINAL
023100        MOVE 1.00 TO LK-GPA-FINAL
023200        MOVE 'P'  TO LK-LETRA-FINAL
023300        SET LK-APROBADO TO TRUE
023400     ELSE
023500        MOVE 0.00 TO LK-NOTA-FINAL
023600        MOVE 0.00 TO LK-GPA-FINAL
023700        MOVE 'F'  TO LK-LETRA-FINAL
023800        SET LK-REPROBADO TO TRUE
023900     END-IF.
024000 420-CALCULO-PASS-FAIL-E. EXIT.
024100
024200*----------> REDONDEO HALF-UP A 2 DECIMALES (X*100, REDONDEA,
024300*            /100) -- COMUN A SCALE_10 Y SCALE_4
024400 405-REDONDEAR-PONDERADO SECTION.
024500     COMPUTE WKS-PONDERADO-X100 ROUNDED =
024600             WKS-SUMA-PONDERADA * 100
024700     COMPUTE WKS-PONDERADO-REDOND =
024800             WKS-PONDERADO-X100 / 100.
024900 405-REDONDEAR-PONDERADO-E. EXIT.
025000
025100*----------> SERIE 430 BUSCA LETRA/GPA EN LA TABLA DE QUIEBRES
025200 430-BUSCAR-LETRA-Y-GPA SECTION.
025300     SET IDX-NOTA TO 1
025400     SEARCH WKS-FILA-NOTA
025500        AT END SET IDX-NOTA TO 9
025600        WHEN WKS-PONDERADO-REDOND >= WKS-TBL-UMBRAL (IDX-NOTA)
025700             CONTINUE
025800     END-SEARCH
025900     MOVE WKS-TBL-LETRA (IDX-NOTA) TO LK-LETRA-FINAL
026000     MOVE WKS-TBL-GPA (IDX-NOTA)   TO LK-GPA-FINAL.
026100 430-BUSCAR-LETRA-Y-GPA-E. EXIT.
