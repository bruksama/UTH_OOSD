000100******************************************************************
000200* FECHA       : 16/07/1990                                       *
000300* PROGRAMADOR : LUIS CARLOS HERNANDEZ                            *
000400* APLICACION  : PROGRESO Y GRADUACION (SPGR)                     *
000500* PROGRAMA    : SPGR1070                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ORDENA LA BITACORA DE ALERTAS (ALTLOG) POR       *
000800*             : ESTUDIANTE Y EMITE UN RENGLON DE RESUMEN POR     *
000900*             : ESTUDIANTE CON EL TOTAL DE ALERTAS, LAS NO       *
001000*             : LEIDAS, LAS NO RESUELTAS Y EL DESGLOSE POR       *
001100*             : SEVERIDAD (CRITICA/ALTA/ADVERTENCIA/INFORMATIVA).*
001200* ARCHIVOS    : ALTLOG (PS ENTRADA BITACORA), REPORTE (PS SALIDA)*
001300******************************************************************
001400*------------------------------------------------------------------
001500* BITACORA DE CAMBIOS
001600*------------------------------------------------------------------
001700* 16/07/1990 LCH  VERSION ORIGINAL DEL RESUMEN DE ALERTAS, SOLO    *
001800*                 REPORTABA EL TOTAL Y LAS NO LEIDAS.              *
001810* 19/06/1998 LCH  REVISION Y2K: EL RESUMEN SOLO TOTALIZA, NO       *
001820*                 MANEJA FECHAS; SIN HALLAZGOS.                    *
001900* 14/02/2005 LCH  SE AGREGA EL DESGLOSE POR SEVERIDAD AL RESUMEN   *
002000*                 (CRITICA/ALTA/ADVERTENCIA/INFORMATIVA), ANTES    *
002100*                 SOLO SE VEIA EN LA BITACORA DETALLE (REQ.        *
002200*                 EDU-0326).                                      *
002300* 30/01/2006 MGR  SE AGREGA EL CONTEO DE ALERTAS SIN RESOLVER AL   *
002400*                 RESUMEN, SOLICITADO POR CONSEJERIA (REQ.         *
002500*                 EDU-0341).                                      *
002510* 06/05/2009 PCV  SE PONE EN USO EL CONTADOR DE ESTUDIANTES CON   *
002520*                 ALERTA, QUE EXISTIA EN WKS-ESTADISTICAS PERO    *
002530*                 NUNCA SE ACTUALIZABA NI SE MOSTRABA (REQ.        *
002540*                 EDU-0360).                                      *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. SPGR1070.
002900 AUTHOR. LUIS CARLOS HERNANDEZ.
003000 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
003100 DATE-WRITTEN. 16/07/1990.
003200 DATE-COMPILED.
003300 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100      SELECT ALTLOG   ASSIGN TO AS-ALTLOG
004200             FILE STATUS IS FS-ALTLOG.
004300      SELECT REPORTE  ASSIGN TO AS-REPORTE
004400             FILE STATUS IS FS-REPORTE.
004500      SELECT ALTSRT   ASSIGN TO SORTWK1.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  ALTLOG
004900     RECORDING MODE IS F.
005000     COPY ALTLOG.
005100 FD  REPORTE
005200     REPORT IS RESUMEN-ALERTAS.
005300 SD  ALTSRT.
005400 01  WORK-ALT.
005500     05 SRT-STU-ID                 PIC X(20).
005600     05 SRT-LEVEL                  PIC X(08).
005700        88 SRT-ES-INFORMATIVA                 VALUE 'INFO'.
005800        88 SRT-ES-ADVERTENCIA                 VALUE 'WARNING'.
005900        88 SRT-ES-ALTA                        VALUE 'HIGH'.
006000        88 SRT-ES-CRITICA                     VALUE 'CRITICAL'.
006100     05 SRT-TYPE                   PIC X(13).
006200     05 SRT-IS-READ                PIC X(01).
006300        88 SRT-ES-NO-LEIDA                    VALUE 'N'.
006400     05 SRT-IS-RESOLVED            PIC X(01).
006500        88 SRT-ES-NO-RESUELTA                 VALUE 'N'.
006600     05 FILLER                     PIC X(15).
006700*------->   VISTA PLANA DEL REGISTRO ORDENADO, CONSERVADA DEL
006800*            VOLCADO DE TRAZA DE LA CORRIDA DE ORDENAMIENTO.
006900 01  WORK-ALT-VISTA REDEFINES WORK-ALT PIC X(58).
007000 WORKING-STORAGE SECTION.
007100 01 FS-ALTLOG                       PIC 9(02)  VALUE ZEROS.
007200 01 FS-REPORTE                      PIC 9(02)  VALUE ZEROS.
007300 01 WKS-DISPARADORES                PIC X(01)  VALUE 'N'.
007400    88 WKS-FIN-ALTSRT                           VALUE 'S'.
007450*------->   ESTUDIANTE DE LA ALERTA ANTERIOR, PARA CONTAR
007460*            ESTUDIANTES DISTINTOS CON ALERTA SIN DEPENDER
007470*            DEL CONTROL BREAK DEL REPORT WRITER (REQ. EDU-0360).
007480 01 WKS-STU-ANTERIOR                 PIC X(20)  VALUE HIGH-VALUES.
007500*------->     BANDERAS NUMERICAS DE LA ALERTA ACTUAL, FUENTE
007600*              DE LOS SUM DE LA FILA DE RESUMEN DEL ESTUDIANTE.
007700 01 WKS-BANDERAS-ALERTA.
007800    05 WKS-IND-TOTAL               PIC 9(01) VALUE 1.
007900    05 WKS-IND-NO-LEIDA            PIC 9(01) VALUE ZERO.
008000    05 WKS-IND-NO-RESUELTA         PIC 9(01) VALUE ZERO.
008100    05 WKS-IND-CRITICA             PIC 9(01) VALUE ZERO.
008200    05 WKS-IND-ALTA                PIC 9(01) VALUE ZERO.
008300    05 WKS-IND-ADVERTENCIA         PIC 9(01) VALUE ZERO.
008400    05 WKS-IND-INFORMATIVA         PIC 9(01) VALUE ZERO.
008500*------->   VISTA DE DEPURACION DE LAS BANDERAS, PARA VOLCAR AL
008600*            SPOOL LA ALERTA ACTUAL CUANDO EL SUM NO CUADRA.
008700 01 WKS-BANDERAS-ALERTA-VISTA REDEFINES WKS-BANDERAS-ALERTA
008800                                 PIC 9(07).
008900 01 WKS-FECHA.
009000    05 WKS-DIA                     PIC 9(02) VALUE ZEROS.
009100    05 FILLER                      PIC X(01) VALUE '/'.
009200    05 WKS-MES                     PIC 9(02) VALUE ZEROS.
009300    05 FILLER                      PIC X(01) VALUE '/'.
009400    05 WKS-ANIO                    PIC 9(04) VALUE ZEROS.
009500*------->   VISTA COMPACTA DE LA FECHA, PARA EL DISPLAY DE
009600*            ARRANQUE DEL PROCESO (SE CONSERVA DEL PROGRAMA
009700*            QUE ORIGINO ESTE RESUMEN).
009800 01 WKS-FECHA-VISTA REDEFINES WKS-FECHA PIC X(10).
009900 01 WKS-ESTADISTICAS.
010000    05 WKS-ALERTAS-LEIDAS          PIC 9(05) COMP-3 VALUE ZERO.
010100    05 WKS-ESTUDIANTES-CON-ALERTA  PIC 9(05) COMP-3 VALUE ZERO.
010150    05 FILLER                      PIC X(02).
010200******************************************************************
010300*                  MAQUETACION REPORTE DE SALIDA                 *
010400******************************************************************
010500 REPORT SECTION.
010600 RD  RESUMEN-ALERTAS
010700     CONTROLS ARE SRT-STU-ID
010800     PAGE LIMIT IS 60
010900     HEADING 1
011000     FIRST DETAIL 7
011100     LAST DETAIL 50
011200     FOOTING 54.
011300******************************************************************
011400*                     MAQUETACION PAGE HEADER                    *
011500******************************************************************
011600 01  TYPE IS PH.
011700     02 LINE 1.
011800        03 COLUMN   1 PIC X(22) VALUE
011900                                'REGISTRO ACADEMICO    '.
012000        03 COLUMN  38 PIC X(50) VALUE
012100            '     RESUMEN DE ALERTAS ACADEMICAS POR ESTUDIANTE'.
012200        03 COLUMN 106 PIC X(24) VALUE '      S P G R - 1 0 7 0'.
012300     02 LINE 2.
012400        03 COLUMN   1 PIC X(25) VALUE 'SPGR1070    00.16072003.R'.
012500        03 COLUMN  49 PIC X(20) VALUE 'FECHA DEL MOVIMIENTO'.
012600        03 COLUMN  70 PIC X(10) SOURCE WKS-FECHA-VISTA.
012700        03 COLUMN 120 PIC X(06) VALUE 'PAGINA'.
012800        03 COLUMN 129 PIC Z(04) SOURCE PAGE-COUNTER
012900                                IN RESUMEN-ALERTAS.
013000     02 LINE 3.
013100        03 COLUMN  03 PIC X(127) VALUE ALL '='.
013200     02 LINE 4.
013300        03 COLUMN  03 PIC X(30) VALUE '* ESTUDIANTE                |'.
013400        03 COLUMN  44 PIC X(30) VALUE 'NIVEL      | TIPO          |'.
013500        03 COLUMN  76 PIC X(30) VALUE 'LEIDA | RESUELTA           *'.
013600     02 LINE 5.
013700        03 COLUMN  03 PIC X(127) VALUE ALL '='.
013800******************************************************************
013900*                     MAQUETACION LINEA DETALLE                  *
014000******************************************************************
014100 01  DETAILLINE TYPE IS DETAIL.
014200     02 LINE IS PLUS 1.
014300        03 COLUMN 04  PIC X(20) SOURCE SRT-STU-ID.
014400        03 COLUMN 26  PIC X(08) SOURCE SRT-LEVEL.
014500        03 COLUMN 37  PIC X(13) SOURCE SRT-TYPE.
014600        03 COLUMN 52  PIC X(01) SOURCE SRT-IS-READ.
014700        03 COLUMN 62  PIC X(01) SOURCE SRT-IS-RESOLVED.
014800******************************************************************
014900*                 MAQUETACION CONTROL FOOTING                    *
015000******************************************************************
015100 01  RESUMENESTUDIANTE
015200     TYPE IS CONTROL FOOTING SRT-STU-ID  NEXT GROUP PLUS 2.
015300     02 LINE IS PLUS 1.
015400        03 COLUMN 04  PIC X(17) VALUE '-----------------'.
015500     02 LINE IS PLUS 1.
015600        03 COLUMN 04  PIC X(25) VALUE 'RESUMEN ESTUDIANTE      ='.
015700        03 COLUMN 30  PIC X(20) SOURCE SRT-STU-ID.
015800     02 LINE IS PLUS 1.
015900        03 COLUMN 04  PIC X(17) VALUE 'TOTAL ALERTAS   ='.
016000        03 COLUMN 22  PIC ZZ9 SUM WKS-IND-TOTAL.
016100        03 COLUMN 30  PIC X(17) VALUE 'SIN LEER        ='.
016200        03 COLUMN 48  PIC ZZ9 SUM WKS-IND-NO-LEIDA.
016300        03 COLUMN 56  PIC X(17) VALUE 'SIN RESOLVER    ='.
016400        03 COLUMN 74  PIC ZZ9 SUM WKS-IND-NO-RESUELTA.
016500     02 LINE IS PLUS 1.
016600        03 COLUMN 04  PIC X(17) VALUE 'CRITICAS        ='.
016700        03 COLUMN 22  PIC ZZ9 SUM WKS-IND-CRITICA.
016800        03 COLUMN 30  PIC X(17) VALUE 'ALTAS           ='.
016900        03 COLUMN 48  PIC ZZ9 SUM WKS-IND-ALTA.
017000        03 COLUMN 56  PIC X(17) VALUE 'ADVERTENCIA     ='.
017100        03 COLUMN 74  PIC ZZ9 SUM WKS-IND-ADVERTENCIA.
017200        03 COLUMN 92  PIC X(17) VALUE 'INFORMATIVAS    ='.
017300        03 COLUMN 110 PIC ZZ9 SUM WKS-IND-INFORMATIVA.
017400     02 LINE IS PLUS 1
017500        03 COLUMN 3   PIC X(127) VALUE ALL SPACES.
017600******************************************************************
017700*                     MAQUETACION PAGE FOOTING                   *
017800******************************************************************
017900 01  TYPE IS PF.
018000     02  LINE PLUS 0.
018100        03 COLUMN 1   PIC X(25) VALUE 'FECHA Y HORA DE OPERACION'.
018200        03 COLUMN 30  PIC <99/<99/9999  FUNC MDATE.
018300        03 COLUMN 42  PIC 99,99,99      FUNC TIME.
018400        03 COLUMN 52  PIC X(22) VALUE 'REGISTRO ACADEMICO    '.
018500        03 COLUMN 120 PIC X(6)  VALUE 'PAGINA'.
018600        03 COLUMN 129 PIC Z(04) SOURCE PAGE-COUNTER IN
018700                                       RESUMEN-ALERTAS.
018800 01  TYPE IS RF.
018900     02  LINE PLUS 3.
019000         03 COLUMN 50 PIC X(22) VALUE 'ESTA ES LA ULTIMA HOJA'.
019100     02  LINE PLUS 1.
019200         03 COLUMN 50 PIC X(23) VALUE 'ESTE REPORTE CONSTA DE '.
019300         03 COLUMN 73 PIC Z,ZZZ SOURCE PAGE-COUNTER IN
019400                                        RESUMEN-ALERTAS.
019500         03 COLUMN 80 PIC X(07) VALUE 'PAGINAS'.
019600 PROCEDURE DIVISION.
019700 100-PRINCIPAL SECTION.
019800     PERFORM 100-ABRE-INICIA-REPORTE
019900     PERFORM 200-ORDENA-Y-GENERA
020000     PERFORM 300-TERMINA-CIERRA-REPORTE
020100     PERFORM 900-ESTADISTICAS
020200     STOP RUN.
020300 100-PRINCIPAL-E. EXIT.
020400
020500 100-ABRE-INICIA-REPORTE SECTION.
020600     ACCEPT WKS-FECHA FROM SYSIPT
020700     OPEN INPUT  ALTLOG
020800     OPEN OUTPUT REPORTE
020900     IF (FS-ALTLOG EQUAL 97) AND (FS-REPORTE EQUAL 97)
021000        MOVE ZEROS TO FS-ALTLOG
021100                      FS-REPORTE
021200     END-IF
021300     IF (FS-ALTLOG NOT EQUAL 0) OR (FS-REPORTE NOT EQUAL 0)
021400        PERFORM 111-ERROR-ABRIR-ARCHIVOS
021500     ELSE
021600        INITIATE RESUMEN-ALERTAS
021700     END-IF.
021800 100-ABRE-INICIA-REPORTE-E. EXIT.
021900
022000 111-ERROR-ABRIR-ARCHIVOS SECTION.
022100     DISPLAY '================================================'
022200             UPON CONSOLE
022300     DISPLAY '       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      '
022400             UPON CONSOLE
022500     DISPLAY '================================================'
022600             UPON CONSOLE
022700     DISPLAY ' FILE STATUS DEL ARCHIVO ALTLOG   : (' FS-ALTLOG ')'
022800             UPON CONSOLE
022900     DISPLAY ' FILE STATUS DEL ARCHIVO REPORTE  : (' FS-REPORTE
023000             ')' UPON CONSOLE
023100     CLOSE ALTLOG
023200     CLOSE REPORTE
023300     MOVE 91 TO RETURN-CODE
023400     STOP RUN.
023500 111-ERROR-ABRIR-ARCHIVOS-E. EXIT.
023600
023700*---------> SERIE 200 ORDENA LA BITACORA POR ESTUDIANTE Y
023800*           ENTREGA CADA REGISTRO YA ORDENADO A LA SERIE 220,
023900*           QUE ARMA LAS BANDERAS Y GENERA EL DETALLE.
024000 200-ORDENA-Y-GENERA SECTION.
024100     SORT ALTSRT ON ASCENDING KEY SRT-STU-ID
024200          USING ALTLOG
024300          OUTPUT PROCEDURE IS 220-GENERAR-DETALLES.
024400 200-ORDENA-Y-GENERA-E. EXIT.
024500
024600 220-GENERAR-DETALLES SECTION.
024700     RETURN ALTSRT
024800        AT END SET WKS-FIN-ALTSRT TO TRUE
024900     END-RETURN
025000     PERFORM 230-UNA-ALERTA
025100        UNTIL WKS-FIN-ALTSRT.
025200 220-GENERAR-DETALLES-E. EXIT.
025300
025400*---------> SERIE 230 ARMA LAS BANDERAS NUMERICAS DE LA ALERTA
025500*           ACTUAL (FUENTE DEL SUM DE LA FILA DE RESUMEN) Y
025600*           GENERA EL DETALLE QUE DISPARA EL CONTROL BREAK.
025700 230-UNA-ALERTA SECTION.
025710     IF SRT-STU-ID NOT EQUAL WKS-STU-ANTERIOR
025720        ADD 1 TO WKS-ESTUDIANTES-CON-ALERTA
025730        MOVE SRT-STU-ID TO WKS-STU-ANTERIOR
025740     END-IF
025800     MOVE 1    TO WKS-IND-TOTAL
025900     MOVE ZERO TO WKS-IND-NO-LEIDA
026000     MOVE ZERO TO WKS-IND-NO-RESUELTA
026100     MOVE ZERO TO WKS-IND-CRITICA
026200     MOVE ZERO TO WKS-IND-ALTA
026300     MOVE ZERO TO WKS-IND-ADVERTENCIA
026400     MOVE ZERO TO WKS-IND-INFORMATIVA
026500     IF SRT-ES-NO-LEIDA
026600        MOVE 1 TO WKS-IND-NO-LEIDA
026700     END-IF
026800     IF SRT-ES-NO-RESUELTA
026900        MOVE 1 TO WKS-IND-NO-RESUELTA
027000     END-IF
027100     EVALUATE TRUE
027200        WHEN SRT-ES-CRITICA       MOVE 1 TO WKS-IND-CRITICA
027300        WHEN SRT-ES-ALTA          MOVE 1 TO WKS-IND-ALTA
027400        WHEN SRT-ES-ADVERTENCIA   MOVE 1 TO WKS-IND-ADVERTENCIA
027500        WHEN SRT-ES-INFORMATIVA   MOVE 1 TO WKS-IND-INFORMATIVA
027600     END-EVALUATE
027700     ADD 1 TO WKS-ALERTAS-LEIDAS
027800     GENERATE DETAILLINE
027900     RETURN ALTSRT
028000        AT END SET WKS-FIN-ALTSRT TO TRUE
028100     END-RETURN.
028200 230-UNA-ALERTA-E. EXIT.
028300
028400 300-TERMINA-CIERRA-REPORTE SECTION.
028500     TERMINATE RESUMEN-ALERTAS
028600     CLOSE ALTLOG
028700     CLOSE REPORTE.
028800 300-TERMINA-CIERRA-REPORTE-E. EXIT.
028900
029000 900-ESTADISTICAS SECTION.
029100     DISPLAY '================================================='
029200     DISPLAY '*   SPGR1070 - RESUMEN DE ALERTAS POR ESTUDIANTE *'
029300     DISPLAY '================================================='
029400     DISPLAY '==> ALERTAS PROCESADAS      : ' WKS-ALERTAS-LEIDAS
029450     DISPLAY '==> ESTUDIANTES CON ALERTA  : '
029460                                 WKS-ESTUDIANTES-CON-ALERTA
029500     DISPLAY '================================================='.
029600 900-ESTADISTICAS-E. EXIT.
