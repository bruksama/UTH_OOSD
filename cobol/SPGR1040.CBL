000100******************************************************************
000200* FECHA       : 12/11/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : PROGRESO Y GRADUACION (SPGR)                     *
000500* PROGRAMA    : SPGR1040                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CASA EL MAESTRO DE ESTUDIANTES (STUMAS) CONTRA   *
000800*             : EL MAESTRO DE MATRICULA YA POSTEADO POR SPGR1030 *
000900*             : (ENRMAN), AMBOS ORDENADOS POR ESTUDIANTE, Y      *
001000*             : RECALCULA EL GPA ACUMULADO Y LOS CREDITOS        *
001100*             : APROBADOS DE CADA ESTUDIANTE.  CUANDO HAY GPA    *
001200*             : NUEVO, LLAMA A SPGR1050 PARA RE-DERIVAR EL       *
001300*             : ESTADO ACADEMICO.  ESCRIBE EL MAESTRO NUEVO      *
001400*             : (STUMAN) QUE CONSUME SPGR1060.                   *
001500* ARCHIVOS    : STUMAS (MAESTRO VIEJO), ENRMAN (MATRICULA YA     *
001600*             : POSTEADA), STUMAN (MAESTRO NUEVO)                *
001700* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001800* PROGRAMA(S) : SPGR1050, ESTADO ACADEMICO                       *
001900******************************************************************
002000*------------------------------------------------------------------
002100* BITACORA DE CAMBIOS
002200*------------------------------------------------------------------
002300* 12/11/1993 EDR  VERSION ORIGINAL, TOMADA DEL PROCESO DE CARGA    *
002400*                 MASIVA DE NOTAS DE FIN DE SEMESTRE.              *
002500* 02/11/1994 EDR  SE AGREGA EL ACUMULADO DE CREDITOS APROBADOS,    *
002600*                 ANTES SOLO SE CALCULABA EL GPA (REQ. EDU-0147). *
002700* 19/06/1998 MGR  REVISION Y2K: SIN CAMPOS DE FECHA EN ESTE        *
002800*                 PROGRAMA, SIN HALLAZGOS.                        *
002900* 24/04/2001 LCH  SE DELEGA LA RE-DERIVACION DEL ESTADO A LA       *
003000*                 NUEVA SUBRUTINA SPGR1050, ANTES LOS UMBRALES     *
003100*                 ESTABAN HARDCODEADOS AQUI MISMO (REQ. EDU-0271).*
003200* 09/01/2003 LCH  SE CORRIGE: UN ESTUDIANTE SIN MATRICULAS EN LA   *
003300*                 CORRIDA ACTUAL DEBE CONSERVAR SU GPA Y ESTADO    *
003400*                 SIN CAMBIOS, NO PONERSE EN CERO (REQ. EDU-0296).*
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. SPGR1040.
003800 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003900 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
004000 DATE-WRITTEN. 12/11/1993.
004100 DATE-COMPILED.
004200 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000      SELECT STUMAS  ASSIGN TO AS-STUMAS
005100             ORGANIZATION   IS SEQUENTIAL
005200             ACCESS MODE    IS SEQUENTIAL
005300             FILE STATUS    IS FS-STUMAS
005400                               FSE-STUMAS.
005500      SELECT ENRMAN  ASSIGN TO AS-ENRMAN
005600             ORGANIZATION   IS SEQUENTIAL
005700             ACCESS MODE    IS SEQUENTIAL
005800             FILE STATUS    IS FS-ENRMAN
005900                               FSE-ENRMAN.
006000      SELECT STUMAN  ASSIGN TO AS-STUMAN
006100             ORGANIZATION   IS SEQUENTIAL
006200             ACCESS MODE    IS SEQUENTIAL
006300             FILE STATUS    IS FS-STUMAN.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  STUMAS
006700     RECORDING MODE IS F.
006800     COPY STUMAS.
006900 FD  ENRMAN
007000     RECORDING MODE IS F.
007100     COPY ENRMAS.
007200 FD  STUMAN
007300     RECORDING MODE IS F.
007400 01 REG-STUMAN.
007500     05 STN-ID                      PIC X(20).
007600     05 STN-FIRST-NAME              PIC X(50).
007700     05 STN-LAST-NAME               PIC X(50).
007800     05 STN-GPA                     PIC S9(1)V9(2) COMP-3.
007900     05 STN-TOTAL-CREDITS           PIC S9(4) COMP-3.
008000     05 STN-STATUS                  PIC X(10).
008100     05 STN-GPA-PRESENTE            PIC X(01).
008200     05 FILLER                      PIC X(15).
008300*------->    VISTA PLANA DEL REGISTRO NUEVO, USADA PARA EL
008400*             VOLCADO DE TRAZA AL SPOOL CUANDO LA CORRIDA SE
008500*             EJECUTA EN MODO DE DEPURACION (UPSI-0).
008600 01 REG-STUMAN-VISTA REDEFINES REG-STUMAN PIC X(151).
008700 WORKING-STORAGE SECTION.
008800*------->          VARIABLES DE FILE STATUS NORMAL
008900 01 FS-STUMAS                       PIC 9(02)  VALUE ZEROS.
009000 01 FS-ENRMAN                       PIC 9(02)  VALUE ZEROS.
009100 01 FS-STUMAN                       PIC 9(02)  VALUE ZEROS.
009200*------->         VARIABLES DE FILE STATUS EXTENDED
009300 01 FSE-STUMAS.
009400    02 FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZERO.
009500    02 FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZERO.
009600    02 FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZERO.
009700 01 FSE-ENRMAN.
009800    02 FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZERO.
009900    02 FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZERO.
010000    02 FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZERO.
010100*--->  VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
010200 01 PROGRAMA                        PIC X(08)  VALUE SPACES.
010300 01 ARCHIVO                         PIC X(08)  VALUE SPACES.
010400 01 ACCION                          PIC X(10)  VALUE SPACES.
010500 01 LLAVE                           PIC X(32)  VALUE SPACES.
010600*------->             CONTROLADORES DE LECTURA
010700 01 WKS-DISPARADORES                PIC X(01)  VALUE 'N'.
010800    88 WKS-FIN-STUMAS                           VALUE 'S'.
010900 01 WKS-FIN-ENRMAN-SW               PIC X(01)  VALUE 'N'.
011000    88 WKS-FIN-ENRMAN                           VALUE 'S'.
011100*------->     ACUMULADORES DEL ROLL-UP DE UN ESTUDIANTE
011200 01 WKS-SUMA-PONDERADA-GPA           PIC S9(6)V9(3) COMP-3
011300                                                 VALUE ZERO.
011400 01 WKS-SUMA-CREDITOS-CALIFICADOS    PIC S9(5) COMP-3 VALUE ZERO.
011500 01 WKS-SUMA-CREDITOS-APROBADOS      PIC S9(5) COMP-3 VALUE ZERO.
011600 01 WKS-NUEVO-GPA                    PIC S9(1)V9(2) COMP-3
011700                                                 VALUE ZERO.
011800 01 WKS-HAY-GPA-NUEVO                PIC X(01) VALUE 'N'.
011900    88 WKS-SI-HAY-GPA-NUEVO                      VALUE 'Y'.
012000*------->     AREA DE LLAMADA A SPGR1050 (FUNCION '1')
012100 01 WKS-AREA-SPGR1050.
012200    05 WKS-L50-FUNCION               PIC X(01).
012300    05 WKS-L50-GPA-IND                PIC X(01).
012400    05 WKS-L50-GPA                    PIC S9(1)V9(2) COMP-3.
012500    05 WKS-L50-STATUS-CALCULADO       PIC X(10).
012600    05 WKS-L50-STATUS-CONSULTA        PIC X(10).
012700    05 WKS-L50-POLITICA.
012800       10 WKS-L50-POL-MAX-CREDITOS    PIC 9(04).
012900       10 WKS-L50-POL-CONSEJERIA      PIC X(01).
013000       10 WKS-L50-POL-PUEDE-MATRICULAR PIC X(01).
013100    05 WKS-L50-TOTAL-CREDITOS         PIC S9(4) COMP-3.
013200    05 WKS-L50-GPA-ACTUAL             PIC S9(1)V9(2) COMP-3.
013300    05 WKS-L50-ES-ELEGIBLE            PIC X(01).
013350    05 FILLER                         PIC X(03).
013400*------->    VISTA DE DEPURACION DEL AREA DE LLAMADA A SPGR1050,
013500*             VOLCADA AL SPOOL CUANDO LA LLAMADA NO DEVUELVE
013600*             UN ESTADO RECONOCIBLE.
013700 01 WKS-AREA-SPGR1050-VISTA REDEFINES WKS-AREA-SPGR1050
013800                                PIC X(39).
013900*------->    VISTA DEL ACUMULADOR DE CREDITOS CALIFICADOS
014000*             SEPARADA EN SIGNO Y MAGNITUD, CONSERVADA DEL
014100*             VOLCADO DE TRAZA ORIGINAL DE 1993.
014200 01 WKS-SUMA-CREDITOS-CALIFICADOS-V
014300                       REDEFINES WKS-SUMA-CREDITOS-CALIFICADOS
014400                       PIC S9(5) COMP-3.
014500*------->             ACUMULADORES DE CONTROL
014600 01 WKS-ESTADISTICAS.
014700    05 WKS-ESTUDIANTES-LEIDOS       PIC 9(05) COMP-3 VALUE ZERO.
014800    05 WKS-CON-GPA-NUEVO            PIC 9(05) COMP-3 VALUE ZERO.
014900    05 WKS-SIN-MATRICULAS           PIC 9(05) COMP-3 VALUE ZERO.
015000    05 WKS-MATRICULAS-HUERFANAS     PIC 9(05) COMP-3 VALUE ZERO.
015050    05 FILLER                       PIC X(02).
015100 PROCEDURE DIVISION.
015200 100-PRINCIPAL SECTION.
015300     PERFORM 200-APERTURA-ARCHIVOS
015400     PERFORM 210-VERIFICAR-FS-INTEGRIDAD
015500     PERFORM 220-LECTURA-INICIAL
015600     PERFORM 230-DESCARTA-MATRICULAS-HUERFANAS
015700     PERFORM 300-PROCESA-ESTUDIANTES
015800        UNTIL WKS-FIN-STUMAS
015900     PERFORM 900-ESTADISTICAS
016000     PERFORM 950-CIERRA-ARCHIVOS
016100     STOP RUN.
016200 100-PRINCIPAL-E. EXIT.
016300
016400 200-APERTURA-ARCHIVOS SECTION.
016500     OPEN INPUT  STUMAS
016600     OPEN INPUT  ENRMAN
016700     OPEN OUTPUT STUMAN.
016800 200-APERTURA-ARCHIVOS-E. EXIT.
016900
017000 210-VERIFICAR-FS-INTEGRIDAD SECTION.
017100     IF FS-STUMAS NOT EQUAL 0
017200        MOVE 'SPGR1040' TO PROGRAMA
017300        MOVE 'OPEN'     TO ACCION
017400        MOVE SPACES     TO LLAVE
017500        MOVE 'STUMAS'   TO ARCHIVO
017600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017700                              LLAVE, FS-STUMAS, FSE-STUMAS
017800        MOVE 91 TO RETURN-CODE
017900        PERFORM 950-CIERRA-ARCHIVOS
018000        STOP RUN
018100     END-IF
018200     IF FS-ENRMAN NOT EQUAL 0
018300        MOVE 'SPGR1040' TO PROGRAMA
018400        MOVE 'OPEN'     TO ACCION
018500        MOVE SPACES     TO LLAVE
018600        MOVE 'ENRMAN'   TO ARCHIVO
018700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018800                              LLAVE, FS-ENRMAN, FSE-ENRMAN
018900        MOVE 91 TO RETURN-CODE
019000        PERFORM 950-CIERRA-ARCHIVOS
019100        STOP RUN
019200     END-IF.
019300 210-VERIFICAR-FS-INTEGRIDAD-E. EXIT.
019400
019500 220-LECTURA-INICIAL SECTION.
019600     READ STUMAS
019700        AT END SET WKS-FIN-STUMAS TO TRUE
019800     END-READ
019900     READ ENRMAN
020000        AT END SET WKS-FIN-ENRMAN TO TRUE
020100     END-READ.
020200 220-LECTURA-INICIAL-E. EXIT.
020300
020400*---------> SERIE 230 SI LA PRIMERA MATRICULA QUE VIENE EN
020500*           ENRMAN ES DE UN ESTUDIANTE MENOR AL PRIMERO DE
020600*           STUMAS, ES UNA MATRICULA HUERFANA (NO DEBERIA
020700*           OCURRIR SI LOS ARCHIVOS SON CONSISTENTES).
020800 230-DESCARTA-MATRICULAS-HUERFANAS SECTION.
020900     PERFORM 235-DESCARTA-UNA-HUERFANA
021000        UNTIL WKS-FIN-ENRMAN
021100           OR WKS-FIN-STUMAS
021200           OR ENR-STU-ID NOT LESS THAN STU-ID.
021300 230-DESCARTA-MATRICULAS-HUERFANAS-E. EXIT.
021400
021500 235-DESCARTA-UNA-HUERFANA SECTION.
021600     ADD 1 TO WKS-MATRICULAS-HUERFANAS
021700     READ ENRMAN
021800        AT END SET WKS-FIN-ENRMAN TO TRUE
021900     END-READ.
022000 235-DESCARTA-UNA-HUERFANA-E. EXIT.
022100
022200*---------> SERIE 300 PROCESA UN ESTUDIANTE DE STUMAS,
022300*           ACUMULANDO TODAS SUS MATRICULAS COINCIDENTES EN
022400*           ENRMAN ANTES DE ESCRIBIR EL MAESTRO NUEVO.
022500 300-PROCESA-ESTUDIANTES SECTION.
022600     ADD 1 TO WKS-ESTUDIANTES-LEIDOS
022700     MOVE ZERO TO WKS-SUMA-PONDERADA-GPA
022800     MOVE ZERO TO WKS-SUMA-CREDITOS-CALIFICADOS
022900     MOVE ZERO TO WKS-SUMA-CREDITOS-APROBADOS
023000     MOVE 'N'  TO WKS-HAY-GPA-NUEVO
023100     IF NOT WKS-FIN-ENRMAN AND ENR-STU-ID = STU-ID
023200        PERFORM 310-ACUMULA-MATRICULAS-DEL-ESTUDIANTE
023300           UNTIL WKS-FIN-ENRMAN OR ENR-STU-ID NOT = STU-ID
023400     ELSE
023500        ADD 1 TO WKS-SIN-MATRICULAS
023600     END-IF
023700     PERFORM 400-CALCULA-NUEVO-GPA
023800     PERFORM 500-REDERIVA-ESTADO
023900     PERFORM 700-ESCRIBE-STUMAN
024000     PERFORM 230-DESCARTA-MATRICULAS-HUERFANAS
024100     READ STUMAS
024200        AT END SET WKS-FIN-STUMAS TO TRUE
024300     END-READ.
024400 300-PROCESA-ESTUDIANTES-E. EXIT.
024500
024600*---------> SERIE 310 ACUMULA LAS MATRICULAS CALIFICADAS DE
024700*           UN ESTUDIANTE: PESO = CREDITOS, SEGUN EL ROLL-UP
024800*           DE GPA DE LA REGLA DE NEGOCIO (BATCH FLOW 4).
024900 310-ACUMULA-MATRICULAS-DEL-ESTUDIANTE SECTION.
025000     IF ENR-TIENE-SCORE AND ENR-TIENE-GPA
025100        COMPUTE WKS-SUMA-PONDERADA-GPA =
025200                WKS-SUMA-PONDERADA-GPA +
025300                (ENR-GPA-VALUE * ENR-CREDITS)
025400        ADD ENR-CREDITS TO WKS-SUMA-CREDITOS-CALIFICADOS
025500        IF ENR-GPA-VALUE >= 1.00
025600           ADD ENR-CREDITS TO WKS-SUMA-CREDITOS-APROBADOS
025700        END-IF
025800     END-IF
025900     READ ENRMAN
026000        AT END SET WKS-FIN-ENRMAN TO TRUE
026100     END-READ.
026200 310-ACUMULA-MATRICULAS-DEL-ESTUDIANTE-E. EXIT.
026300
026400*---------> SERIE 400 CALCULA EL NUEVO GPA: SUMA PONDERADA ENTRE
026500*           CREDITOS CALIFICADOS; NULO SI NO HUBO MATRICULAS
026600*           CALIFICADAS O SI LOS CREDITOS SUMAN CERO (REQ. EDU-0296).
026700 400-CALCULA-NUEVO-GPA SECTION.
026800     IF WKS-SUMA-CREDITOS-CALIFICADOS > ZERO
026900        COMPUTE WKS-NUEVO-GPA =
027000                WKS-SUMA-PONDERADA-GPA /
027100                WKS-SUMA-CREDITOS-CALIFICADOS
027200        SET WKS-SI-HAY-GPA-NUEVO TO TRUE
027300        ADD 1 TO WKS-CON-GPA-NUEVO
027400     END-IF.
027500 400-CALCULA-NUEVO-GPA-E. EXIT.
027600
027700*---------> SERIE 500 RE-DERIVA EL ESTADO SOLO CUANDO HAY GPA
027800*           NUEVO; SI NO, EL ESTADO DEL ESTUDIANTE NO CAMBIA.
027900 500-REDERIVA-ESTADO SECTION.
028000     IF WKS-SI-HAY-GPA-NUEVO
028100        MOVE '1'            TO WKS-L50-FUNCION
028200        MOVE 'Y'            TO WKS-L50-GPA-IND
028300        MOVE WKS-NUEVO-GPA  TO WKS-L50-GPA
028400        CALL 'SPGR1050' USING WKS-L50-FUNCION
028500                              WKS-L50-GPA-IND
028600                              WKS-L50-GPA
028700                              WKS-L50-STATUS-CALCULADO
028800                              WKS-L50-STATUS-CONSULTA
028900                              WKS-L50-POLITICA
029000                              WKS-L50-TOTAL-CREDITOS
029100                              WKS-L50-GPA-ACTUAL
029200                              WKS-L50-ES-ELEGIBLE
029300     END-IF.
029400 500-REDERIVA-ESTADO-E. EXIT.
029500
029600*---------> SERIE 700 ESCRIBE EL REGISTRO NUEVO; SI NO HUBO
029700*           GPA NUEVO SE CONSERVA EL GPA/ESTADO ANTERIOR TAL
029800*           CUAL (REQ. EDU-0296), SOLO SE ACTUALIZAN LOS
029900*           CREDITOS APROBADOS CUANDO HAY MATRICULAS NUEVAS.
030000 700-ESCRIBE-STUMAN SECTION.
030100     MOVE STU-ID              TO STN-ID
030200     MOVE STU-FIRST-NAME      TO STN-FIRST-NAME
030300     MOVE STU-LAST-NAME       TO STN-LAST-NAME
030400     IF WKS-SI-HAY-GPA-NUEVO
030500        MOVE WKS-NUEVO-GPA              TO STN-GPA
030600        MOVE 'Y'                        TO STN-GPA-PRESENTE
030700        MOVE WKS-SUMA-CREDITOS-APROBADOS TO STN-TOTAL-CREDITS
030800        MOVE WKS-L50-STATUS-CALCULADO    TO STN-STATUS
030900     ELSE
031000        MOVE STU-GPA             TO STN-GPA
031100        MOVE STU-GPA-PRESENTE    TO STN-GPA-PRESENTE
031200        MOVE STU-TOTAL-CREDITS   TO STN-TOTAL-CREDITS
031300        MOVE STU-STATUS          TO STN-STATUS
031400     END-IF
031500     WRITE REG-STUMAN.
031600 700-ESCRIBE-STUMAN-E. EXIT.
031700
031800 900-ESTADISTICAS SECTION.
031900     DISPLAY '================================================='
032000     DISPLAY '*   SPGR1040 - ROLL-UP DE GPA Y CREDITOS         *'
032100     DISPLAY '================================================='
032200     DISPLAY '==> ESTUDIANTES LEIDOS      : '
032300                                       WKS-ESTUDIANTES-LEIDOS
032400     DISPLAY '==> CON GPA RECALCULADO     : ' WKS-CON-GPA-NUEVO
032500     DISPLAY '==> SIN MATRICULAS EN CORRIDA: '
032600                                       WKS-SIN-MATRICULAS
032700     DISPLAY '==> MATRICULAS HUERFANAS    : '
032800                                       WKS-MATRICULAS-HUERFANAS
032900     DISPLAY '================================================='.
033000 900-ESTADISTICAS-E. EXIT.
033100
033200 950-CIERRA-ARCHIVOS SECTION.
033300     CLOSE STUMAS
033400     CLOSE ENRMAN
033500     CLOSE STUMAN.
033600 950-CIERRA-ARCHIVOS-E. EXIT.
