000100******************************************************************
000200* FECHA       : 05/09/1991                                       *
000300* PROGRAMADOR : LUIS CARLOS HERNANDEZ                            *
000400* APLICACION  : PROGRESO Y GRADUACION (SPGR)                     *
000500* PROGRAMA    : SPGR1080                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CASA LAS SOLICITUDES DE GRADUACION (GRDREQ, UNA  *
000800*             : LINEA POR ESTUDIANTE) CONTRA EL MAESTRO DE       *
000900*             : ESTUDIANTES (STUMAN) Y EVALUA LA ELEGIBILIDAD DE *
001000*             : GRADUACION LLAMANDO A SPGR1050 (FUNCION '3').    *
001100*             : SI ES ELEGIBLE SE MARCA STU-STATUS = GRADUATED   *
001200*             : EN EL MAESTRO NUEVO (STUGRA); SI NO, SE RECHAZA  *
001300*             : LA SOLICITUD SIN TOCAR EL ESTADO.  LAS           *
001400*             : SOLICITUDES DUPLICADAS O SIN ESTUDIANTE SE       *
001500*             : IGNORAN Y SE AVISA POR CONSOLA.                  *
001600* ARCHIVOS    : GRDREQ (SOLICITUDES), STUMAN (MAESTRO VIEJO),    *
001700*             : STUGRA (MAESTRO NUEVO)                           *
001800* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001900* PROGRAMA(S) : SPGR1050, ELEGIBILIDAD DE GRADUACION             *
002000******************************************************************
002100*------------------------------------------------------------------
002200* BITACORA DE CAMBIOS
002300*------------------------------------------------------------------
002400* 05/09/1991 LCH  VERSION ORIGINAL, TOMADA DEL PROCESO DE CARGA    *
002500*                 MASIVA DE PELICULAS A KSDS (AHORA SOBRE         *
002600*                 ARCHIVOS SECUENCIALES).                         *
002700* 19/06/1998 MGR  REVISION Y2K: SIN CAMPOS DE FECHA EN ESTE        *
002800*                 PROGRAMA, SIN HALLAZGOS.                        *
002900* 23/03/2003 LCH  SE AGREGA EL CONTEO DE SOLICITUDES HUERFANAS     *
003000*                 (SIN ESTUDIANTE EN EL MAESTRO), ANTES SE         *
003100*                 CONTABAN COMO RECHAZADAS (REQ. EDU-0301).       *
003200* 30/01/2006 MGR  SE CONFIRMA QUE LA LLAMADA A SPGR1050 YA CUBRE   *
003300*                 EL AJUSTE DE UMBRAL DE PROBATION, SIN CAMBIOS    *
003400*                 NECESARIOS AQUI (REQ. EDU-0341).                *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. SPGR1080.
003800 AUTHOR. LUIS CARLOS HERNANDEZ.
003900 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
004000 DATE-WRITTEN. 05/09/1991.
004100 DATE-COMPILED.
004200 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000      SELECT GRDREQ  ASSIGN TO AS-GRDREQ
005100             ORGANIZATION   IS SEQUENTIAL
005200             ACCESS MODE    IS SEQUENTIAL
005300             FILE STATUS    IS FS-GRDREQ.
005400      SELECT STUMAN  ASSIGN TO AS-STUMAN
005500             ORGANIZATION   IS SEQUENTIAL
005600             ACCESS MODE    IS SEQUENTIAL
005700             FILE STATUS    IS FS-STUMAN
005800                               FSE-STUMAN.
005900      SELECT STUGRA  ASSIGN TO AS-STUGRA
006000             ORGANIZATION   IS SEQUENTIAL
006100             ACCESS MODE    IS SEQUENTIAL
006200             FILE STATUS    IS FS-STUGRA.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  GRDREQ
006600     RECORDING MODE IS F.
006700 01 REG-GRDREQ.
006800     05 GRD-STU-ID                  PIC X(20).
006900     05 FILLER                      PIC X(10).
007000 FD  STUMAN
007100     RECORDING MODE IS F.
007200     COPY STUMAS.
007300 FD  STUGRA
007400     RECORDING MODE IS F.
007500 01 REG-STUGRA.
007600     05 STG-ID                      PIC X(20).
007700     05 STG-FIRST-NAME              PIC X(50).
007800     05 STG-LAST-NAME               PIC X(50).
007900     05 STG-GPA                     PIC S9(1)V9(2) COMP-3.
008000     05 STG-TOTAL-CREDITS           PIC S9(4) COMP-3.
008100     05 STG-STATUS                  PIC X(10).
008200     05 STG-GPA-PRESENTE            PIC X(01).
008300     05 FILLER                      PIC X(15).
008400*------->   VISTA PLANA DEL REGISTRO NUEVO, CONSERVADA PARA EL
008500*            VOLCADO DE TRAZA AL SPOOL EN MODO DE DEPURACION.
008600 01 REG-STUGRA-VISTA REDEFINES REG-STUGRA PIC X(151).
008700 WORKING-STORAGE SECTION.
008800*------->          VARIABLES DE FILE STATUS NORMAL
008900 01 FS-GRDREQ                       PIC 9(02)  VALUE ZEROS.
009000 01 FS-STUMAN                       PIC 9(02)  VALUE ZEROS.
009100 01 FS-STUGRA                       PIC 9(02)  VALUE ZEROS.
009200*------->         VARIABLES DE FILE STATUS EXTENDED
009300 01 FSE-STUMAN.
009400    02 FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZERO.
009500    02 FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZERO.
009600    02 FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZERO.
009700*--->  VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
009800 01 PROGRAMA                        PIC X(08)  VALUE SPACES.
009900 01 ARCHIVO                         PIC X(08)  VALUE SPACES.
010000 01 ACCION                          PIC X(10)  VALUE SPACES.
010100 01 LLAVE                           PIC X(32)  VALUE SPACES.
010200*------->             CONTROLADORES DE LECTURA
010300 01 WKS-DISPARADORES                PIC X(01)  VALUE 'N'.
010400    88 WKS-FIN-GRDREQ                           VALUE 'S'.
010500 01 WKS-FIN-STUMAN-SW               PIC X(01)  VALUE 'N'.
010600    88 WKS-FIN-STUMAN                           VALUE 'S'.
010700 01 WKS-ULTIMA-SOLICITUD            PIC X(20)  VALUE SPACES.
010800*------->     AREA DE LLAMADA A SPGR1050 (FUNCION '3')
010900 01 WKS-AREA-SPGR1050.
011000    05 WKS-L50-FUNCION               PIC X(01).
011100    05 WKS-L50-GPA-IND                PIC X(01).
011200    05 WKS-L50-GPA                    PIC S9(1)V9(2) COMP-3.
011300    05 WKS-L50-STATUS-CALCULADO       PIC X(10).
011400    05 WKS-L50-STATUS-CONSULTA        PIC X(10).
011500    05 WKS-L50-POLITICA.
011600       10 WKS-L50-POL-MAX-CREDITOS    PIC 9(04).
011700       10 WKS-L50-POL-CONSEJERIA      PIC X(01).
011800       10 WKS-L50-POL-PUEDE-MATRICULAR PIC X(01).
011900    05 WKS-L50-TOTAL-CREDITOS         PIC S9(4) COMP-3.
012000    05 WKS-L50-GPA-ACTUAL             PIC S9(1)V9(2) COMP-3.
012100    05 WKS-L50-ES-ELEGIBLE            PIC X(01).
012200       88 WKS-L50-SI-ELEGIBLE                    VALUE 'Y'.
012250    05 FILLER                         PIC X(03).
012300*------->    VISTA DE DEPURACION DEL AREA DE LLAMADA A SPGR1050.
012400 01 WKS-AREA-SPGR1050-VISTA REDEFINES WKS-AREA-SPGR1050
012500                                PIC X(39).
012600*------->             ACUMULADORES DE CONTROL
012700 01 WKS-ESTADISTICAS.
012800    05 WKS-ESTUDIANTES-LEIDOS       PIC 9(05) COMP-3 VALUE ZERO.
012900    05 WKS-SOLICITUDES-LEIDAS       PIC 9(05) COMP-3 VALUE ZERO.
013000    05 WKS-GRADUADOS                PIC 9(05) COMP-3 VALUE ZERO.
013100    05 WKS-RECHAZADOS               PIC 9(05) COMP-3 VALUE ZERO.
013200    05 WKS-SOLICITUDES-DUPLICADAS   PIC 9(05) COMP-3 VALUE ZERO.
013300    05 WKS-SOLICITUDES-HUERFANAS    PIC 9(05) COMP-3 VALUE ZERO.
013350    05 FILLER                       PIC X(02).
013400*------->   VISTA DE DEPURACION DE LOS CONTADORES, USADA EN EL
013500*            VOLCADO DE TRAZA CUANDO SE ACTIVA EL UPSI DE DEBUG.
013600 01 WKS-ESTADISTICAS-VISTA REDEFINES WKS-ESTADISTICAS PIC X(20).
013700 PROCEDURE DIVISION.
013800 100-PRINCIPAL SECTION.
013900     PERFORM 200-APERTURA-ARCHIVOS
014000     PERFORM 210-VERIFICAR-FS-INTEGRIDAD
014100     PERFORM 220-LECTURA-INICIAL
014200     PERFORM 300-PROCESA-ESTUDIANTES
014300        UNTIL WKS-FIN-STUMAN
014400     PERFORM 330-CUENTA-HUERFANAS-RESTANTES
014500        UNTIL WKS-FIN-GRDREQ
014600     PERFORM 900-ESTADISTICAS
014700     PERFORM 950-CIERRA-ARCHIVOS
014800     STOP RUN.
014900 100-PRINCIPAL-E. EXIT.
015000
015100 200-APERTURA-ARCHIVOS SECTION.
015200     OPEN INPUT  GRDREQ
015300     OPEN INPUT  STUMAN
015400     OPEN OUTPUT STUGRA.
015500 200-APERTURA-ARCHIVOS-E. EXIT.
015600
015700 210-VERIFICAR-FS-INTEGRIDAD SECTION.
015800     IF FS-STUMAN NOT EQUAL 0
015900        MOVE 'SPGR1080' TO PROGRAMA
016000        MOVE 'OPEN'     TO ACCION
016100        MOVE SPACES     TO LLAVE
016200        MOVE 'STUMAN'   TO ARCHIVO
016300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
016400                              LLAVE, FS-STUMAN, FSE-STUMAN
016500        MOVE 91 TO RETURN-CODE
016600        PERFORM 950-CIERRA-ARCHIVOS
016700        STOP RUN
016800     END-IF.
016900 210-VERIFICAR-FS-INTEGRIDAD-E. EXIT.
017000
017100 220-LECTURA-INICIAL SECTION.
017200     READ GRDREQ
017300        AT END SET WKS-FIN-GRDREQ TO TRUE
017400     END-READ
017500     READ STUMAN
017600        AT END SET WKS-FIN-STUMAN TO TRUE
017700     END-READ.
017800 220-LECTURA-INICIAL-E. EXIT.
017900
018000*---------> SERIE 300 PROCESA UN ESTUDIANTE DEL MAESTRO; SI
018100*           HAY UNA SOLICITUD DE GRADUACION PENDIENTE PARA EL,
018200*           LA EVALUA, SI NO LO COPIA SIN CAMBIOS.
018300 300-PROCESA-ESTUDIANTES SECTION.
018400     ADD 1 TO WKS-ESTUDIANTES-LEIDOS
018500     PERFORM 310-DESCARTA-SOLICITUDES-HUERFANAS
018600        UNTIL WKS-FIN-GRDREQ
018700           OR GRD-STU-ID NOT LESS THAN STU-ID
018800     MOVE SPACES TO WKS-ULTIMA-SOLICITUD
018900     IF NOT WKS-FIN-GRDREQ AND GRD-STU-ID = STU-ID
019000        PERFORM 320-EVALUA-SOLICITUD
019100     ELSE
019200        PERFORM 390-COPIA-SIN-CAMBIOS
019300     END-IF
019400     READ STUMAN
019500        AT END SET WKS-FIN-STUMAN TO TRUE
019600     END-READ.
019700 300-PROCESA-ESTUDIANTES-E. EXIT.
019800
019900*---------> SERIE 310 DESCARTA SOLICITUDES CON LLAVE MENOR AL
020000*           ESTUDIANTE ACTUAL (NO DEBERIAN EXISTIR EN UN
020100*           ARCHIVO CONSISTENTE, SE CUENTAN COMO HUERFANAS).
020200 310-DESCARTA-SOLICITUDES-HUERFANAS SECTION.
020300     ADD 1 TO WKS-SOLICITUDES-LEIDAS
020400     ADD 1 TO WKS-SOLICITUDES-HUERFANAS
020500     READ GRDREQ
020600        AT END SET WKS-FIN-GRDREQ TO TRUE
020700     END-READ.
020800 310-DESCARTA-SOLICITUDES-HUERFANAS-E. EXIT.
020900
021000*---------> SERIE 320 EVALUA LA PRIMERA SOLICITUD DEL
021100*           ESTUDIANTE; SOLICITUDES REPETIDAS DEL MISMO
021200*           ESTUDIANTE SE IGNORAN COMO DUPLICADAS (REQ.
021300*           EDU-0301).
021400 320-EVALUA-SOLICITUD SECTION.
021500     ADD 1 TO WKS-SOLICITUDES-LEIDAS
021600     MOVE GRD-STU-ID TO WKS-ULTIMA-SOLICITUD
021700     MOVE '3'                  TO WKS-L50-FUNCION
021800     MOVE STU-TOTAL-CREDITS    TO WKS-L50-TOTAL-CREDITOS
021900     MOVE STU-GPA              TO WKS-L50-GPA-ACTUAL
022000     CALL 'SPGR1050' USING WKS-L50-FUNCION
022100                           WKS-L50-GPA-IND
022200                           WKS-L50-GPA
022300                           WKS-L50-STATUS-CALCULADO
022400                           WKS-L50-STATUS-CONSULTA
022500                           WKS-L50-POLITICA
022600                           WKS-L50-TOTAL-CREDITOS
022700                           WKS-L50-GPA-ACTUAL
022800                           WKS-L50-ES-ELEGIBLE
022900     IF WKS-L50-SI-ELEGIBLE
023000        ADD 1 TO WKS-GRADUADOS
023100     ELSE
023200        ADD 1 TO WKS-RECHAZADOS
023300        DISPLAY '*** SOLICITUD DE GRADUACION RECHAZADA ***'
023400                UPON CONSOLE
023500        DISPLAY '    ESTUDIANTE: ' STU-ID UPON CONSOLE
023600        DISPLAY '    CREDITOS  : ' STU-TOTAL-CREDITS UPON CONSOLE
023700        DISPLAY '    GPA       : ' STU-GPA UPON CONSOLE
023800     END-IF
023900     PERFORM 395-TRASLADA-CAMPOS-FIJOS
024000     MOVE STU-GPA              TO STG-GPA
024100     MOVE STU-GPA-PRESENTE     TO STG-GPA-PRESENTE
024200     IF WKS-L50-SI-ELEGIBLE
024300        MOVE 'GRADUATED'       TO STG-STATUS
024400     ELSE
024500        MOVE STU-STATUS        TO STG-STATUS
024600     END-IF
024700     WRITE REG-STUGRA
024800     PERFORM 325-CONSUME-DUPLICADAS
024900        UNTIL WKS-FIN-GRDREQ
025000           OR GRD-STU-ID NOT = WKS-ULTIMA-SOLICITUD.
025100 320-EVALUA-SOLICITUD-E. EXIT.
025200
025300 325-CONSUME-DUPLICADAS SECTION.
025400     ADD 1 TO WKS-SOLICITUDES-LEIDAS
025500     ADD 1 TO WKS-SOLICITUDES-DUPLICADAS
025600     DISPLAY '*** SOLICITUD DUPLICADA IGNORADA PARA: '
025700             WKS-ULTIMA-SOLICITUD UPON CONSOLE
025800     READ GRDREQ
025900        AT END SET WKS-FIN-GRDREQ TO TRUE
026000     END-READ.
026100 325-CONSUME-DUPLICADAS-E. EXIT.
026200
026300*---------> SERIE 330 AL TERMINAR EL MAESTRO, CUALQUIER
026400*           SOLICITUD QUE QUEDE EN GRDREQ ES HUERFANA.
026500 330-CUENTA-HUERFANAS-RESTANTES SECTION.
026600     ADD 1 TO WKS-SOLICITUDES-LEIDAS
026700     ADD 1 TO WKS-SOLICITUDES-HUERFANAS
026800     READ GRDREQ
026900        AT END SET WKS-FIN-GRDREQ TO TRUE
027000     END-READ.
027100 330-CUENTA-HUERFANAS-RESTANTES-E. EXIT.
027200
027300*---------> SERIE 390 COPIA EL REGISTRO TAL CUAL CUANDO NO
027400*           HAY SOLICITUD DE GRADUACION PARA EL ESTUDIANTE.
027500 390-COPIA-SIN-CAMBIOS SECTION.
027600     PERFORM 395-TRASLADA-CAMPOS-FIJOS
027700     MOVE STU-GPA              TO STG-GPA
027800     MOVE STU-GPA-PRESENTE     TO STG-GPA-PRESENTE
027900     MOVE STU-STATUS           TO STG-STATUS
028000     WRITE REG-STUGRA.
028100 390-COPIA-SIN-CAMBIOS-E. EXIT.
028200
028300 395-TRASLADA-CAMPOS-FIJOS SECTION.
028400     MOVE STU-ID               TO STG-ID
028500     MOVE STU-FIRST-NAME       TO STG-FIRST-NAME
028600     MOVE STU-LAST-NAME        TO STG-LAST-NAME
028700     MOVE STU-TOTAL-CREDITS    TO STG-TOTAL-CREDITS.
028800 395-TRASLADA-CAMPOS-FIJOS-E. EXIT.
028900
029000 900-ESTADISTICAS SECTION.
029100     DISPLAY '================================================='
029200     DISPLAY '*   SPGR1080 - GRADUACION POR SOLICITUD EXPLICITA*'
029300     DISPLAY '================================================='
029400     DISPLAY '==> ESTUDIANTES LEIDOS      : '
029500                                       WKS-ESTUDIANTES-LEIDOS
029600     DISPLAY '==> SOLICITUDES LEIDAS      : '
029700                                       WKS-SOLICITUDES-LEIDAS
029800     DISPLAY '==> GRADUADOS               : ' WKS-GRADUADOS
029900     DISPLAY '==> RECHAZADOS              : ' WKS-RECHAZADOS
030000     DISPLAY '==> DUPLICADAS IGNORADAS    : '
030100                                    WKS-SOLICITUDES-DUPLICADAS
030200     DISPLAY '==> HUERFANAS (SIN ESTUDIANTE): '
030300                                    WKS-SOLICITUDES-HUERFANAS
030400     DISPLAY '================================================='.
030500 900-ESTADISTICAS-E. EXIT.
030600
030700 950-CIERRA-ARCHIVOS SECTION.
030800     CLOSE GRDREQ
030900     CLOSE STUMAN
031000     CLOSE STUGRA.
031100 950-CIERRA-ARCHIVOS-E. EXIT.
