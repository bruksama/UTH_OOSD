000100******************************************************************
000200* FECHA       : 09/03/1989                                       *
000300* PROGRAMADOR : LUIS CARLOS HERNANDEZ                            *
000400* APLICACION  : PROGRESO Y GRADUACION (SPGR)                     *
000500* PROGRAMA    : SPGR1060                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE ESTUDIANTES YA ACTUALIZADO POR *
000800*             : SPGR1040 Y, PARA CADA ESTUDIANTE CON GPA         *
000900*             : PRESENTE, DETERMINA SI CAYO EN RIESGO ACADEMICO  *
001000*             : O EN PROBATORIA, ESCRIBIENDO UNA ALERTA A LA     *
001100*             : BITACORA (ALTLOG) CUANDO CORRESPONDE.  LOS       *
001200*             : UMBRALES DE GPA SON LOS MISMOS QUE USA SPGR1050  *
001300*             : PARA EL ESTADO ACADEMICO, POR LO QUE ESTE        *
001400*             : PROGRAMA LLAMA A SPGR1050 EN LUGAR DE REPETIR    *
001500*             : LOS LIMITES LOCALMENTE (REQ. EDU-0271).          *
001600* ARCHIVOS    : STUMAN (MAESTRO DE ESTUDIANTES), ALTLOG (SALIDA) *
001700* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001800* PROGRAMA(S) : SPGR1050, ESTADO ACADEMICO                       *
001900******************************************************************
002000*------------------------------------------------------------------
002100* BITACORA DE CAMBIOS
002200*------------------------------------------------------------------
002300* 09/03/1989 LCH  VERSION ORIGINAL DE LA BITACORA DE ALERTAS,      *
002400*                 SOLO DETECTABA PROBATORIA.                       *
002410* 19/06/1998 LCH  REVISION Y2K: LAS FECHAS DE LA BITACORA DE       *
002420*                 ALERTAS YA TRAEN EL SIGLO COMPLETO DESDE         *
002430*                 ALTLOG, SIN HALLAZGOS.                           *
002500* 02/07/2003 LCH  SE AGREGA LA ALERTA DE RIESGO (AT_RISK) CON      *
002600*                 SEVERIDAD WARNING, ANTES SOLO SE ALERTABA LA     *
002700*                 PROBATORIA (REQ. EDU-0355).                      *
002800* 11/05/2004 MGR  SE DELEGA EL CALCULO DEL ESTADO A SPGR1050 PARA  *
002900*                 EVITAR QUE LOS UMBRALES DE GPA DIVERJAN ENTRE    *
003000*                 LOS DOS PROGRAMAS (REQ. EDU-0312).               *
003100* 14/02/2005 LCH  SE CONFIRMA QUE EL AJUSTE DEL LIMITE DE          *
003200*                 PROBATION EN SPGR1050 (REQ. EDU-0326) NO REQUIERE*
003300*                 CAMBIOS AQUI, LA LLAMADA YA HEREDA EL UMBRAL.    *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. SPGR1060.
003700 AUTHOR. LUIS CARLOS HERNANDEZ.
003800 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
003900 DATE-WRITTEN. 09/03/1989.
004000 DATE-COMPILED.
004100 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900      SELECT STUMAN  ASSIGN TO AS-STUMAN
005000             ORGANIZATION   IS SEQUENTIAL
005100             ACCESS MODE    IS SEQUENTIAL
005200             FILE STATUS    IS FS-STUMAN
005300                               FSE-STUMAN.
005400      SELECT ALTLOG  ASSIGN TO AS-ALTLOG
005500             ORGANIZATION   IS SEQUENTIAL
005600             ACCESS MODE    IS SEQUENTIAL
005700             FILE STATUS    IS FS-ALTLOG.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  STUMAN
006100     RECORDING MODE IS F.
006200     COPY STUMAS.
006300 FD  ALTLOG
006400     RECORDING MODE IS F.
006500     COPY ALTLOG.
006600 WORKING-STORAGE SECTION.
006700*------->          VARIABLES DE FILE STATUS NORMAL
006800 01 FS-STUMAN                       PIC 9(02)  VALUE ZEROS.
006900 01 FS-ALTLOG                       PIC 9(02)  VALUE ZEROS.
007000*------->         VARIABLES DE FILE STATUS EXTENDED
007100 01 FSE-STUMAN.
007200    02 FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZERO.
007300    02 FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZERO.
007400    02 FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZERO.
007500*--->  VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
007600 01 PROGRAMA                        PIC X(08)  VALUE SPACES.
007700 01 ARCHIVO                         PIC X(08)  VALUE SPACES.
007800 01 ACCION                          PIC X(10)  VALUE SPACES.
007900 01 LLAVE                           PIC X(32)  VALUE SPACES.
008000*------->             CONTROLADORES DE LECTURA
008100 01 WKS-DISPARADORES                PIC X(01)  VALUE 'N'.
008200    88 WKS-FIN-STUMAN                           VALUE 'S'.
008300*------->     AREA DE LLAMADA A SPGR1050 (FUNCION '1')
008400 01 WKS-AREA-SPGR1050.
008500    05 WKS-L50-FUNCION               PIC X(01).
008600    05 WKS-L50-GPA-IND                PIC X(01).
008700    05 WKS-L50-GPA                    PIC S9(1)V9(2) COMP-3.
008800    05 WKS-L50-STATUS-CALCULADO       PIC X(10).
008900       88 WKS-L50-ES-PROBATION                  VALUE 'PROBATION'.
009000       88 WKS-L50-ES-AT-RISK                    VALUE 'AT_RISK'.
009100    05 WKS-L50-STATUS-CONSULTA        PIC X(10).
009200    05 WKS-L50-POLITICA.
009300       10 WKS-L50-POL-MAX-CREDITOS    PIC 9(04).
009400       10 WKS-L50-POL-CONSEJERIA      PIC X(01).
009500       10 WKS-L50-POL-PUEDE-MATRICULAR PIC X(01).
009600    05 WKS-L50-TOTAL-CREDITOS         PIC S9(4) COMP-3.
009700    05 WKS-L50-GPA-ACTUAL             PIC S9(1)V9(2) COMP-3.
009800    05 WKS-L50-ES-ELEGIBLE            PIC X(01).
009850    05 FILLER                         PIC X(03).
009900*------->    VISTA DE DEPURACION DEL AREA DE LLAMADA A SPGR1050.
010000 01 WKS-AREA-SPGR1050-VISTA REDEFINES WKS-AREA-SPGR1050
010100                                PIC X(39).
010200*------->    VISTA DEL REGISTRO DE ALERTA ESCRITO, CONSERVADA
010300*             PARA EL VOLCADO DE TRAZA AL SPOOL.
010400 01 REG-ALTLOG-VISTA REDEFINES REG-ALTLOG PIC X(58).
010500*------->             ACUMULADORES DE CONTROL
010600 01 WKS-ESTADISTICAS.
010700    05 WKS-ESTUDIANTES-LEIDOS       PIC 9(05) COMP-3 VALUE ZERO.
010800    05 WKS-SIN-GPA                  PIC 9(05) COMP-3 VALUE ZERO.
010900    05 WKS-ALERTAS-CRITICAS         PIC 9(05) COMP-3 VALUE ZERO.
011000    05 WKS-ALERTAS-ADVERTENCIA      PIC 9(05) COMP-3 VALUE ZERO.
011050    05 FILLER                       PIC X(02).
011100*------->    VISTA EMPAQUETADA DE LOS ACUMULADORES, CONSERVADA
011200*             DEL VOLCADO DE TRAZA ORIGINAL.
011300 01 WKS-ESTADISTICAS-VISTA REDEFINES WKS-ESTADISTICAS
011400                                PIC X(20).
011500 PROCEDURE DIVISION.
011600 100-PRINCIPAL SECTION.
011700     PERFORM 200-APERTURA-ARCHIVOS
011800     PERFORM 210-VERIFICAR-FS-INTEGRIDAD
011900     PERFORM 220-LECTURA-INICIAL
012000     PERFORM 300-PROCESA-ESTUDIANTES
012100        UNTIL WKS-FIN-STUMAN
012200     PERFORM 900-ESTADISTICAS
012300     PERFORM 950-CIERRA-ARCHIVOS
012400     STOP RUN.
012500 100-PRINCIPAL-E. EXIT.
012600
012700 200-APERTURA-ARCHIVOS SECTION.
012800     OPEN INPUT  STUMAN
012900     OPEN OUTPUT ALTLOG.
013000 200-APERTURA-ARCHIVOS-E. EXIT.
013100
013200 210-VERIFICAR-FS-INTEGRIDAD SECTION.
013300     IF FS-STUMAN NOT EQUAL 0
013400        MOVE 'SPGR1060' TO PROGRAMA
013500        MOVE 'OPEN'     TO ACCION
013600        MOVE SPACES     TO LLAVE
013700        MOVE 'STUMAN'   TO ARCHIVO
013800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
013900                              LLAVE, FS-STUMAN, FSE-STUMAN
014000        MOVE 91 TO RETURN-CODE
014100        PERFORM 950-CIERRA-ARCHIVOS
014200        STOP RUN
014300     END-IF.
014400 210-VERIFICAR-FS-INTEGRIDAD-E. EXIT.
014500
014600 220-LECTURA-INICIAL SECTION.
014700     READ STUMAN
014800        AT END SET WKS-FIN-STUMAN TO TRUE
014900     END-READ.
015000 220-LECTURA-INICIAL-E. EXIT.
015100
015200*---------> SERIE 300 EVALUA UN ESTUDIANTE; SIN GPA PRESENTE
015300*           NO SE EVALUA (ESTUDIANTE SIN NOTAS TODAVIA).
015400 300-PROCESA-ESTUDIANTES SECTION.
015500     ADD 1 TO WKS-ESTUDIANTES-LEIDOS
015600     IF STU-TIENE-GPA
015700        PERFORM 310-DETERMINA-RIESGO
015800        PERFORM 320-ESCRIBE-ALERTA-SI-APLICA
015900     ELSE
016000        ADD 1 TO WKS-SIN-GPA
016100     END-IF
016200     READ STUMAN
016300        AT END SET WKS-FIN-STUMAN TO TRUE
016400     END-READ.
016500 300-PROCESA-ESTUDIANTES-E. EXIT.
016600
016700*---------> SERIE 310 DETERMINA EL ESTADO A PARTIR DEL GPA
016800*           ACTUAL, REUTILIZANDO LOS MISMOS UMBRALES QUE USA
016900*           SPGR1050 PARA EL ESTADO ACADEMICO DEL ESTUDIANTE.
017000 310-DETERMINA-RIESGO SECTION.
017100     MOVE '1'        TO WKS-L50-FUNCION
017200     MOVE 'Y'        TO WKS-L50-GPA-IND
017300     MOVE STU-GPA    TO WKS-L50-GPA
017400     CALL 'SPGR1050' USING WKS-L50-FUNCION
017500                           WKS-L50-GPA-IND
017600                           WKS-L50-GPA
017700                           WKS-L50-STATUS-CALCULADO
017800                           WKS-L50-STATUS-CONSULTA
017900                           WKS-L50-POLITICA
018000                           WKS-L50-TOTAL-CREDITOS
018100                           WKS-L50-GPA-ACTUAL
018200                           WKS-L50-ES-ELEGIBLE.
018300 310-DETERMINA-RIESGO-E. EXIT.
018400
018500*---------> SERIE 320 SI EL ESTADO CALCULADO ES PROBATION SE
018600*           ESCRIBE UNA ALERTA CRITICA; SI ES AT_RISK SE
018700*           ESCRIBE UNA ALERTA DE ADVERTENCIA; SI ES NORMAL NO
018800*           SE ESCRIBE NADA (REQ. EDU-0355).
018900 320-ESCRIBE-ALERTA-SI-APLICA SECTION.
019000     INITIALIZE REG-ALTLOG
019100     MOVE STU-ID      TO ALT-STU-ID
019200     MOVE 'N'         TO ALT-IS-READ
019300     MOVE 'N'         TO ALT-IS-RESOLVED
019400     EVALUATE TRUE
019500        WHEN WKS-L50-ES-PROBATION
019600             MOVE 'CRITICAL'  TO ALT-LEVEL
019700             MOVE 'PROBATION' TO ALT-TYPE
019800             WRITE REG-ALTLOG
019900             ADD 1 TO WKS-ALERTAS-CRITICAS
020000        WHEN WKS-L50-ES-AT-RISK
020100             MOVE 'WARNING'   TO ALT-LEVEL
020200             MOVE 'LOW_GPA'   TO ALT-TYPE
020300             WRITE REG-ALTLOG
020400             ADD 1 TO WKS-ALERTAS-ADVERTENCIA
020500        WHEN OTHER
020600             CONTINUE
020700     END-EVALUATE.
020800 320-ESCRIBE-ALERTA-SI-APLICA-E. EXIT.
020900
021000 900-ESTADISTICAS SECTION.
021100     DISPLAY '================================================='
021200     DISPLAY '*   SPGR1060 - DETECCION DE RIESGO ACADEMICO     *'
021300     DISPLAY '================================================='
021400     DISPLAY '==> ESTUDIANTES LEIDOS      : '
021500                                       WKS-ESTUDIANTES-LEIDOS
021600     DISPLAY '==> SIN GPA (NO EVALUADOS)  : ' WKS-SIN-GPA
021700     DISPLAY '==> ALERTAS CRITICAS        : '
021800                                       WKS-ALERTAS-CRITICAS
021900     DISPLAY '==> ALERTAS DE ADVERTENCIA  : '
022000                                       WKS-ALERTAS-ADVERTENCIA
022100     DISPLAY '================================================='.
022200 900-ESTADISTICAS-E. EXIT.
022300
022400 950-CIERRA-ARCHIVOS SECTION.
022500     CLOSE STUMAN
022600     CLOSE ALTLOG.
022700 950-CIERRA-ARCHIVOS-E. EXIT.
