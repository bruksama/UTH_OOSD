000100******************************************************************
000200* FECHA       : 02/05/1992                                       *
000300* PROGRAMADOR : MARIA GUADALUPE ROSALES                          *
000400* APLICACION  : PROGRESO Y GRADUACION (SPGR)                     *
000500* PROGRAMA    : SPGR1090                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE ADMINISTRATIVO DE ESTADISTICAS. LEE EL   *
000800*             : MAESTRO DE MATRICULAS (ENRMAS) UNA SOLA VEZ POR  *
000900*             : CADA SECCION, LO CRUZA CONTRA UNA TABLA EN       *
001000*             : MEMORIA DEL CATALOGO DE CURSOS (CRSMAS) Y ARMA   *
001100*             : TRES ORDENAMIENTOS INTERNOS (POR CURSO, POR      *
001200*             : DEPARTAMENTO Y POR VALOR DE CREDITO) QUE         *
001300*             : ALIMENTAN UN REPORTE DE CUATRO SECCIONES.        *
001400* ARCHIVOS    : ENRMAS (MATRICULAS), CRSMAS (CURSOS, CATALOGO),  *
001500*             : SPTSRPT (REPORTE IMPRESO)                        *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*------------------------------------------------------------------
001900* BITACORA DE CAMBIOS
002000*------------------------------------------------------------------
002100* 02/05/1992 MGR  VERSION ORIGINAL, ARMADA SOBRE EL PATRON DE     *
002200*                 ORDENAMIENTO CON INPUT/OUTPUT PROCEDURE DE LOS  *
002300*                 EJERCICIOS DE LA SECCION DE ESTADISTICA.        *
002400* 19/06/1999 MGR  REVISION Y2K: EL UNICO CAMPO DE FECHA (ANIO     *
002500*                 ACADEMICO) YA VIENE COMO SIGLO COMPLETO DESDE   *
002600*                 ENRMAS, SIN HALLAZGOS.                          *
002700* 14/11/2001 LCH  SE EXCLUYEN LOS CURSOS SIN DEPARTAMENTO DE LAS  *
002800*                 SUMAS DE LA SECCION 2 (REQ. EDU-0288).          *
002900* 08/08/2004 LCH  SE LIMITA LA SECCION 1 A LOS PRIMEROS DIEZ      *
003000*                 CURSOS POR MATRICULA, ANTES SALIAN TODOS Y EL   *
003100*                 REPORTE NO CABIA EN UNA CORRIDA DE SPOOL        *
003200*                 NOCTURNA (REQ. EDU-0319).                       *
003210* 05/03/2006 LCH  SE CORRIGE EL TOPE DE LA SECCION 1: SALIA UN    *
003220*                 UNDECIMO CURSO PORQUE EL CONTADOR SE PROBABA    *
003230*                 ANTES DE INCREMENTARSE (REQ. EDU-0344).         *
003240* 22/09/2007 MGR  SE CORRIGE EL CONTEO DE CURSOS DE LA SECCION 3: *
003250*                 SALIA DE LO QUE TRAIA ENRMAS Y OMITIA LOS       *
003260*                 CURSOS DEL CATALOGO SIN MATRICULA; AHORA SALE   *
003270*                 DIRECTO DE LA TABLA DE CURSOS (REQ. EDU-0351).  *
003280* 06/05/2009 PCV  SE CORRIGE LA LLAVE DEL SORT WRKCRS (ERA EL     *
003282*                 GRUPO WORK-ENR COMPLETO, NO WEN-COURSE-CODE) Y  *
003284*                 SE AGREGA WKS-TABLA-DEPTOS PARA CONTAR LOS      *
003286*                 CURSOS DISTINTOS DE LA SECCION 2 DESDE EL       *
003288*                 CATALOGO, PUES WRKDEP VIENE ORDENADO POR        *
003290*                 ESTUDIANTE Y NO SERVIA PARA ESA RUPTURA         *
003292*                 (REQ. EDU-0359).                                *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. SPGR1090.
003600 AUTHOR. MARIA GUADALUPE ROSALES.
003700 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
003800 DATE-WRITTEN. 02/05/1992.
003900 DATE-COMPILED.
004000 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800      SELECT ENRMAS  ASSIGN TO AS-ENRMAS
004900             ORGANIZATION   IS SEQUENTIAL
005000             ACCESS MODE    IS SEQUENTIAL
005100             FILE STATUS    IS FS-ENRMAS
005200                               FSE-ENRMAS.
005300      SELECT CRSMAS  ASSIGN TO AS-CRSMAS
005400             ORGANIZATION   IS SEQUENTIAL
005500             ACCESS MODE    IS SEQUENTIAL
005600             FILE STATUS    IS FS-CRSMAS.
005700      SELECT SPTSRPT ASSIGN TO AS-SPTSRPT
005800             ORGANIZATION   IS SEQUENTIAL
005900             ACCESS MODE    IS SEQUENTIAL
006000             FILE STATUS    IS FS-SPTSRPT.
006100      SELECT WRKCRS  ASSIGN TO SORTWK1.
006200      SELECT CSTFIL  ASSIGN TO AS-CSTFIL
006300             ORGANIZATION   IS SEQUENTIAL
006400             ACCESS MODE    IS SEQUENTIAL
006500             FILE STATUS    IS FS-CSTFIL.
006600      SELECT CSTSRT  ASSIGN TO SORTWK4.
006700      SELECT CSTOUT  ASSIGN TO AS-CSTOUT
006800             ORGANIZATION   IS SEQUENTIAL
006900             ACCESS MODE    IS SEQUENTIAL
007000             FILE STATUS    IS FS-CSTOUT.
007100      SELECT WRKDEP  ASSIGN TO SORTWK2.
007200      SELECT DSTFIL  ASSIGN TO AS-DSTFIL
007300             ORGANIZATION   IS SEQUENTIAL
007400             ACCESS MODE    IS SEQUENTIAL
007500             FILE STATUS    IS FS-DSTFIL.
007600      SELECT DSTSRT  ASSIGN TO SORTWK5.
007700      SELECT DSTOUT  ASSIGN TO AS-DSTOUT
007800             ORGANIZATION   IS SEQUENTIAL
007900             ACCESS MODE    IS SEQUENTIAL
008000             FILE STATUS    IS FS-DSTOUT.
008100      SELECT WRKCRD  ASSIGN TO SORTWK3.
008200      SELECT CRDFIL  ASSIGN TO AS-CRDFIL
008300             ORGANIZATION   IS SEQUENTIAL
008400             ACCESS MODE    IS SEQUENTIAL
008500             FILE STATUS    IS FS-CRDFIL.
008510      SELECT CRDSRT  ASSIGN TO SORTWK6.
008520      SELECT CRDOUT  ASSIGN TO AS-CRDOUT
008530             ORGANIZATION   IS SEQUENTIAL
008540             ACCESS MODE    IS SEQUENTIAL
008550             FILE STATUS    IS FS-CRDOUT.
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  ENRMAS
008900     RECORDING MODE IS F.
009000     COPY ENRMAS.
009100 FD  CRSMAS
009200     RECORDING MODE IS F.
009300     COPY CRSMAS.
009400 FD  SPTSRPT
009500     RECORDING MODE IS F.
009600 01 LINEA-REPORTE                   PIC X(133).
009700*------->     AREA DE ORDENAMIENTO 1: MATRICULAS POR CURSO
009800 SD  WRKCRS.
009900 01 WORK-ENR.
010000     05 WEN-STU-ID                  PIC X(20).
010100     05 WEN-COURSE-CODE             PIC X(20).
010200     05 WEN-SEMESTER                PIC X(06).
010300     05 WEN-ACADEMIC-YEAR           PIC S9(4) COMP-3.
010400     05 WEN-FINAL-SCORE             PIC S9(2)V9(2) COMP-3.
010500     05 WEN-SCORE-IND               PIC X(01).
010600         88 WEN-TIENE-SCORE                    VALUE 'Y'.
010700     05 WEN-LETTER-GRADE            PIC X(02).
010800     05 WEN-GPA-VALUE               PIC S9(1)V9(2) COMP-3.
010900     05 WEN-GPA-IND                 PIC X(01).
011000     05 WEN-STATUS                  PIC X(11).
011100         88 WEN-COMPLETADA                     VALUE 'COMPLETED'.
011200     05 WEN-CREDITS                 PIC S9(2) COMP-3.
011300     05 FILLER                      PIC X(12).
011400*------->     MAESTRO DE ESTADISTICAS POR CURSO (SALIDA DEL
011500*              ORDENAMIENTO 1, ENTRADA DE LA SECCION 1 DEL
011600*              REPORTE).
011700 FD  CSTFIL
011800     RECORDING MODE IS F.
011900 01 REG-CSTFIL.
012000     05 CST-COURSE-CODE             PIC X(20).
012100     05 CST-COURSE-NAME             PIC X(50).
012200     05 CST-DEPARTMENT              PIC X(30).
012300     05 CST-CREDITS                 PIC S9(2) COMP-3.
012400     05 CST-TOTAL-ENROLLMENTS       PIC S9(5) COMP-3.
012500     05 CST-COMPLETED               PIC S9(5) COMP-3.
012600     05 CST-SUMA-SCORE              PIC S9(7)V9(2) COMP-3.
012700     05 CST-CONTADOR-SCORE          PIC S9(5) COMP-3.
012800     05 CST-AVG-SCORE               PIC S9(3)V9(2) COMP-3.
012900     05 FILLER                      PIC X(10).
013000*------->   VISTA PLANA PARA DEPURACION DEL REGISTRO DE CURSO.
013100 01 REG-CSTFIL-VISTA REDEFINES REG-CSTFIL PIC X(129).
013200*------->   AREA DE REORDENAMIENTO DESCENDENTE DE CSTFIL,
013300*            USADA SOLO PARA IMPRIMIR LA SECCION 1 POR
013400*            MATRICULA DESCENDENTE.
013500 SD  CSTSRT.
013600 01 WORK-CST.
013700     05 CSS-COURSE-CODE             PIC X(20).
013800     05 CSS-COURSE-NAME             PIC X(50).
013900     05 CSS-DEPARTMENT              PIC X(30).
014000     05 CSS-CREDITS                 PIC S9(2) COMP-3.
014100     05 CSS-TOTAL-ENROLLMENTS       PIC S9(5) COMP-3.
014200     05 CSS-COMPLETED               PIC S9(5) COMP-3.
014300     05 CSS-SUMA-SCORE              PIC S9(7)V9(2) COMP-3.
014400     05 CSS-CONTADOR-SCORE          PIC S9(5) COMP-3.
014500     05 CSS-AVG-SCORE               PIC S9(3)V9(2) COMP-3.
014600     05 FILLER                      PIC X(10).
014700*------->   MAESTRO DE ESTADISTICAS POR CURSO, YA ORDENADO
014800*            DESCENDENTE POR MATRICULA, LISTO PARA IMPRIMIR.
014900 FD  CSTOUT
015000     RECORDING MODE IS F.
015100 01 REG-CSTOUT.
015200     05 CSO-COURSE-CODE             PIC X(20).
015300     05 CSO-COURSE-NAME             PIC X(50).
015400     05 CSO-DEPARTMENT              PIC X(30).
015500     05 CSO-CREDITS                 PIC S9(2) COMP-3.
015600     05 CSO-TOTAL-ENROLLMENTS       PIC S9(5) COMP-3.
015700     05 CSO-COMPLETED               PIC S9(5) COMP-3.
015800     05 CSO-SUMA-SCORE              PIC S9(7)V9(2) COMP-3.
015900     05 CSO-CONTADOR-SCORE          PIC S9(5) COMP-3.
016000     05 CSO-AVG-SCORE               PIC S9(3)V9(2) COMP-3.
016100     05 FILLER                      PIC X(10).
016200*------->   AREA DE REORDENAMIENTO DESCENDENTE DE DSTFIL,
016300*            USADA SOLO PARA IMPRIMIR LA SECCION 2 POR
016400*            MATRICULA DESCENDENTE.
016500 SD  DSTSRT.
016600 01 WORK-DST.
016700     05 DSS-DEPARTMENT              PIC X(30).
016800     05 DSS-TOTAL-COURSES           PIC S9(5) COMP-3.
016900     05 DSS-TOTAL-ENROLLMENTS       PIC S9(5) COMP-3.
017000     05 DSS-TOTAL-STUDENTS          PIC S9(5) COMP-3.
017100     05 DSS-SUMA-GPA                PIC S9(7)V9(2) COMP-3.
017200     05 DSS-CONTADOR-GPA            PIC S9(5) COMP-3.
017300     05 DSS-AVG-GPA                 PIC S9(1)V9(2) COMP-3.
017400     05 FILLER                      PIC X(15).
017500*------->   MAESTRO DE ESTADISTICAS POR DEPARTAMENTO, YA
017600*            ORDENADO DESCENDENTE POR MATRICULA.
017700 FD  DSTOUT
017800     RECORDING MODE IS F.
017900 01 REG-DSTOUT.
018000     05 DSO-DEPARTMENT              PIC X(30).
018100     05 DSO-TOTAL-COURSES           PIC S9(5) COMP-3.
018200     05 DSO-TOTAL-ENROLLMENTS       PIC S9(5) COMP-3.
018300     05 DSO-TOTAL-STUDENTS          PIC S9(5) COMP-3.
018400     05 DSO-SUMA-GPA                PIC S9(7)V9(2) COMP-3.
018500     05 DSO-CONTADOR-GPA            PIC S9(5) COMP-3.
018600     05 DSO-AVG-GPA                 PIC S9(1)V9(2) COMP-3.
018700     05 FILLER                      PIC X(15).
018800*------->     AREA DE ORDENAMIENTO 2: MATRICULAS POR DEPTO
018900 SD  WRKDEP.
019000 01 WORK-DEP.
019100     05 WDP-DEPARTMENT              PIC X(30).
019200     05 WDP-STU-ID                  PIC X(20).
019300     05 WDP-COURSE-CODE             PIC X(20).
019400     05 WDP-GPA-IND                 PIC X(01).
019500     05 WDP-GPA-VALUE               PIC S9(1)V9(2) COMP-3.
019550     05 FILLER                      PIC X(02).
019600*------->     MAESTRO DE ESTADISTICAS POR DEPARTAMENTO (SALIDA
019700*              DEL ORDENAMIENTO 2, ENTRADA DE LA SECCION 2).
019800 FD  DSTFIL
019900     RECORDING MODE IS F.
020000 01 REG-DSTFIL.
020100     05 DST-DEPARTMENT              PIC X(30).
020200     05 DST-TOTAL-COURSES           PIC S9(5) COMP-3.
020300     05 DST-TOTAL-ENROLLMENTS       PIC S9(5) COMP-3.
020400     05 DST-TOTAL-STUDENTS          PIC S9(5) COMP-3.
020500     05 DST-SUMA-GPA                PIC S9(7)V9(2) COMP-3.
020600     05 DST-CONTADOR-GPA            PIC S9(5) COMP-3.
020700     05 DST-AVG-GPA                 PIC S9(1)V9(2) COMP-3.
020800     05 FILLER                      PIC X(15).
020900*------->     AREA DE ORDENAMIENTO 3: MATRICULAS POR CREDITO
021000 SD  WRKCRD.
021100 01 WORK-CRD.
021200     05 WCR-CREDITS                 PIC S9(2) COMP-3.
021300     05 WCR-COURSE-CODE             PIC X(20).
021350     05 FILLER                      PIC X(02).
021400*------->     MAESTRO DE ESTADISTICAS POR CREDITO (SALIDA DEL
021500*              ORDENAMIENTO 3, ENTRADA DE LA SECCION 3).
021600 FD  CRDFIL
021700     RECORDING MODE IS F.
021800 01 REG-CRDFIL.
021900     05 CRD-CREDITS                 PIC S9(2) COMP-3.
022000     05 CRD-COURSE-COUNT            PIC S9(5) COMP-3.
022100     05 CRD-ENROLLMENT-COUNT        PIC S9(5) COMP-3.
022200     05 FILLER                      PIC X(10).
022210*------->   AREA DE REORDENAMIENTO ASCENDENTE DE CRDFIL, YA QUE
022220*            430-CREDITOS-SIN-MATRICULA AGREGA AL FINAL LOS
022230*            CREDITOS DEL CATALOGO SIN MATRICULA, FUERA DE
022240*            SECUENCIA (REQ. EDU-0347).
022250 SD  CRDSRT.
022260 01 WORK-CRD-SRT.
022270     05 CDS-CREDITS                 PIC S9(2) COMP-3.
022280     05 CDS-COURSE-COUNT            PIC S9(5) COMP-3.
022290     05 CDS-ENROLLMENT-COUNT        PIC S9(5) COMP-3.
022295     05 FILLER                      PIC X(10).
022297*------->   MAESTRO DE ESTADISTICAS POR CREDITO, YA ORDENADO
022298*            ASCENDENTE, LISTO PARA IMPRIMIR LA SECCION 3.
022299 FD  CRDOUT
022300     RECORDING MODE IS F.
022310 01 REG-CRDOUT.
022320     05 CRO-CREDITS                 PIC S9(2) COMP-3.
022330     05 CRO-COURSE-COUNT            PIC S9(5) COMP-3.
022340     05 CRO-ENROLLMENT-COUNT        PIC S9(5) COMP-3.
022350     05 FILLER                      PIC X(10).
022360 WORKING-STORAGE SECTION.
022400*------->          VARIABLES DE FILE STATUS NORMAL
022500 01 FS-ENRMAS                       PIC 9(02)  VALUE ZEROS.
022600 01 FS-CRSMAS                       PIC 9(02)  VALUE ZEROS.
022700 01 FS-SPTSRPT                      PIC 9(02)  VALUE ZEROS.
022800 01 FS-CSTFIL                       PIC 9(02)  VALUE ZEROS.
022900 01 FS-CSTOUT                       PIC 9(02)  VALUE ZEROS.
023000 01 FS-DSTFIL                       PIC 9(02)  VALUE ZEROS.
023100 01 FS-DSTOUT                       PIC 9(02)  VALUE ZEROS.
023200 01 FS-CRDFIL                       PIC 9(02)  VALUE ZEROS.
023250 01 FS-CRDOUT                       PIC 9(02)  VALUE ZEROS.
023300*------->         VARIABLES DE FILE STATUS EXTENDED
023400 01 FSE-ENRMAS.
023500    02 FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZERO.
023600    02 FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZERO.
023700    02 FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZERO.
023800*--->  VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
023900 01 PROGRAMA                        PIC X(08)  VALUE SPACES.
024000 01 ARCHIVO                         PIC X(08)  VALUE SPACES.
024100 01 ACCION                          PIC X(10)  VALUE SPACES.
024200 01 LLAVE                           PIC X(32)  VALUE SPACES.
024300*------->   TABLA EN MEMORIA DEL CATALOGO DE CURSOS (CRSMAS)
024400*            CARGADA UNA VEZ, ORDENADA POR CODIGO DE CURSO,
024500*            CONSULTADA POR SEARCH ALL DESDE LAS TRES SECCIONES.
024600 01 WKS-TABLA-CURSOS.
024700     05 WKS-CURSO-MAX                PIC 9(04) COMP VALUE 2000.
024800     05 WKS-CURSO-CONTADOR           PIC 9(04) COMP VALUE ZERO.
024850     05 FILLER                       PIC X(02).
024900     05 WKS-CURSO-FILAS OCCURS 1 TO 2000 TIMES
025000                DEPENDING ON WKS-CURSO-CONTADOR
025100                ASCENDING KEY IS WKS-C-CODIGO
025200                INDEXED BY WKS-IDX-CURSO.
025300        10 WKS-C-CODIGO              PIC X(20).
025400        10 WKS-C-NOMBRE              PIC X(50).
025500        10 WKS-C-DEPARTAMENTO        PIC X(30).
025600        10 WKS-C-CREDITOS            PIC S9(2) COMP-3.
025650*------->   TABLA DE CURSOS POR CREDITO, CONTADA DIRECTO DEL
025660*            CATALOGO (WKS-TABLA-CURSOS) EN 165-CUENTA-CURSOS-
025670*            POR-CREDITO, INDEPENDIENTE DE LO QUE TRAIGA ENRMAS
025680*            (REQ. EDU-0347).
025690 01 WKS-TABLA-CREDITOS.
025692     05 WKS-CRD-FILAS OCCURS 12 TIMES INDEXED BY WKS-IDX-CREDITO.
025694        10 WKS-CRD-CURSOS-CAT     PIC 9(05) COMP VALUE ZERO.
025695        10 WKS-CRD-ESCRITO-SW     PIC X(01) VALUE 'N'.
025696           88 WKS-CRD-YA-ESCRITO          VALUE 'S'.
025697     05 FILLER                    PIC X(02).
025697A*------->   TABLA DE CURSOS DISTINTOS POR DEPARTAMENTO, CONTADA
025697B*            DIRECTO DEL CATALOGO (WKS-TABLA-CURSOS), PUES EL
025697C*            WRKDEP VIENE ORDENADO POR ESTUDIANTE DENTRO DE
025697D*            DEPARTAMENTO Y NO SIRVE PARA RUPTURA POR CURSO
025697E*            (REQ. EDU-0359).
025697F 01 WKS-TABLA-DEPTOS.
025697G     05 WKS-DEPTO-CONTADOR        PIC 9(03) COMP VALUE ZERO.
025697H     05 WKS-DEPTO-FILAS OCCURS 1 TO 200 TIMES
025697I                DEPENDING ON WKS-DEPTO-CONTADOR
025697J                INDEXED BY WKS-IDX-DEPTO.
025697K        10 WKS-DPT-NOMBRE         PIC X(30).
025697L        10 WKS-DPT-CURSOS-CAT     PIC 9(05) COMP VALUE ZERO.
025697M     05 FILLER                    PIC X(02).
025700*------->             CONTROLADORES DE LECTURA Y RUPTURA
025800 01 WKS-DISPARADORES.
025900     05 WKS-FIN-ENRMAS-SW            PIC X(01) VALUE 'N'.
026000        88 WKS-FIN-ENRMAS                       VALUE 'S'.
026100     05 WKS-FIN-CRSMAS-SW            PIC X(01) VALUE 'N'.
026200        88 WKS-FIN-CRSMAS                       VALUE 'S'.
026250     05 FILLER                       PIC X(02).
026300 01 WKS-CURSO-ANTERIOR               PIC X(20) VALUE HIGH-VALUES.
026400 01 WKS-DEPTO-ANTERIOR               PIC X(30) VALUE HIGH-VALUES.
026500 01 WKS-ESTUDIANTE-ANTERIOR          PIC X(20) VALUE HIGH-VALUES.
026700 01 WKS-CREDITO-ANTERIOR             PIC S9(2) COMP-3 VALUE -1.
026900*------->    INDICE DE BUSQUEDA, SE RECICLA ENTRE LAS SECCIONES
027000 01 WKS-ENCONTRADO-SW                PIC X(01) VALUE 'N'.
027100     88 WKS-CURSO-ENCONTRADO                   VALUE 'S'.
027200*------->             CONTADORES DE LA SECCION 1 (TOP 10)
027300 01 WKS-CONTADOR-TOP10               PIC 9(03) COMP VALUE ZERO.
027400*------->             ACUMULADORES DEL RESUMEN GENERAL (SEC. 4)
027500 01 WKS-RESUMEN-GENERAL.
027600     05 WKS-TOTAL-MATRICULAS         PIC S9(7) COMP-3 VALUE ZERO.
027700     05 WKS-MATRICULAS-ACTIVAS       PIC S9(7) COMP-3 VALUE ZERO.
027800     05 WKS-MATRICULAS-COMPLETAS     PIC S9(7) COMP-3 VALUE ZERO.
027900     05 WKS-SUMA-GPA-GENERAL         PIC S9(9)V9(2) COMP-3
028000                                                       VALUE ZERO.
028100     05 WKS-CONTADOR-GPA-GENERAL     PIC S9(7) COMP-3 VALUE ZERO.
028200     05 WKS-GPA-PROMEDIO-GENERAL     PIC S9(1)V9(2) COMP-3
028300                                                       VALUE ZERO.
028350     05 FILLER                       PIC X(02).
028400*------->   VISTA DE DEPURACION DEL RESUMEN GENERAL.
028500 01 WKS-RESUMEN-GENERAL-VISTA REDEFINES WKS-RESUMEN-GENERAL
028600                                 PIC X(27).
028700*------->   VISTA DE DEPURACION DE UNA FILA DE LA TABLA DE
028800*            CURSOS, USADA POR LA RUTINA DE TRAZA DE CARGA.
028900 01 WKS-FILA-CURSO-VISTA.
029000     05 WKS-FCV-CODIGO               PIC X(20).
029100     05 WKS-FCV-RESTO                PIC X(82).
029150     05 FILLER                       PIC X(02).
029200 01 WKS-FILA-CURSO-PLANA REDEFINES WKS-FILA-CURSO-VISTA
029300                                 PIC X(104).
029400*------->              LINEAS DE IMPRESION DEL REPORTE
029500 01 WKS-LIN-ENCABEZADO-1.
029600     05 FILLER   PIC X(55) VALUE
029700        'SPTS REPORTE ADMINISTRATIVO DE ESTADISTICAS'.
029800     05 FILLER   PIC X(78) VALUE SPACES.
029900 01 WKS-LIN-SEC1-TITULO.
030000     05 FILLER   PIC X(36) VALUE
030100        'SECCION 1: CURSOS CON MAS MATRICULA'.
030200     05 FILLER   PIC X(97) VALUE SPACES.
030300 01 WKS-LIN-SEC1-COLS.
030400     05 FILLER   PIC X(95) VALUE
030500        'COD.CURSO           NOMBRE DEL CURSO
030600-    'DEPTO         CRED  MATRIC  COMPL  PROM'.
030700     05 FILLER   PIC X(38) VALUE SPACES.
030800 01 WKS-LIN-SEC1-DETALLE.
030900     05 WKS-S1-CODIGO    PIC X(20).
031000     05 FILLER           PIC X(01) VALUE SPACES.
031100     05 WKS-S1-NOMBRE    PIC X(30).
031200     05 FILLER           PIC X(01) VALUE SPACES.
031300     05 WKS-S1-DEPTO     PIC X(14).
031400     05 FILLER           PIC X(01) VALUE SPACES.
031500     05 WKS-S1-CREDITOS  PIC ZZ9.
031600     05 FILLER           PIC X(01) VALUE SPACES.
031700     05 WKS-S1-MATRIC    PIC ZZZZ9.
031800     05 FILLER           PIC X(01) VALUE SPACES.
031900     05 WKS-S1-COMPL     PIC ZZZZ9.
032000     05 FILLER           PIC X(01) VALUE SPACES.
032100     05 WKS-S1-PROM      PIC ZZ9.99.
032200     05 FILLER           PIC X(45) VALUE SPACES.
032300 01 WKS-LIN-SEC2-TITULO.
032400     05 FILLER   PIC X(32) VALUE
032500        'SECCION 2: ESTADISTICAS POR DEPTO.'.
032600     05 FILLER   PIC X(101) VALUE SPACES.
032700 01 WKS-LIN-SEC2-COLS.
032800     05 FILLER   PIC X(57) VALUE
032900        'DEPARTAMENTO    CURSOS  MATRIC  ESTUD  PROM-GPA'.
033000     05 FILLER   PIC X(76) VALUE SPACES.
033100 01 WKS-LIN-SEC2-DETALLE.
033200     05 WKS-S2-DEPTO     PIC X(14).
033300     05 FILLER           PIC X(01) VALUE SPACES.
033400     05 WKS-S2-CURSOS    PIC ZZZZ9.
033500     05 FILLER           PIC X(01) VALUE SPACES.
033600     05 WKS-S2-MATRIC    PIC ZZZZ9.
033700     05 FILLER           PIC X(01) VALUE SPACES.
033800     05 WKS-S2-ESTUD     PIC ZZZZ9.
033900     05 FILLER           PIC X(01) VALUE SPACES.
034000     05 WKS-S2-PROMGPA   PIC Z9.99.
034100     05 FILLER           PIC X(98) VALUE SPACES.
034200 01 WKS-LIN-SEC3-TITULO.
034300     05 FILLER   PIC X(34) VALUE
034400        'SECCION 3: DISTRIBUCION DE CREDITOS'.
034500     05 FILLER   PIC X(99) VALUE SPACES.
034600 01 WKS-LIN-SEC3-COLS.
034700     05 FILLER   PIC X(33) VALUE
034800        'CRED  NO.CURSOS  NO.MATRICULAS'.
034900     05 FILLER   PIC X(100) VALUE SPACES.
035000 01 WKS-LIN-SEC3-DETALLE.
035100     05 WKS-S3-CREDITOS  PIC ZZ9.
035200     05 FILLER           PIC X(02) VALUE SPACES.
035300     05 WKS-S3-CURSOS    PIC ZZZZ9.
035400     05 FILLER           PIC X(02) VALUE SPACES.
035500     05 WKS-S3-MATRIC    PIC ZZZZ9.
035600     05 FILLER           PIC X(115) VALUE SPACES.
035700 01 WKS-LIN-SEC4.
035800     05 FILLER   PIC X(34) VALUE
035900        'SECCION 4: RESUMEN GENERAL'.
036000     05 FILLER   PIC X(99) VALUE SPACES.
036100 01 WKS-LIN-SEC4-TOTMAT.
036200     05 FILLER   PIC X(24) VALUE 'TOTAL MATRICULAS    : '.
036300     05 WKS-S4-TOTMAT    PIC ZZZZZZ9.
036400     05 FILLER   PIC X(102) VALUE SPACES.
036500 01 WKS-LIN-SEC4-ACTIVAS.
036600     05 FILLER   PIC X(24) VALUE 'EN CURSO (ACTIVAS)  : '.
036700     05 WKS-S4-ACTIVAS   PIC ZZZZZZ9.
036800     05 FILLER   PIC X(102) VALUE SPACES.
036900 01 WKS-LIN-SEC4-COMPL.
037000     05 FILLER   PIC X(24) VALUE 'COMPLETADAS         : '.
037100     05 WKS-S4-COMPL     PIC ZZZZZZ9.
037200     05 FILLER   PIC X(102) VALUE SPACES.
037300 01 WKS-LIN-SEC4-GPA.
037400     05 FILLER   PIC X(24) VALUE 'PROMEDIO GPA GENERAL: '.
037500     05 WKS-S4-GPA       PIC Z9.99.
037600     05 FILLER   PIC X(106) VALUE SPACES.
037700 01 WKS-LIN-BLANCO                  PIC X(133) VALUE SPACES.
037800 PROCEDURE DIVISION.
037900 100-PRINCIPAL SECTION.
038000     PERFORM 150-APERTURA-ARCHIVOS-COMUNES
038100     PERFORM 160-CARGA-TABLA-CURSOS
038200        UNTIL WKS-FIN-CRSMAS
038300     CLOSE CRSMAS
038310     PERFORM 165-CUENTA-CURSOS-POR-CREDITO
038320        VARYING WKS-IDX-CURSO FROM 1 BY 1
038330        UNTIL WKS-IDX-CURSO > WKS-CURSO-CONTADOR
038340     PERFORM 166-CUENTA-CURSOS-POR-DEPTO
038350        VARYING WKS-IDX-CURSO FROM 1 BY 1
038360        UNTIL WKS-IDX-CURSO > WKS-CURSO-CONTADOR
038400     PERFORM 200-ORDENA-MATRICULAS-POR-CURSO
038500     PERFORM 300-ORDENA-MATRICULAS-POR-DEPTO
038600     PERFORM 400-ORDENA-MATRICULAS-POR-CREDITO
038700     OPEN OUTPUT SPTSRPT
038800     PERFORM 500-IMPRIME-SECCION-1
038900     PERFORM 600-IMPRIME-SECCION-2
039000     PERFORM 700-IMPRIME-SECCION-3
039100     PERFORM 800-IMPRIME-SECCION-4
039200     CLOSE SPTSRPT
039300     PERFORM 900-ESTADISTICAS
039400     STOP RUN.
039500 100-PRINCIPAL-E. EXIT.
039600
039700 150-APERTURA-ARCHIVOS-COMUNES SECTION.
039800     OPEN INPUT CRSMAS
039900     IF FS-CRSMAS NOT EQUAL 0
040000        MOVE 91 TO RETURN-CODE
040100        STOP RUN
040200     END-IF
040300     READ CRSMAS
040400        AT END SET WKS-FIN-CRSMAS TO TRUE
040500     END-READ.
040600 150-APERTURA-ARCHIVOS-COMUNES-E. EXIT.
040700
040800*---------> SERIE 160 CARGA EL CATALOGO DE CURSOS EN MEMORIA,
040900*           EL ARCHIVO YA VIENE ORDENADO POR CODIGO DE CURSO.
041000 160-CARGA-TABLA-CURSOS SECTION.
041100     ADD 1 TO WKS-CURSO-CONTADOR
041200     MOVE CRS-COURSE-CODE TO WKS-C-CODIGO(WKS-CURSO-CONTADOR)
041300     MOVE CRS-COURSE-NAME TO WKS-C-NOMBRE(WKS-CURSO-CONTADOR)
041400     MOVE CRS-DEPARTMENT  TO WKS-C-DEPARTAMENTO
041500                                   (WKS-CURSO-CONTADOR)
041600     MOVE CRS-CREDITS     TO WKS-C-CREDITOS(WKS-CURSO-CONTADOR)
041700     READ CRSMAS
041800        AT END SET WKS-FIN-CRSMAS TO TRUE
041900     END-READ.
042000 160-CARGA-TABLA-CURSOS-E. EXIT.
042100
042110*---------> SERIE 165 CUENTA, DIRECTO DEL CATALOGO DE CURSOS YA
042120*           EN MEMORIA, CUANTOS CURSOS TIENE CADA VALOR DE
042130*           CREDITO; ESTA CUENTA ALIMENTA LA COLUMNA 'CURSOS' DE
042140*           LA SECCION 3 SIN DEPENDER DE QUE EL CURSO TENGA O NO
042150*           MATRICULA EN ENRMAS (REQ. EDU-0347).
042160 165-CUENTA-CURSOS-POR-CREDITO SECTION.
042170     SET WKS-IDX-CREDITO TO WKS-C-CREDITOS(WKS-IDX-CURSO)
042180     ADD 1 TO WKS-CRD-CURSOS-CAT(WKS-IDX-CREDITO).
042190 165-CUENTA-CURSOS-POR-CREDITO-E. EXIT.
042191
042192*------->   CUENTA, CURSO A CURSO DEL CATALOGO, CUANTOS CURSOS
042193*            DISTINTOS TIENE CADA DEPARTAMENTO.  SE BUSCA EL
042194*            DEPARTAMENTO EN WKS-TABLA-DEPTOS POR RECORRIDO
042195*            SECUENCIAL (LA TABLA NO VIENE ORDENADA) Y SE AGREGA
042196*            UNA FILA NUEVA SI NO SE ENCUENTRA (REQ. EDU-0359).
042197 166-CUENTA-CURSOS-POR-DEPTO SECTION.
042198     SET WKS-IDX-DEPTO TO 1
042199     SEARCH WKS-DEPTO-FILAS
042200        AT END
042201           ADD 1 TO WKS-DEPTO-CONTADOR
042202           SET WKS-IDX-DEPTO TO WKS-DEPTO-CONTADOR
042203           MOVE WKS-C-DEPARTAMENTO(WKS-IDX-CURSO)
042204                                   TO WKS-DPT-NOMBRE(WKS-IDX-DEPTO)
042205           MOVE 1 TO WKS-DPT-CURSOS-CAT(WKS-IDX-DEPTO)
042206        WHEN WKS-DPT-NOMBRE(WKS-IDX-DEPTO)
042207                         EQUAL WKS-C-DEPARTAMENTO(WKS-IDX-CURSO)
042207A          ADD 1 TO WKS-DPT-CURSOS-CAT(WKS-IDX-DEPTO)
042208     END-SEARCH.
042209 166-CUENTA-CURSOS-POR-DEPTO-E. EXIT.
042210
042220*---------> SERIE 200 ORDENA LAS MATRICULAS POR CODIGO DE
042300*           CURSO Y EN LA SALIDA ARMA, POR RUPTURA DE CONTROL,
042400*           EL MAESTRO DE ESTADISTICAS POR CURSO (CSTFIL).
042500 200-ORDENA-MATRICULAS-POR-CURSO SECTION.
042510*        LA LLAVE ES WEN-COURSE-CODE (NO EL GRUPO WORK-ENR
042520*        COMPLETO), PUES 225-UN-CURSO ROMPE CONTROL POR EL
042530*        CODIGO DE CURSO; SE AGREGA WEN-STU-ID COMO LLAVE
042540*        SECUNDARIA SOLO PARA UN ORDEN ESTABLE DENTRO DE CADA
042550*        CURSO (REQ. EDU-0359).
042600     SORT WRKCRS ON ASCENDING KEY WEN-COURSE-CODE
042610                                  WEN-STU-ID
042700          INPUT PROCEDURE IS 210-LIBERA-MATRICULAS
042800          OUTPUT PROCEDURE IS 220-GENERA-STATS-CURSO.
042900 200-ORDENA-MATRICULAS-POR-CURSO-E. EXIT.
043000
043100 210-LIBERA-MATRICULAS SECTION.
043200     OPEN INPUT ENRMAS
043300     IF FS-ENRMAS NOT EQUAL 0
043400        MOVE 'SPGR1090' TO PROGRAMA
043500        MOVE 'OPEN'     TO ACCION
043600        MOVE SPACES     TO LLAVE
043700        MOVE 'ENRMAS'   TO ARCHIVO
043800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
043900                              LLAVE, FS-ENRMAS, FSE-ENRMAS
044000        MOVE 91 TO RETURN-CODE
044100        STOP RUN
044200     END-IF
044300     READ ENRMAS
044400        AT END SET WKS-FIN-ENRMAS TO TRUE
044500     END-READ
044600     PERFORM 215-UNA-MATRICULA UNTIL WKS-FIN-ENRMAS
044700     CLOSE ENRMAS.
044800 210-LIBERA-MATRICULAS-E. EXIT.
044900
045000 215-UNA-MATRICULA SECTION.
045100     ADD 1 TO WKS-TOTAL-MATRICULAS
045200     IF ENR-EN-CURSO
045300        ADD 1 TO WKS-MATRICULAS-ACTIVAS
045400     END-IF
045500     IF ENR-COMPLETADA
045600        ADD 1 TO WKS-MATRICULAS-COMPLETAS
045700     END-IF
045800     IF ENR-TIENE-GPA
045900        ADD ENR-GPA-VALUE  TO WKS-SUMA-GPA-GENERAL
046000        ADD 1              TO WKS-CONTADOR-GPA-GENERAL
046100     END-IF
046200     MOVE REG-ENRMAS TO WORK-ENR
046300     RELEASE WORK-ENR
046400     READ ENRMAS
046500        AT END SET WKS-FIN-ENRMAS TO TRUE
046600     END-READ.
046700 215-UNA-MATRICULA-E. EXIT.
046800
046900 220-GENERA-STATS-CURSO SECTION.
047000     OPEN OUTPUT CSTFIL
047100     MOVE 'N' TO WKS-FIN-ENRMAS-SW
047200     RETURN WRKCRS AT END SET WKS-FIN-ENRMAS TO TRUE
047300     END-RETURN
047400     PERFORM 225-UN-CURSO UNTIL WKS-FIN-ENRMAS
047500     IF WKS-CURSO-ANTERIOR NOT EQUAL HIGH-VALUES
047600        PERFORM 227-ESCRIBE-STATS-CURSO
047700     END-IF
047800     CLOSE CSTFIL.
047900 220-GENERA-STATS-CURSO-E. EXIT.
048000
048100 225-UN-CURSO SECTION.
048200     IF WEN-COURSE-CODE NOT EQUAL WKS-CURSO-ANTERIOR
048300        IF WKS-CURSO-ANTERIOR NOT EQUAL HIGH-VALUES
048400           PERFORM 227-ESCRIBE-STATS-CURSO
048500        END-IF
048600        INITIALIZE REG-CSTFIL
048700        MOVE WEN-COURSE-CODE TO CST-COURSE-CODE
048800        MOVE WEN-COURSE-CODE TO WKS-CURSO-ANTERIOR
048900     END-IF
049000     ADD 1 TO CST-TOTAL-ENROLLMENTS
049100     IF WEN-COMPLETADA
049200        ADD 1 TO CST-COMPLETED
049300     END-IF
049400     IF WEN-TIENE-SCORE
049500        ADD WEN-FINAL-SCORE TO CST-SUMA-SCORE
049600        ADD 1               TO CST-CONTADOR-SCORE
049700     END-IF
049800     RETURN WRKCRS AT END SET WKS-FIN-ENRMAS TO TRUE
049900     END-RETURN.
050000 225-UN-CURSO-E. EXIT.
050100
050200 227-ESCRIBE-STATS-CURSO SECTION.
050300     SET WKS-IDX-CURSO TO 1
050400     SET WKS-ENCONTRADO-SW TO 'N'
050500     SEARCH ALL WKS-CURSO-FILAS
050600        WHEN WKS-C-CODIGO(WKS-IDX-CURSO) = CST-COURSE-CODE
050700           MOVE WKS-C-NOMBRE(WKS-IDX-CURSO)
050800                                    TO CST-COURSE-NAME
050900           MOVE WKS-C-DEPARTAMENTO(WKS-IDX-CURSO)
051000                                    TO CST-DEPARTMENT
051100           MOVE WKS-C-CREDITOS(WKS-IDX-CURSO)
051200                                    TO CST-CREDITS
051300           SET WKS-CURSO-ENCONTRADO TO TRUE
051400     END-SEARCH
051500     IF CST-CONTADOR-SCORE > 0
051600        COMPUTE CST-AVG-SCORE ROUNDED =
051700                CST-SUMA-SCORE / CST-CONTADOR-SCORE
051800     END-IF
051900     WRITE REG-CSTFIL.
052000 227-ESCRIBE-STATS-CURSO-E. EXIT.
052100
052200*---------> SERIE 300 ORDENA LAS MATRICULAS (YA CRUZADAS CON
052300*           EL DEPARTAMENTO DEL CURSO) POR DEPARTAMENTO Y,
052400*           DENTRO DE ESTE, POR ESTUDIANTE, PARA CONTAR
052500*           ESTUDIANTES DISTINTOS POR RUPTURA DE CONTROL.
052600 300-ORDENA-MATRICULAS-POR-DEPTO SECTION.
052700     SORT WRKDEP ON ASCENDING KEY WDP-DEPARTMENT WDP-STU-ID
052800          INPUT PROCEDURE IS 310-LIBERA-MATRICULAS-CON-DEPTO
052900          OUTPUT PROCEDURE IS 320-GENERA-STATS-DEPTO.
053000 300-ORDENA-MATRICULAS-POR-DEPTO-E. EXIT.
053100
053200 310-LIBERA-MATRICULAS-CON-DEPTO SECTION.
053300     OPEN INPUT ENRMAS
053400     MOVE 'N' TO WKS-FIN-ENRMAS-SW
053500     READ ENRMAS
053600        AT END SET WKS-FIN-ENRMAS TO TRUE
053700     END-READ
053800     PERFORM 315-UNA-MATRICULA-CON-DEPTO UNTIL WKS-FIN-ENRMAS
053900     CLOSE ENRMAS.
054000 310-LIBERA-MATRICULAS-CON-DEPTO-E. EXIT.
054100
054200 315-UNA-MATRICULA-CON-DEPTO SECTION.
054300     SET WKS-IDX-CURSO TO 1
054400     SET WKS-ENCONTRADO-SW TO 'N'
054500     SEARCH ALL WKS-CURSO-FILAS
054600        WHEN WKS-C-CODIGO(WKS-IDX-CURSO) = ENR-COURSE-CODE
054700           SET WKS-CURSO-ENCONTRADO TO TRUE
054800     END-SEARCH
054900     IF WKS-CURSO-ENCONTRADO
055000       AND WKS-C-DEPARTAMENTO(WKS-IDX-CURSO) NOT = SPACES
055100        MOVE WKS-C-DEPARTAMENTO(WKS-IDX-CURSO)
055200                                    TO WDP-DEPARTMENT
055300        MOVE ENR-STU-ID             TO WDP-STU-ID
055400        MOVE ENR-COURSE-CODE        TO WDP-COURSE-CODE
055500        MOVE ENR-GPA-IND            TO WDP-GPA-IND
055600        MOVE ENR-GPA-VALUE          TO WDP-GPA-VALUE
055700        RELEASE WORK-DEP
055800     END-IF
055900     READ ENRMAS
056000        AT END SET WKS-FIN-ENRMAS TO TRUE
056100     END-READ.
056200 315-UNA-MATRICULA-CON-DEPTO-E. EXIT.
056300
056400 320-GENERA-STATS-DEPTO SECTION.
056500     OPEN OUTPUT DSTFIL
056600     MOVE 'N' TO WKS-FIN-ENRMAS-SW
056700     RETURN WRKDEP AT END SET WKS-FIN-ENRMAS TO TRUE
056800     END-RETURN
056900     PERFORM 325-UN-DEPTO UNTIL WKS-FIN-ENRMAS
057000     IF WKS-DEPTO-ANTERIOR NOT EQUAL HIGH-VALUES
057100        PERFORM 327-ESCRIBE-STATS-DEPTO
057200     END-IF
057300     CLOSE DSTFIL.
057400 320-GENERA-STATS-DEPTO-E. EXIT.
057500
057600 325-UN-DEPTO SECTION.
057610*        DST-TOTAL-COURSES YA NO SE CUENTA POR RUPTURA DE
057620*        WDP-COURSE-CODE: WRKDEP VIENE ORDENADO POR ESTUDIANTE
057630*        DENTRO DE DEPARTAMENTO, NO POR CURSO, Y UN MISMO CURSO
057640*        CON DOS ESTUDIANTES DISTINTOS NO QUEDABA ADYACENTE.
057650*        EL TOTAL DE CURSOS DISTINTOS SE TOMA DIRECTO DE
057660*        WKS-TABLA-DEPTOS EN 327-ESCRIBE-STATS-DEPTO
057670*        (REQ. EDU-0359).
057700     IF WDP-DEPARTMENT NOT EQUAL WKS-DEPTO-ANTERIOR
057800        IF WKS-DEPTO-ANTERIOR NOT EQUAL HIGH-VALUES
057900           PERFORM 327-ESCRIBE-STATS-DEPTO
058000        END-IF
058100        INITIALIZE REG-DSTFIL
058200        MOVE WDP-DEPARTMENT  TO DST-DEPARTMENT
058300        MOVE WDP-DEPARTMENT  TO WKS-DEPTO-ANTERIOR
058400        MOVE HIGH-VALUES     TO WKS-ESTUDIANTE-ANTERIOR
058600     END-IF
058700     ADD 1 TO DST-TOTAL-ENROLLMENTS
058800     IF WDP-STU-ID NOT EQUAL WKS-ESTUDIANTE-ANTERIOR
058900        ADD 1 TO DST-TOTAL-STUDENTS
059000        MOVE WDP-STU-ID TO WKS-ESTUDIANTE-ANTERIOR
059100     END-IF
059600     IF WDP-GPA-IND EQUAL 'Y'
059700        ADD WDP-GPA-VALUE TO DST-SUMA-GPA
059800        ADD 1             TO DST-CONTADOR-GPA
059900     END-IF
060000     RETURN WRKDEP AT END SET WKS-FIN-ENRMAS TO TRUE
060100     END-RETURN.
060200 325-UN-DEPTO-E. EXIT.
060300
060400 327-ESCRIBE-STATS-DEPTO SECTION.
060410     SET WKS-IDX-DEPTO TO 1
060420     SEARCH WKS-DEPTO-FILAS
060430        AT END
060440           MOVE ZERO TO DST-TOTAL-COURSES
060450        WHEN WKS-DPT-NOMBRE(WKS-IDX-DEPTO) EQUAL DST-DEPARTMENT
060460           MOVE WKS-DPT-CURSOS-CAT(WKS-IDX-DEPTO)
060470                                   TO DST-TOTAL-COURSES
060480     END-SEARCH
060500     IF DST-CONTADOR-GPA > 0
060600        COMPUTE DST-AVG-GPA ROUNDED =
060700                DST-SUMA-GPA / DST-CONTADOR-GPA
060800     END-IF
060900     WRITE REG-DSTFIL.
061000 327-ESCRIBE-STATS-DEPTO-E. EXIT.
061100
061200*---------> SERIE 400 ORDENA LAS MATRICULAS (CRUZADAS CON EL
061300*           CREDITO DEL CURSO) POR VALOR DE CREDITO Y, DENTRO
061400*           DE ESTE, POR CODIGO DE CURSO, PARA CONTAR CURSOS
061500*           DISTINTOS POR RUPTURA DE CONTROL.
061600 400-ORDENA-MATRICULAS-POR-CREDITO SECTION.
061700     SORT WRKCRD ON ASCENDING KEY WCR-CREDITS WCR-COURSE-CODE
061800          INPUT PROCEDURE IS 410-LIBERA-MATRICULAS-CON-CREDITO
061900          OUTPUT PROCEDURE IS 420-GENERA-STATS-CREDITO
061910     SORT CRDSRT ON ASCENDING KEY CDS-CREDITS
061920          USING CRDFIL GIVING CRDOUT.
062000 400-ORDENA-MATRICULAS-POR-CREDITO-E. EXIT.
062100
062200 410-LIBERA-MATRICULAS-CON-CREDITO SECTION.
062300     OPEN INPUT ENRMAS
062400     MOVE 'N' TO WKS-FIN-ENRMAS-SW
062500     READ ENRMAS
062600        AT END SET WKS-FIN-ENRMAS TO TRUE
062700     END-READ
062800     PERFORM 415-UNA-MATRICULA-CON-CREDITO UNTIL WKS-FIN-ENRMAS
062900     CLOSE ENRMAS.
063000 410-LIBERA-MATRICULAS-CON-CREDITO-E. EXIT.
063100
063200 415-UNA-MATRICULA-CON-CREDITO SECTION.
063300     SET WKS-IDX-CURSO TO 1
063400     SET WKS-ENCONTRADO-SW TO 'N'
063500     SEARCH ALL WKS-CURSO-FILAS
063600        WHEN WKS-C-CODIGO(WKS-IDX-CURSO) = ENR-COURSE-CODE
063700           SET WKS-CURSO-ENCONTRADO TO TRUE
063800     END-SEARCH
063900     IF WKS-CURSO-ENCONTRADO
064000        MOVE WKS-C-CREDITOS(WKS-IDX-CURSO) TO WCR-CREDITS
064100        MOVE ENR-COURSE-CODE                TO WCR-COURSE-CODE
064200        RELEASE WORK-CRD
064300     END-IF
064400     READ ENRMAS
064500        AT END SET WKS-FIN-ENRMAS TO TRUE
064600     END-READ.
064700 415-UNA-MATRICULA-CON-CREDITO-E. EXIT.
064800
064900 420-GENERA-STATS-CREDITO SECTION.
064910     OPEN OUTPUT CRDFIL
064920     MOVE 'N' TO WKS-FIN-ENRMAS-SW
064930     RETURN WRKCRD AT END SET WKS-FIN-ENRMAS TO TRUE
064940     END-RETURN
064950     PERFORM 425-UN-CREDITO UNTIL WKS-FIN-ENRMAS
064960     IF WKS-CREDITO-ANTERIOR NOT EQUAL -1
064970        WRITE REG-CRDFIL
064980     END-IF
064990     PERFORM 430-CREDITOS-SIN-MATRICULA
064995        VARYING WKS-IDX-CREDITO FROM 1 BY 1
064998        UNTIL WKS-IDX-CREDITO > 12
065800     CLOSE CRDFIL.
065900 420-GENERA-STATS-CREDITO-E. EXIT.
066000
066100 425-UN-CREDITO SECTION.
066200     IF WCR-CREDITS NOT EQUAL WKS-CREDITO-ANTERIOR
066300        IF WKS-CREDITO-ANTERIOR NOT EQUAL -1
066400           WRITE REG-CRDFIL
066500        END-IF
066600        INITIALIZE REG-CRDFIL
066700        MOVE WCR-CREDITS TO CRD-CREDITS
066800        MOVE WCR-CREDITS TO WKS-CREDITO-ANTERIOR
066850        SET WKS-IDX-CREDITO TO WCR-CREDITS
066860        MOVE WKS-CRD-CURSOS-CAT(WKS-IDX-CREDITO)
066870                                     TO CRD-COURSE-COUNT
066880        SET WKS-CRD-YA-ESCRITO(WKS-IDX-CREDITO) TO TRUE
067000     END-IF
067100     ADD 1 TO CRD-ENROLLMENT-COUNT
067600     RETURN WRKCRD AT END SET WKS-FIN-ENRMAS TO TRUE
067700     END-RETURN.
067800 425-UN-CREDITO-E. EXIT.
067810
067820*---------> SERIE 430 COMPLETA LA SECCION 3 CON LOS VALORES DE
067830*           CREDITO QUE EXISTEN EN EL CATALOGO (WKS-TABLA-
067840*           CREDITOS) PERO NO TUVIERON NINGUNA MATRICULA EN
067850*           ENRMAS, PARA QUE EL CONTEO DE CURSOS NO DEPENDA DE LA
067860*           MATRICULA (REQ. EDU-0347).
067870 430-CREDITOS-SIN-MATRICULA SECTION.
067880     IF WKS-CRD-CURSOS-CAT(WKS-IDX-CREDITO) > ZERO
067890       AND NOT WKS-CRD-YA-ESCRITO(WKS-IDX-CREDITO)
067900        INITIALIZE REG-CRDFIL
067910        SET CRD-CREDITS TO WKS-IDX-CREDITO
067920        MOVE WKS-CRD-CURSOS-CAT(WKS-IDX-CREDITO)
067930                                     TO CRD-COURSE-COUNT
067940        WRITE REG-CRDFIL
067950     END-IF.
067960 430-CREDITOS-SIN-MATRICULA-E. EXIT.
067970
068000*---------> SERIE 500 IMPRIME LA SECCION 1: LOS DIEZ CURSOS
068100*           CON MAS MATRICULA, TOMADOS DE CSTFIL YA ORDENADO
068200*           DESCENDENTE POR MATRICULA EN UN SEGUNDO PASE DE
068300*           CLASIFICACION.
068400 500-IMPRIME-SECCION-1 SECTION.
068500     SORT CSTSRT ON DESCENDING KEY CSS-TOTAL-ENROLLMENTS
068600          USING CSTFIL GIVING CSTOUT
068700     WRITE LINEA-REPORTE FROM WKS-LIN-ENCABEZADO-1
068800     WRITE LINEA-REPORTE FROM WKS-LIN-BLANCO
068900     WRITE LINEA-REPORTE FROM WKS-LIN-SEC1-TITULO
069000     WRITE LINEA-REPORTE FROM WKS-LIN-SEC1-COLS
069100     OPEN INPUT CSTOUT
069200     READ CSTOUT
069300        AT END SET WKS-FIN-ENRMAS TO TRUE
069400     END-READ
069500     MOVE 'N' TO WKS-FIN-ENRMAS-SW
069600     PERFORM 510-DETALLE-SECCION-1
069700        UNTIL WKS-FIN-ENRMAS
069800           OR WKS-CONTADOR-TOP10 NOT LESS THAN 10
069900     CLOSE CSTOUT
070000     WRITE LINEA-REPORTE FROM WKS-LIN-BLANCO.
070100 500-IMPRIME-SECCION-1-E. EXIT.
070200
070300 510-DETALLE-SECCION-1 SECTION.
070400     ADD 1 TO WKS-CONTADOR-TOP10
070500     MOVE CSO-COURSE-CODE TO WKS-S1-CODIGO
070600     MOVE CSO-COURSE-NAME(1:30) TO WKS-S1-NOMBRE
070700     MOVE CSO-DEPARTMENT(1:14)  TO WKS-S1-DEPTO
070800     MOVE CSO-CREDITS           TO WKS-S1-CREDITOS
070900     MOVE CSO-TOTAL-ENROLLMENTS TO WKS-S1-MATRIC
071000     MOVE CSO-COMPLETED         TO WKS-S1-COMPL
071100     MOVE CSO-AVG-SCORE         TO WKS-S1-PROM
071200     WRITE LINEA-REPORTE FROM WKS-LIN-SEC1-DETALLE
071300     READ CSTOUT
071400        AT END SET WKS-FIN-ENRMAS TO TRUE
071500     END-READ.
071600 510-DETALLE-SECCION-1-E. EXIT.
071700
071800*---------> SERIE 600 IMPRIME LA SECCION 2: ESTADISTICAS POR
071900*           DEPARTAMENTO, ORDENADAS DESCENDENTE POR MATRICULA.
072000 600-IMPRIME-SECCION-2 SECTION.
072100     SORT DSTSRT ON DESCENDING KEY DSS-TOTAL-ENROLLMENTS
072200          USING DSTFIL GIVING DSTOUT
072300     WRITE LINEA-REPORTE FROM WKS-LIN-SEC2-TITULO
072400     WRITE LINEA-REPORTE FROM WKS-LIN-SEC2-COLS
072500     OPEN INPUT DSTOUT
072600     MOVE 'N' TO WKS-FIN-ENRMAS-SW
072700     READ DSTOUT
072800        AT END SET WKS-FIN-ENRMAS TO TRUE
072900     END-READ
073000     PERFORM 610-DETALLE-SECCION-2 UNTIL WKS-FIN-ENRMAS
073100     CLOSE DSTOUT
073200     WRITE LINEA-REPORTE FROM WKS-LIN-BLANCO.
073300 600-IMPRIME-SECCION-2-E. EXIT.
073400
073500 610-DETALLE-SECCION-2 SECTION.
073600     MOVE DSO-DEPARTMENT(1:14)    TO WKS-S2-DEPTO
073700     MOVE DSO-TOTAL-COURSES       TO WKS-S2-CURSOS
073800     MOVE DSO-TOTAL-ENROLLMENTS   TO WKS-S2-MATRIC
073900     MOVE DSO-TOTAL-STUDENTS      TO WKS-S2-ESTUD
074000     MOVE DSO-AVG-GPA             TO WKS-S2-PROMGPA
074100     WRITE LINEA-REPORTE FROM WKS-LIN-SEC2-DETALLE
074200     READ DSTOUT
074300        AT END SET WKS-FIN-ENRMAS TO TRUE
074400     END-READ.
074500 610-DETALLE-SECCION-2-E. EXIT.
074600
074700*---------> SERIE 700 IMPRIME LA SECCION 3: DISTRIBUCION POR
074800*           VALOR DE CREDITO, TOMADA DE CRDOUT, YA ORDENADA
074900*           ASCENDENTE POR EL SEGUNDO PASE DE 400 (CRDSRT),
074950*           PUES 430 AGREGA AL FINAL DE CRDFIL LOS CREDITOS
074960*           SIN MATRICULA, FUERA DE SECUENCIA.
075000 700-IMPRIME-SECCION-3 SECTION.
075100     WRITE LINEA-REPORTE FROM WKS-LIN-SEC3-TITULO
075200     WRITE LINEA-REPORTE FROM WKS-LIN-SEC3-COLS
075300     OPEN INPUT CRDOUT
075400     MOVE 'N' TO WKS-FIN-ENRMAS-SW
075500     READ CRDOUT
075600        AT END SET WKS-FIN-ENRMAS TO TRUE
075700     END-READ
075800     PERFORM 710-DETALLE-SECCION-3 UNTIL WKS-FIN-ENRMAS
075900     CLOSE CRDOUT
076000     WRITE LINEA-REPORTE FROM WKS-LIN-BLANCO.
076100 700-IMPRIME-SECCION-3-E. EXIT.
076200
076300 710-DETALLE-SECCION-3 SECTION.
076400     MOVE CRO-CREDITS            TO WKS-S3-CREDITOS
076500     MOVE CRO-COURSE-COUNT       TO WKS-S3-CURSOS
076600     MOVE CRO-ENROLLMENT-COUNT   TO WKS-S3-MATRIC
076700     WRITE LINEA-REPORTE FROM WKS-LIN-SEC3-DETALLE
076800     READ CRDOUT
076900        AT END SET WKS-FIN-ENRMAS TO TRUE
077000     END-READ.
077100 710-DETALLE-SECCION-3-E. EXIT.
077200
077300*---------> SERIE 800 IMPRIME LA SECCION 4: EL RESUMEN
077400*           GENERAL, CALCULADO DURANTE LA LIBERACION DE
077500*           MATRICULAS DE LA SERIE 210.
077600 800-IMPRIME-SECCION-4 SECTION.
077700     IF WKS-CONTADOR-GPA-GENERAL > 0
077800        COMPUTE WKS-GPA-PROMEDIO-GENERAL ROUNDED =
077900                WKS-SUMA-GPA-GENERAL / WKS-CONTADOR-GPA-GENERAL
078000     END-IF
078100     MOVE WKS-TOTAL-MATRICULAS     TO WKS-S4-TOTMAT
078200     MOVE WKS-MATRICULAS-ACTIVAS   TO WKS-S4-ACTIVAS
078300     MOVE WKS-MATRICULAS-COMPLETAS TO WKS-S4-COMPL
078400     MOVE WKS-GPA-PROMEDIO-GENERAL TO WKS-S4-GPA
078500     WRITE LINEA-REPORTE FROM WKS-LIN-SEC4
078600     WRITE LINEA-REPORTE FROM WKS-LIN-SEC4-TOTMAT
078700     WRITE LINEA-REPORTE FROM WKS-LIN-SEC4-ACTIVAS
078800     WRITE LINEA-REPORTE FROM WKS-LIN-SEC4-COMPL
078900     WRITE LINEA-REPORTE FROM WKS-LIN-SEC4-GPA.
079000 800-IMPRIME-SECCION-4-E. EXIT.
079100
079200 900-ESTADISTICAS SECTION.
079300     DISPLAY '================================================='
079400     DISPLAY '*   SPGR1090 - REPORTE DE ESTADISTICAS GENERADO *'
079500     DISPLAY '================================================='
079600     DISPLAY '==> CURSOS EN CATALOGO      : ' WKS-CURSO-CONTADOR
079700     DISPLAY '==> MATRICULAS PROCESADAS   : ' WKS-TOTAL-MATRICULAS
079800     DISPLAY '================================================='.
079900 900-ESTADISTICAS-E. EXIT.
