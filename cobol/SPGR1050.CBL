000100******************************************************************
000200* FECHA       : 30/03/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : PROGRESO Y GRADUACION (SPGR)                     *
000500* PROGRAMA    : SPGR1050                                         *
000600* TIPO        : SUBRUTINA (CALLED PROGRAM)                       *
000700* DESCRIPCION : CONCENTRA LAS REGLAS DE "ESTADO ACADEMICO" DEL    *
000800*             : ESTUDIANTE, PARA QUE SPGR1040, SPGR1060 Y         *
000900*             : SPGR1080 NO DUPLIQUEN LOS UMBRALES DE GPA.  SE    *
001000*             : INVOCA CON UN CODIGO DE FUNCION (LK-FUNCION):     *
001100*             :  '1' DETERMINA EL ESTADO A PARTIR DEL GPA         *
001200*             :  '2' DEVUELVE LA POLITICA (CREDITOS MAXIMOS,      *
001300*             :      REQUIERE CONSEJERIA, PUEDE MATRICULARSE)     *
001400*             :      PARA UN ESTADO DADO                          *
001500*             :  '3' EVALUA ELEGIBILIDAD DE GRADUACION            *
001600* PROGRAMA(S) : NINGUNO (SUBRUTINA PURA, SIN ARCHIVOS)            *
001700******************************************************************
001800*------------------------------------------------------------------
001900* BITACORA DE CAMBIOS
002000*------------------------------------------------------------------
002100* 30/03/1988 EDR  VERSION ORIGINAL, SOLO LA FUNCION '1' (ESTADO     *
002200*                 A PARTIR DEL GPA).                                *
002300* 18/11/1998 EDR  SE AGREGA LA FUNCION '2' (TABLA DE POLITICAS     *
002400*                 POR ESTADO), ANTES HARDCODEADA EN CADA           *
002500*                 PROGRAMA LLAMADOR (REQ. EDU-0241).               *
002600* 19/06/1998 MGR  REVISION Y2K: SIN CAMPOS DE FECHA EN ESTA        *
002700*                 SUBRUTINA, SIN HALLAZGOS.                        *
002800* 05/09/2001 LCH  SE AGREGA LA FUNCION '3' (ELEGIBILIDAD DE        *
002900*                 GRADUACION), ANTES DUPLICADA EN SPGR1080         *
003000*                 (REQ. EDU-0271).                                 *
003100* 14/02/2005 LCH  SE CORRIGE EL LIMITE INFERIOR DE PROBATION: EL   *
003200*                 GPA EXACTO 1.50 DEBE CAER EN AT_RISK, NO EN      *
003300*                 PROBATION (ERA "<=" Y DEBIA SER "<") (REQ.       *
003400*                 EDU-0326).                                       *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. SPGR1050.
003800 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003900 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
004000 DATE-WRITTEN. 30/03/1988.
004100 DATE-COMPILED.
004200 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*------->     TABLA FIJA DE POLITICAS POR ESTADO ACADEMICO
005100*              (FUNCION DE NEGOCIO DETERMINE-STATUS-FROM-GPA Y
005200*              LA POLITICA POR ESTADO, REQ. EDU-0241).
005300 01 WKS-TABLA-POLITICAS-DATOS.
005400     05 FILLER PIC X(21) VALUE 'NORMAL    0018NS     '.
005500     05 FILLER PIC X(21) VALUE 'AT_RISK   0015SS     '.
005600     05 FILLER PIC X(21) VALUE 'PROBATION 0012SS     '.
005700     05 FILLER PIC X(21) VALUE 'GRADUATED 0000NN     '.
005800 01 WKS-TABLA-POLITICAS REDEFINES WKS-TABLA-POLITICAS-DATOS.
005900     05 WKS-FILA-POLITICA OCCURS 4 TIMES INDEXED BY IDX-POLITICA.
006000        10 WKS-POL-ESTADO          PIC X(10).
006100        10 WKS-POL-MAX-CREDITOS    PIC 9(04).
006200        10 WKS-POL-CONSEJERIA      PIC X(01).
006300           88 WKS-POL-REQUIERE-CONSEJERIA        VALUE 'S'.
006400        10 WKS-POL-PUEDE-MATRICULAR PIC X(01).
006500           88 WKS-POL-SI-PUEDE-MATRICULAR         VALUE 'S'.
006600        10 FILLER                  PIC X(05).
006700*------->   VISTA PLANA DE UNA FILA DE POLITICA, USADA PARA
006800*            VOLCAR LA FILA ENCONTRADA AL SPOOL EN CASO DE
006900*            DEPURACION DE LA FUNCION '2'.
007000 01 WKS-FILA-POLITICA-VISTA REDEFINES WKS-FILA-POLITICA (1)
007100                                PIC X(21).
007200*------->          UMBRALES DE GPA (REQ. EDU-0326)
007300 01 WKS-UMBRAL-PROBATION             PIC S9(1)V9(2) COMP-3
007400                                             VALUE 1.50.
007500 01 WKS-UMBRAL-NORMAL                PIC S9(1)V9(2) COMP-3
007600                                             VALUE 2.00.
007700*------->     UMBRAL DE GRADUACION (REQ. EDU-0271)
007800 01 WKS-CREDITOS-PARA-GRADUAR        PIC S9(4) COMP-3
007900                                             VALUE 120.
008000 01 WKS-GPA-PARA-GRADUAR             PIC S9(1)V9(2) COMP-3
008100                                             VALUE 2.00.
008200 LINKAGE SECTION.
008300*------->        PARAMETROS COMUNES A LAS TRES FUNCIONES
008400 01 LK-FUNCION                      PIC X(01).
008500    88 LK-FN-ESTADO-POR-GPA                   VALUE '1'.
008600    88 LK-FN-POLITICA-POR-ESTADO               VALUE '2'.
008700    88 LK-FN-ELEGIBILIDAD-GRADUACION           VALUE '3'.
008800*------->        FUNCION 1: ESTADO A PARTIR DEL GPA
008900 01 LK-GPA-IND                      PIC X(01).
009000    88 LK-HAY-GPA                              VALUE 'Y'.
009100 01 LK-GPA                          PIC S9(1)V9(2) COMP-3.
009200 01 LK-STATUS-CALCULADO             PIC X(10).
009300*------->        FUNCION 2: POLITICA DE UN ESTADO
009400 01 LK-STATUS-CONSULTA              PIC X(10).
009500 01 LK-POLITICA.
009600    05 LK-POL-MAX-CREDITOS          PIC 9(04).
009700    05 LK-POL-CONSEJERIA            PIC X(01).
009800    05 LK-POL-PUEDE-MATRICULAR      PIC X(01).
009900*------->   VISTA PLANA DE LA POLITICA DEVUELTA, USADA POR
010000*            EL LLAMADOR PARA EL DISPLAY DE TRAZA.
010100 01 LK-POLITICA-VISTA REDEFINES LK-POLITICA PIC X(06).
010200*------->        FUNCION 3: ELEGIBILIDAD DE GRADUACION
010300 01 LK-TOTAL-CREDITOS               PIC S9(4) COMP-3.
010400 01 LK-GPA-ACTUAL                   PIC S9(1)V9(2) COMP-3.
010500 01 LK-ES-ELEGIBLE                  PIC X(01).
010600    88 LK-SI-ELEGIBLE                          VALUE 'Y'.
010700    88 LK-NO-ELEGIBLE                          VALUE 'N'.
010800 PROCEDURE DIVISION USING LK-FUNCION LK-GPA-IND LK-GPA
010900                          LK-STATUS-CALCULADO LK-STATUS-CONSULTA
011000                          LK-POLITICA LK-TOTAL-CREDITOS
011100                          LK-GPA-ACTUAL LK-ES-ELEGIBLE.
011200 100-PRINCIPAL SECTION.
011300     EVALUATE TRUE
011400        WHEN LK-FN-ESTADO-POR-GPA
011500             PERFORM 200-DETERMINA-ESTADO-POR-GPA
011600        WHEN LK-FN-POLITICA-POR-ESTADO
011700             PERFORM 300-BUSCA-POLITICA-DEL-ESTADO
011800        WHEN LK-FN-ELEGIBILIDAD-GRADUACION
011900             PERFORM 400-EVALUA-ELEGIBILIDAD
012000        WHEN OTHER
012100             MOVE SPACES TO LK-STATUS-CALCULADO
012200     END-EVALUATE
012300     GOBACK.
012400 100-PRINCIPAL-E. EXIT.
012500
012600*---------> SERIE 200 DETERMINA EL ESTADO SEGUN EL GPA: SIN
012700*           GPA (ESTUDIANTE NUEVO) SE CONSIDERA NORMAL; LOS
012800*           TRES UMBRALES SON LOS MISMOS QUE USA SPGR1060 PARA
012900*           LAS ALERTAS DE RIESGO, NO DEBEN DIVERGIR.
013000 200-DETERMINA-ESTADO-POR-GPA SECTION.
013100     IF NOT LK-HAY-GPA
013200        MOVE 'NORMAL' TO LK-STATUS-CALCULADO
013300     ELSE
013400        IF LK-GPA >= WKS-UMBRAL-NORMAL
013500           MOVE 'NORMAL' TO LK-STATUS-CALCULADO
013600        ELSE
013700           IF LK-GPA >= WKS-UMBRAL-PROBATION
013800              MOVE 'AT_RISK' TO LK-STATUS-CALCULADO
013900           ELSE
014000              MOVE 'PROBATION' TO LK-STATUS-CALCULADO
014100           END-IF
014200        END-IF
014300     END-IF.
014400 200-DETERMINA-ESTADO-POR-GPA-E. EXIT.
014500
014600*---------> SERIE 300 BUSCA LA FILA DE POLITICA DEL ESTADO
014700*           RECIBIDO EN LK-STATUS-CONSULTA (USADO POR MODULOS
014800*           DE MATRICULA/CONSEJERIA, NO POR LA CORRIDA DE NOTAS).
014900 300-BUSCA-POLITICA-DEL-ESTADO SECTION.
015000     INITIALIZE LK-POLITICA
015100     SET IDX-POLITICA TO 1
015200     SEARCH WKS-FILA-POLITICA
015300        AT END
015400           MOVE ZERO  TO LK-POL-MAX-CREDITOS
015500           MOVE 'N'   TO LK-POL-CONSEJERIA
015600           MOVE 'N'   TO LK-POL-PUEDE-MATRICULAR
015700        WHEN WKS-POL-ESTADO (IDX-POLITICA) = LK-STATUS-CONSULTA
015800           MOVE WKS-POL-MAX-CREDITOS (IDX-POLITICA)
015900                                   TO LK-POL-MAX-CREDITOS
016000           MOVE WKS-POL-CONSEJERIA (IDX-POLITICA)
016100                                   TO LK-POL-CONSEJERIA
016200           MOVE WKS-POL-PUEDE-MATRICULAR (IDX-POLITICA)
016300                                   TO LK-POL-PUEDE-MATRICULAR
016400     END-SEARCH.
016500 300-BUSCA-POLITICA-DEL-ESTADO-E. EXIT.
016600
016700*---------> SERIE 400 EVALUA LA ELEGIBILIDAD DE GRADUACION;
016800*           AMBAS CONDICIONES SON OBLIGATORIAS (REQ. EDU-0271).
016900 400-EVALUA-ELEGIBILIDAD SECTION.
017000     IF LK-TOTAL-CREDITOS >= WKS-CREDITOS-PARA-GRADUAR
017100        AND LK-GPA-ACTUAL >= WKS-GPA-PARA-GRADUAR
017200        SET LK-SI-ELEGIBLE TO TRUE
017300     ELSE
017400        SET LK-NO-ELEGIBLE TO TRUE
017500     END-IF.
017600 400-EVALUA-ELEGIBILIDAD-E. EXIT.
