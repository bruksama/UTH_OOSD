000100******************************************************************
000200* FECHA       : 05/04/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : PROGRESO Y GRADUACION (SPGR)                     *
000500* PROGRAMA    : SPGR1020                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE COMPONENTES DE NOTA (ARBOL      *
000800*             : APLANADO POR GE-PARENT-ID), AGRUPA POR MATRICULA *
000900*             : (CONTROL BREAK EN GE-ENR-STU-ID/GE-ENR-COURSE-    *
001000*             : CODE), RESUELVE EL ARBOL DE ABAJO HACIA ARRIBA Y  *
001100*             : ESCRIBE LA NOTA COMPUESTA FINAL DE CADA MATRICULA *
001200*             : AL ARCHIVO DE TRABAJO QUE CONSUME SPGR1030.       *
001300* ARCHIVOS    : SPGR.COMPONENTES.NOTA  (PS, ORDENADO)             *
001400*             : SPGR.NOTA.COMPUESTA    (PS DE TRABAJO)            *
001500* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED             *
001600******************************************************************
001700*------------------------------------------------------------------
001800* BITACORA DE CAMBIOS
001900*------------------------------------------------------------------
002000* 05/04/1986 EDR  VERSION ORIGINAL, SOLO SOPORTABA UN NIVEL DE     *
002100*                 COMPONENTES (SIN SUB-COMPONENTES ANIDADOS).      *
002200* 14/10/1997 EDR  SE REESCRIBE LA RESOLUCION DEL ARBOL PARA        *
002300*                 SOPORTAR SUB-COMPONENTES ANIDADOS (GE-PARENT-ID  *
002400*                 APUNTANDO A OTRO COMPONENTE, NO SOLO A LA RAIZ)  *
002500*                 (REQ. EDU-0230).                                 *
002600* 09/03/2001 LCH  SE AGREGA EL MANEJO DE GE-SCORE-IND: UN          *
002700*                 COMPONENTE CON TODOS LOS HIJOS SIN NOTA QUEDA    *
002800*                 SIN VALOR Y SE EXCLUYE DE SU PROPIO PADRE, EN    *
002900*                 VEZ DE CONTARSE COMO CERO (REQ. EDU-0244).       *
003000* 19/06/1998 MGR  REVISION Y2K: SIN CAMPOS DE FECHA EN ESTE        *
003100*                 LAYOUT, SIN HALLAZGOS.                           *
003200* 22/05/2003 LCH  SE AGREGA LA VALIDACION DE SUMA DE PESOS DE LAS  *
003300*                 RAICES (TOLERANCIA 0.001); SE REPORTA AL SPOOL   *
003400*                 SIN DETENER EL PROCESO (REQ. EDU-0309).          *
003500* 30/01/2006 LCH  SE AMPLIA LA TABLA DE TRABAJO DE 30 A 50         *
003600*                 ENTRADAS POR MATRICULA, ALGUNOS CURSOS DE        *
003700*                 LABORATORIO EXCEDIAN EL LIMITE ANTERIOR (REQ.    *
003800*                 EDU-0341).                                       *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. SPGR1020.
004200 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
004400 DATE-WRITTEN. 05/04/1986.
004500 DATE-COMPILED.
004600 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400      SELECT GRDENT  ASSIGN TO AS-GRDENT
005500             ORGANIZATION   IS SEQUENTIAL
005600             ACCESS MODE    IS SEQUENTIAL
005700             FILE STATUS    IS FS-GRDENT
005800                               FSE-GRDENT.
005900      SELECT COMPWK  ASSIGN TO AS-COMPWK
006000             ORGANIZATION   IS SEQUENTIAL
006100             ACCESS MODE    IS SEQUENTIAL
006200             FILE STATUS    IS FS-COMPWK.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  GRDENT
006600     RECORDING MODE IS F.
006700     COPY GRDENT.
006800 FD  COMPWK
006900     RECORDING MODE IS F.
007000 01 REG-COMPWK.
007100     05 CW-STU-ID                   PIC X(20).
007200     05 CW-COURSE-CODE              PIC X(20).
007300     05 CW-SCORE                    PIC S9(2)V9(2) COMP-3.
007400     05 CW-SCORE-IND                PIC X(01).
007500        88 CW-TIENE-SCORE                       VALUE 'Y'.
007600        88 CW-SIN-SCORE                         VALUE 'N'.
007700     05 FILLER                      PIC X(15).
007800 WORKING-STORAGE SECTION.
007900*------->          VARIABLES DE FILE STATUS NORMAL
008000 01 FS-GRDENT                       PIC 9(02)  VALUE ZEROS.
008100 01 FS-COMPWK                       PIC 9(02)  VALUE ZEROS.
008200*------->         VARIABLES DE FILE STATUS EXTENDED
008300 01 FSE-GRDENT.
008400    02 FSE-RETURN                   PIC S9(04) COMP-5
008500                                               VALUE ZEROS.
008600    02 FSE-FUNCTION                 PIC S9(04) COMP-5
008700                                               VALUE ZEROS.
008800    02 FSE-FEEDBACK                 PIC S9(04) COMP-5
008900                                               VALUE ZEROS.
009000*--->  VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
009100 01 PROGRAMA                        PIC X(08)  VALUE SPACES.
009200 01 ARCHIVO                         PIC X(08)  VALUE SPACES.
009300 01 ACCION                          PIC X(10)  VALUE SPACES.
009400 01 LLAVE                           PIC X(32)  VALUE SPACES.
009500*------->             CONTROLADOR DE LECTURAS Y QUIEBRE
009600 01 WKS-FIN-ARCHIVOS                PIC X(01)  VALUE 'N'.
009700    88 WKS-FIN-GRDENT                          VALUE 'S'.
009800 01 WKS-LLAVE-MATRICULA-ANT.
009900    05 WKS-STU-ID-ANT               PIC X(20)  VALUE SPACES.
010000    05 WKS-COURSE-CODE-ANT          PIC X(20)  VALUE SPACES.
010050    05 FILLER                       PIC X(02).
010100*------->        INDICES Y CONTADORES DE LA TABLA DE ARBOL
010200 01 WKS-TOTAL-ENTRADAS               PIC 9(02) COMP-3 VALUE ZERO.
010300 01 WKS-INDICE-I                     PIC 9(02) COMP-3 VALUE ZERO.
010400 01 WKS-INDICE-J                     PIC 9(02) COMP-3 VALUE ZERO.
010500 01 WKS-PASADA                       PIC 9(02) COMP-3 VALUE ZERO.
010600 01 WKS-HUBO-CAMBIO                  PIC X(01) VALUE 'N'.
010700    88 WKS-SI-HUBO-CAMBIO                       VALUE 'S'.
010800 01 WKS-TODO-RESUELTO                PIC X(01) VALUE 'N'.
010900    88 WKS-YA-RESUELTO                          VALUE 'S'.
011000*------->        ACUMULADORES DE LA RESOLUCION DE UN NODO
011100 01 WKS-SUMA-POND-HIJOS              PIC S9(4)V9(3) COMP-3
011200                                                   VALUE ZERO.
011300 01 WKS-SUMA-PESO-HIJOS              PIC S9(3)V9(3) COMP-3
011400                                                   VALUE ZERO.
011500*------->        ACUMULADORES DE LA RAIZ (NOTA FINAL)
011600 01 WKS-SUMA-POND-RAIZ               PIC S9(4)V9(3) COMP-3
011700                                                   VALUE ZERO.
011800 01 WKS-SUMA-PESO-RAIZ               PIC S9(3)V9(3) COMP-3
011900                                                   VALUE ZERO.
012000 01 WKS-NOTA-FINAL-MATRICULA         PIC S9(2)V9(2) COMP-3
012100                                                   VALUE ZERO.
012200 01 WKS-NOTA-FINAL-IND               PIC X(01) VALUE 'N'.
012300    88 WKS-HAY-NOTA-FINAL                       VALUE 'Y'.
012400*------->        VALIDACION DE SUMA DE PESOS DE RAICES
012500 01 WKS-DIFERENCIA-RAICES            PIC S9(3)V9(3) COMP-3
012600                                                   VALUE ZERO.
012700 01 WKS-TOLERANCIA                   PIC S9(3)V9(3) COMP-3
012800                                              VALUE 0.001.
012900*------->             ACUMULADORES DE CONTROL
013000 01 WKS-ESTADISTICAS.
013100    05 WKS-MATRICULAS-PROCESADAS    PIC 9(05) COMP-3 VALUE ZERO.
013200    05 WKS-ENTRADAS-LEIDAS          PIC 9(05) COMP-3 VALUE ZERO.
013300    05 WKS-RAICES-DESBALANCEADAS    PIC 9(05) COMP-3 VALUE ZERO.
013350    05 FILLER                       PIC X(02).
013400*============ TABLA DE TRABAJO - ARBOL DE UNA MATRICULA =========
013500 01 WKS-ARBOL.
013600    05 WKS-NODO OCCURS 50 TIMES INDEXED BY IDX-NODO.
013700       10 WKS-ND-ENTRY-ID           PIC S9(6) COMP-3.
013800       10 WKS-ND-PARENT-ID          PIC S9(6) COMP-3.
013900          88 WKS-ND-ES-RAIZ                     VALUE ZERO.
014000       10 WKS-ND-WEIGHT             PIC S9(1)V9(2) COMP-3.
014100       10 WKS-ND-SCORE              PIC S9(2)V9(2) COMP-3.
014200       10 WKS-ND-RESUELTO           PIC X(01).
014300          88 WKS-ND-YA-RESUELTO                 VALUE 'Y'.
014400       10 WKS-ND-TIENE-VALOR        PIC X(01).
014500          88 WKS-ND-SI-TIENE-VALOR               VALUE 'Y'.
014600*------->   VISTA ALTERNA DE LA LLAVE COMPUESTA ID/PARENT-ID,
014700*            USADA POR 420-BUSCAR-HIJOS PARA COMPARAR AMBAS
014800*            CLAVES EN UNA SOLA REFERENCIA CUANDO SE DEPURA
014900*            UN VOLCADO DE LA TABLA AL SPOOL.
015000 01 WKS-NODO-1-VISTA REDEFINES WKS-NODO(1).
015100    05 WKS-ND1-ENTRY-ID-V           PIC S9(6) COMP-3.
015200    05 WKS-ND1-PARENT-ID-V          PIC S9(6) COMP-3.
015300    05 FILLER                       PIC X(05).
015400*------->   VISTA DE VOLCADO PLANO DE LA LLAVE DE MATRICULA
015500*            ANTERIOR, USADA POR EL MENSAJE DE AVISO DE
015600*            506-VALIDAR-SUMA-RAICES AL DEPURAR EN CONSOLA.
015700 01 WKS-LLAVE-MATRICULA-ANT-VISTA
015800                            REDEFINES WKS-LLAVE-MATRICULA-ANT.
015900    05 WKS-LLAVE-ANT-PLANA          PIC X(42).
016000*------->   VISTA DE ESTADISTICAS EN UNA SOLA LINEA IMPRESA,
016100*            CONSERVADA PARA EL CIERRE DE TURNO DE OPERACIONES.
016200 01 WKS-ESTADISTICAS-VISTA REDEFINES WKS-ESTADISTICAS.
016300    05 WKS-EST-LINEA                PIC X(15).
016400 PROCEDURE DIVISION.
016500 100-PRINCIPAL SECTION.
016600     PERFORM 200-APERTURA-ARCHIVOS
016700     PERFORM 210-VERIFICAR-FS-INTEGRIDAD
016800     PERFORM 300-PROCESA-MATRICULAS
016900        UNTIL WKS-FIN-GRDENT
017000     PERFORM 900-ESTADISTICAS
017100     PERFORM 950-CIERRA-ARCHIVOS
017200     STOP RUN.
017300 100-PRINCIPAL-E. EXIT.
017400
017500*-----> SERIES 200 ENCARGADAS DE VALIDAR LA APERTURA DE DATASETS
017600 200-APERTURA-ARCHIVOS SECTION.
017700     OPEN INPUT  GRDENT
017800     OPEN OUTPUT COMPWK.
017900 200-APERTURA-ARCHIVOS-E. EXIT.
018000
018100 210-VERIFICAR-FS-INTEGRIDAD SECTION.
018200     IF FS-GRDENT NOT EQUAL 0
018300        MOVE 'SPGR1020' TO PROGRAMA
018400        MOVE 'OPEN'     TO ACCION
018500        MOVE SPACES     TO LLAVE
018600        MOVE 'GRDENT'   TO ARCHIVO
018700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018800                              LLAVE, FS-GRDENT, FSE-GRDENT
018900        MOVE 91 TO RETURN-CODE
019000        PERFORM 950-CIERRA-ARCHIVOS
019100        STOP RUN
019200     END-IF
019300     READ GRDENT
019400        AT END SET WKS-FIN-GRDENT TO TRUE
019500     END-READ.
019600 210-VERIFICAR-FS-INTEGRIDAD-E. EXIT.
019700
019800*---------> SERIE 300 AGRUPA POR MATRICULA (CONTROL BREAK)
019900 300-PROCESA-MATRICULAS SECTION.
020000     MOVE GE-ENR-STU-ID      TO WKS-STU-ID-ANT
020100     MOVE GE-ENR-COURSE-CODE TO WKS-COURSE-CODE-ANT
020200     PERFORM 310-CARGAR-ARBOL-MATRICULA
020300        UNTIL WKS-FIN-GRDENT OR
020400           GE-ENR-STU-ID      NOT = WKS-STU-ID-ANT OR
020500           GE-ENR-COURSE-CODE NOT = WKS-COURSE-CODE-ANT
020600     PERFORM 400-RESOLVER-ARBOL
020700     PERFORM 500-ACUMULAR-RAICES
020800     PERFORM 510-ESCRIBE-NOTA-COMPUESTA
020900     ADD 1 TO WKS-MATRICULAS-PROCESADAS.
021000 300-PROCESA-MATRICULAS-E. EXIT.
021100
021200 310-CARGAR-ARBOL-MATRICULA SECTION.
021300     ADD 1 TO WKS-TOTAL-ENTRADAS
021400     SET IDX-NODO TO WKS-TOTAL-ENTRADAS
021500     MOVE GE-ENTRY-ID     TO WKS-ND-ENTRY-ID (IDX-NODO)
021600     MOVE GE-PARENT-ID    TO WKS-ND-PARENT-ID (IDX-NODO)
021700     MOVE GE-WEIGHT       TO WKS-ND-WEIGHT (IDX-NODO)
021800     MOVE GE-SCORE        TO WKS-ND-SCORE (IDX-NODO)
021900     IF GE-TIENE-SCORE
022000        MOVE 'Y' TO WKS-ND-RESUELTO (IDX-NODO)
022100        MOVE 'Y' TO WKS-ND-TIENE-VALOR (IDX-NODO)
022200     ELSE
022300        MOVE 'N' TO WKS-ND-RESUELTO (IDX-NODO)
022400        MOVE 'N' TO WKS-ND-TIENE-VALOR (IDX-NODO)
022500     END-IF
022600     ADD 1 TO WKS-ENTRADAS-LEIDAS
022700     READ GRDENT
022800        AT END SET WKS-FIN-GRDENT TO TRUE
022900     END-READ.
023000 310-CARGAR-ARBOL-MATRICULA-E. EXIT.
023100
023200*----------> SERIE 400 RESOLUCION ITERATIVA DEL ARBOL, DE HOJA
023300*            A RAIZ.  UN NODO COMPUESTO QUEDA RESUELTO CUANDO
023400*            TODOS SUS HIJOS YA LO ESTAN; SE REPITE LA PASADA
023500*            HASTA QUE NO HAYA CAMBIOS O SE AGOTEN 10 PASADAS
023600*            (PROFUNDIDAD MAXIMA PRACTICA DE UN ARBOL DE NOTAS).
023700 400-RESOLVER-ARBOL SECTION.
023800     MOVE ZERO TO WKS-PASADA
023900     MOVE 'S' TO WKS-HUBO-CAMBIO
024000     PERFORM 410-UNA-PASADA
024100        VARYING WKS-PASADA FROM 1 BY 1
024200        UNTIL WKS-PASADA > 10 OR WKS-HUBO-CAMBIO = 'N'.
024300 400-RESOLVER-ARBOL-E. EXIT.
024400
024500 410-UNA-PASADA SECTION.
024600     MOVE 'N' TO WKS-HUBO-CAMBIO
024700     PERFORM 420-REVISAR-UN-NODO
024800        VARYING IDX-NODO FROM 1 BY 1
024900        UNTIL IDX-NODO > WKS-TOTAL-ENTRADAS.
025000 410-UNA-PASADA-E. EXIT.
025100
025200 420-REVISAR-UN-NODO SECTION.
025300     IF NOT WKS-ND-YA-RESUELTO (IDX-NODO)
025400        PERFORM 430-VERIFICAR-HIJOS-RESUELTOS
025500        IF WKS-YA-RESUELTO
025600           PERFORM 440-ACUMULAR-HIJOS
025700           PERFORM 450-FIJAR-VALOR-DEL-NODO
025800           MOVE 'S' TO WKS-HUBO-CAMBIO
025900        END-IF
026000     END-IF.
026100 420-REVISAR-UN-NODO-E. EXIT.
026200
026300 430-VERIFICAR-HIJOS-RESUELTOS SECTION.
026400     SET WKS-YA-RESUELTO TO TRUE
026500     PERFORM 431-REVISAR-UN-HIJO
026600        VARYING WKS-INDICE-J FROM 1 BY 1
026700        UNTIL WKS-INDICE-J > WKS-TOTAL-ENTRADAS
026800           OR WKS-TODO-RESUELTO = 'N'.
026900 430-VERIFICAR-HIJOS-RESUELTOS-E. EXIT.
027000
027100 431-REVISAR-UN-HIJO SECTION.
027200     IF WKS-ND-PARENT-ID (WKS-INDICE-J) =
027300        WKS-ND-ENTRY-ID (IDX-NODO)
027400        AND NOT WKS-ND-YA-RESUELTO (WKS-INDICE-J)
027500        MOVE 'N' TO WKS-TODO-RESUELTO
027600     END-IF.
027700 431-REVISAR-UN-HIJO-E. EXIT.
027800
027900 440-ACUMULAR-HIJOS SECTION.
028000     MOVE ZERO TO WKS-SUMA-POND-HIJOS
028100     MOVE ZERO TO WKS-SUMA-PESO-HIJOS
028200     PERFORM 441-ACUMULAR-UN-HIJO
028300        VARYING WKS-INDICE-J FROM 1 BY 1
028400        UNTIL WKS-INDICE-J > WKS-TOTAL-ENTRADAS.
028500 440-ACUMULAR-HIJOS-E. EXIT.
028600
028700 441-ACUMULAR-UN-HIJO SECTION.
028800     IF WKS-ND-PARENT-ID (WKS-INDICE-J) =
028900        WKS-ND-ENTRY-ID (IDX-NODO)
029000        AND WKS-ND-SI-TIENE-VALOR (WKS-INDICE-J)
029100        COMPUTE WKS-SUMA-POND-HIJOS =
029200                WKS-SUMA-POND-HIJOS +
029300                (WKS-ND-SCORE (WKS-INDICE-J) *
029400                 WKS-ND-WEIGHT (WKS-INDICE-J))
029500        ADD WKS-ND-WEIGHT (WKS-INDICE-J) TO WKS-SUMA-PESO-HIJOS
029600     END-IF.
029700 441-ACUMULAR-UN-HIJO-E. EXIT.
029800
029900 450-FIJAR-VALOR-DEL-NODO SECTION.
030000     MOVE 'Y' TO WKS-ND-RESUELTO (IDX-NODO)
030100     IF WKS-SUMA-PESO-HIJOS > ZERO
030200        COMPUTE WKS-ND-SCORE (IDX-NODO) =
030300                WKS-SUMA-POND-HIJOS / WKS-SUMA-PESO-HIJOS
030400        MOVE 'Y' TO WKS-ND-TIENE-VALOR (IDX-NODO)
030500     ELSE
030600        MOVE 'N' TO WKS-ND-TIENE-VALOR (IDX-NODO)
030700     END-IF.
030800 450-FIJAR-VALOR-DEL-NODO-E. EXIT.
030900
031000*----------> SERIE 500 PROMEDIA LAS RAICES CON VALOR EN LA
031100*            NOTA FINAL DE LA MATRICULA, Y VALIDA QUE SUS
031200*            PESOS SUMEN 1.0 (TOLERANCIA 0.001, SOLO SE REPORTA)
031300 500-ACUMULAR-RAICES SECTION.
031400     MOVE ZERO TO WKS-SUMA-POND-RAIZ
031500     MOVE ZERO TO WKS-SUMA-PESO-RAIZ
031600     MOVE 'N' TO WKS-NOTA-FINAL-IND
031700     PERFORM 505-ACUMULAR-UNA-RAIZ
031800        VARYING IDX-NODO FROM 1 BY 1
031900        UNTIL IDX-NODO > WKS-TOTAL-ENTRADAS
032000     PERFORM 506-VALIDAR-SUMA-RAICES
032100     IF WKS-SUMA-PESO-RAIZ > ZERO
032200        COMPUTE WKS-NOTA-FINAL-MATRICULA =
032300                WKS-SUMA-POND-RAIZ / WKS-SUMA-PESO-RAIZ
032400        MOVE 'Y' TO WKS-NOTA-FINAL-IND
032500     END-IF.
032600 500-ACUMULAR-RAICES-E. EXIT.
032700
032800 505-ACUMULAR-UNA-RAIZ SECTION.
032900     IF WKS-ND-ES-RAIZ (IDX-NODO)
033000        AND WKS-ND-SI-TIENE-VALOR (IDX-NODO)
033100        COMPUTE WKS-SUMA-POND-RAIZ =
033200                WKS-SUMA-POND-RAIZ +
033300                (WKS-ND-SCORE (IDX-NODO) *
033400                 WKS-ND-WEIGHT (IDX-NODO))
033500        ADD WKS-ND-WEIGHT (IDX-NODO) TO WKS-SUMA-PESO-RAIZ
033600     END-IF.
033700 505-ACUMULAR-UNA-RAIZ-E. EXIT.
033800
033900 506-VALIDAR-SUMA-RAICES SECTION.
034000     COMPUTE WKS-DIFERENCIA-RAICES = WKS-SUMA-PESO-RAIZ - 1.000
034100     IF WKS-DIFERENCIA-RAICES < 0
034200        COMPUTE WKS-DIFERENCIA-RAICES =
034300                WKS-DIFERENCIA-RAICES * -1
034400     END-IF
034500     IF WKS-DIFERENCIA-RAICES > WKS-TOLERANCIA
034600        ADD 1 TO WKS-RAICES-DESBALANCEADAS
034700        DISPLAY
034800        '==> AVISO: PESOS DE RAICES NO SUMAN 1.0 PARA '
034900        WKS-STU-ID-ANT ' / ' WKS-COURSE-CODE-ANT
035000     END-IF.
035100 506-VALIDAR-SUMA-RAICES-E. EXIT.
035200
035300 510-ESCRIBE-NOTA-COMPUESTA SECTION.
035400     INITIALIZE REG-COMPWK
035500     MOVE WKS-STU-ID-ANT          TO CW-STU-ID
035600     MOVE WKS-COURSE-CODE-ANT     TO CW-COURSE-CODE
035700     MOVE WKS-NOTA-FINAL-MATRICULA TO CW-SCORE
035800     MOVE WKS-NOTA-FINAL-IND      TO CW-SCORE-IND
035900     WRITE REG-COMPWK
036000     MOVE ZERO TO WKS-TOTAL-ENTRADAS.
036100 510-ESCRIBE-NOTA-COMPUESTA-E. EXIT.
036200
036300 900-ESTADISTICAS SECTION.
036400     DISPLAY '================================================='
036500     DISPLAY '*     SPGR1020 - COMPOSICION DE NOTAS            *'
036600     DISPLAY '================================================='
036700     DISPLAY '==> ENTRADAS LEIDAS         : ' WKS-ENTRADAS-LEIDAS
036800     DISPLAY '==> MATRICULAS PROCESADAS   : '
036900                                       WKS-MATRICULAS-PROCESADAS
037000     DISPLAY '==> RAICES DESBALANCEADAS   : '
037100                                       WKS-RAICES-DESBALANCEADAS
037200     DISPLAY '================================================='.
037300 900-ESTADISTICAS-E. EXIT.
037400
037500 950-CIERRA-ARCHIVOS SECTION.
037600     CLOSE GRDENT
037700     CLOSE COMPWK.
037800 950-CIERRA-ARCHIVOS-E. EXIT.
